000010*****************************************************************
000020*                                                                *
000030*              Dryer Hourly Energy Allocation Engine             *
000040*                                                                *
000050*****************************************************************
000060*
000070  identification division.
000080  program-id.          dryalo.
000090  author.               V B Coen.
000100  installation.         Applewood Computers.
000110  date-written.         18/07/1988.
000120  date-compiled.
000130  security.            Copyright (C) 1988-2026 V B Coen.
000140*                    Distributed under the GNU GPL.
000150*
000160* Remarks.           Common allocation engine shared by dry000
000170*                    (KPI-CALC, optionally filtered by product
000180*                    and/or month) and dryprof (PROFILE-BUILD,
000190*                    always the full unfiltered run).  Explodes
000200*                    each qualifying wagon into its zone-occupancy
000210*                    intervals, then allocates every energy hour's
000220*                    zone reading across the intervals it
000230*                    overlaps.  One engine, so the allocation rule
000240*                    can only
000250*                    drift out of step with itself, not between
000260*                    two call sites.
000270*
000280* Called modules.    dryclk (timestamp <-> minute-ordinal, month
000290*                    lift).
000300*
000310* Parameters (Dryalo-Parms) -
000320*   Al-Filter-Produkt  in   spaces = no product filter
000330*   Al-Filter-Month    in   zero   = no month filter
000340*   Al-Wagon-Count     out  wagons that passed the filter
000350*   Al-Alloc-Count     out  Alloc-Rec written
000360*   Al-Return-Code     out  0 ok, 1 no wagons matched, 2 open err
000370*
000380* changes:
000390* 18/07/88 vbc - Created, pulled the allocation loop out of the
000400*                first cut of dry000 so dryprof could call it
000410*                unfiltered without copying the logic.
000420* 09/01/93 vbc - Volume fallback formula corrected, was using
000430*                0.605 squared against the wrong bracket - SY048.
000440* 30/11/25 vbc - Wg-In/Dur table REDEFINES added for the data-
000450*                quality blank count dryprof's report wanted.
000460* 22/12/25 vbc - SY082 added, a wagon with all five recorded
000470*                durations blank was slipping through unremarked.
000480* 09/01/26 vbc - Da-Total-Dur packed comp-3.  ba010 now bails
000490*                straight to its exit on EOF instead of nesting
000500*                the rest of the paragraph inside an IF.
000510*
000520  environment division.
000530  configuration section.
000540  copy "envdiv.cob".
000550  input-output section.
000560  file-control.
000570      copy "selwagon.cob".
000580      copy "selenergy.cob".
000590      copy "selalloc.cob".
000600*
000610  data division.
000620  file section.
000630      copy "fdwagon.cob".
000640*
000650* Table view of the four recorded zone-in timestamps, used only
000660*  to count how many are blank for the data-quality tally below -
000670*  the explode logic itself still addresses Wg-In-Z2 etc by name,
000680*  zone by zone, because each zone's fall-back rule differs.
000690  01  Wagon-In-View redefines Wagon-Record.
000700      03  filler              pic x(38).
000710      03  Wg-In-Table         pic x(16) occurs 4 times.
000720      03  filler              pic x(118).
000730*
000740      copy "fdenergy.cob".
000750*
000760* Table view of the four gas-zone readings, used to run the
000770*  gas-to-kWh conversion as one small loop instead of four
000780*  separate MULTIPLY statements.
000790  01  Energy-Gas-View redefines Energy-Record.
000800      03  filler              pic x(16).
000810      03  En-Gas-Table        pic s9(5)v9(3) occurs 4 times.
000820      03  filler              pic x(48).
000830*
000840* Table view of the five recorded zone durations, used only for
000850*  the data-quality note below - a wagon with nothing recorded
000860*  in any of the five is worth flagging to the op even though
000870*  the explode itself falls back to the timestamps regardless.
000880  01  Wagon-Dur-View redefines Wagon-Record.
000890      03  filler              pic x(118).
000900      03  Wg-Dur-Table        pic s9(3)v9(2) occurs 5 times.
000910      03  filler              pic x(77).
000920*
000930      copy "fdalloc.cob".
000940*
000950  working-storage section.
000960*
000970      copy "wsdryiv.cob".
000980*
000990  01  Dryalo-File-Status.
001000      03  Wagon-Status        pic xx.
001010      03  Energy-Status       pic xx.
001020      03  Alloc-Status        pic xx.
001030*
001040      03  filler              pic x(1)  value space.
001050  01  Dryalo-Work-Fields.
001060      03  Da-Eof-Wagon        pic x     value "N".
001070          88  Da-Wagon-At-Eof     value "Y".
001080      03  Da-Eof-Energy       pic x     value "N".
001090          88  Da-Energy-At-Eof    value "Y".
001100      03  Wg-Filter-Ok        pic x     value "N".
001110      03  Da-Blank-In-Ctr     pic 9(5)  comp.
001120      03  Da-Total-Dur        pic s9(4)v9(2) comp-3 value 0.
001130      03  Da-Dur-Ix           pic 9     comp.
001140      03  Da-Zone-Ix          pic 9     comp.
001150      03  Da-This-Month       pic 99    comp.
001160      03  Da-This-M3          pic s9(3)v9(4).
001170      03  Da-Prev-End         pic x(16).
001180      03  Da-This-Entry       pic x(16).
001190      03  Da-Next-Raw         pic x(16).
001200      03  Da-This-Exit        pic x(16).
001210      03  Da-Dur-Hours        pic s9(3)v9(2).
001220      03  Da-Ent-Minutes      pic s9(9) comp.
001230      03  Da-Exi-Minutes      pic s9(9) comp.
001240      03  Da-Hour-Start       pic x(16).
001250      03  Da-Hour-End         pic x(16).
001260      03  Da-Max-Start        pic x(16).
001270      03  Da-Min-End          pic x(16).
001280      03  Da-Ovh-Minutes      pic s9(9) comp.
001290      03  Da-Ovh-Hours        pic s9(3)v9(4).
001300      03  Da-Hour-Kwh         pic s9(7)v9(4).
001310      03  Da-Zone-Code        pic x(2).
001320*
001330* Zone codes Z2..Z5 in the same order as the gas-table columns
001340*  above, loaded once at start of run.
001350      03  filler              pic x(1)  value space.
001360  01  Da-Zone-Code-Table.
001370      03  Da-Zone-Code-Entry  pic x(2) occurs 4 times.
001380*
001390* The parameter block passed to dryclk, laid out to match its
001400*  own LINKAGE SECTION exactly.
001410      03  filler              pic x(1)  value space.
001420  01  Da-Clk-Parms.
001430      03  Da-Ck-Function      pic 9.
001440      03  Da-Ck-Timestamp     pic x(16).
001450      03  filler              pic x(1).
001460      03  Da-Ck-Minutes       pic s9(9).
001470      03  Da-Ck-Month         pic 99.
001480*
001490  linkage section.
001500*
001510  01  Dryalo-Parms.
001520      03  Al-Filter-Produkt   pic x(4).
001530      03  Al-Filter-Month     pic 99.
001540      03  Al-Wagon-Count      pic 9(5) comp.
001550      03  Al-Alloc-Count      pic 9(7) comp.
001560      03  Al-Return-Code      pic 9.
001570*
001580      03  filler              pic x(1)  value space.
001590  procedure division using Dryalo-Parms.
001600*
001610* aa000 - wagons loaded and exploded into intervals first, the
001620*  energy file allocated against them second; an empty
001630*  interval table (nothing passed the filter) is flagged out
001640*  as Al-Return-Code 1 without even opening the energy pass.
001650  aa000-Main section.
001660  aa000-Main-Start.
001670      perform aa005-Init
001680      perform aa010-Open-Files
001690      if Al-Return-Code = 0
001700          perform ba000-Load-Wagons
001710          if Iv-Count = 0
001720              move 1 to Al-Return-Code
001730          else
001740              perform bb000-Allocate-Energy
001750          end-if
001760      end-if
001770      perform aa090-Close-Files
001780      move Iv-Count to Al-Wagon-Count
001790      goback.
001800  aa000-Main-Exit.
001810      exit.
001820*
001830* aa005 - counters zeroed and the four zone codes ba040's
001840*  table scan works against loaded once, up front.
001850  aa005-Init section.
001860  aa005-Start.
001870      move 0 to Al-Wagon-Count
001880      move 0 to Al-Alloc-Count
001890      move 0 to Al-Return-Code
001900      move 0 to Da-Blank-In-Ctr
001910      move 0 to Iv-Count
001920      move "Z2" to Da-Zone-Code-Entry (1)
001930      move "Z3" to Da-Zone-Code-Entry (2)
001940      move "Z4" to Da-Zone-Code-Entry (3)
001950      move "Z5" to Da-Zone-Code-Entry (4)
001960      .
001970  aa005-Exit.
001980      exit.
001990*
002000* aa010 - Wagon-File and Energy-File for input, Alloc-File
002010*  output fresh; any bad open status flags Al-Return-Code 2
002020*  without stopping the other opens from being tried.
002030  aa010-Open-Files section.
002040  aa010-Start.
002050      open input Wagon-File
002060      if Wagon-Status not = "00"
002070          move 2 to Al-Return-Code
002080      end-if
002090      open input Energy-File
002100      if Energy-Status not = "00"
002110          move 2 to Al-Return-Code
002120      end-if
002130      open output Alloc-File
002140      if Alloc-Status not = "00"
002150          move 2 to Al-Return-Code
002160      end-if
002170      .
002180  aa010-Exit.
002190      exit.
002200*
002210* aa090 - always run, win or lose - see aa000.
002220  aa090-Close-Files section.
002230  aa090-Start.
002240      close Wagon-File
002250      close Energy-File
002260      close Alloc-File
002270      .
002280  aa090-Exit.
002290      exit.
002300*
002310* ba000 - read the wagon file, apply the caller's filter, explode
002320*  every zone for each wagon that passes it.
002330  ba000-Load-Wagons section.
002340  ba000-Start.
002350      perform ba005-Read-Wagon
002360      perform ba010-Start thru ba010-Exit
002370          until Da-Eof-Wagon = "Y"
002380      .
002390  ba000-Exit.
002400      exit.
002410*
002420* ba005 - one Wagon-Record in, EOF flagged for ba000's loop.
002430  ba005-Read-Wagon section.
002440  ba005-Start.
002450      read Wagon-File
002460          at end move "Y" to Da-Eof-Wagon
002470      end-read
002480      .
002490  ba005-Exit.
002500      exit.
002510*
002520* ba010 - one wagon record: work out its month, apply the filter,
002530*  clean up the volume, count its blank In-Z readings, explode
002540*  its five zones, then move on to the next record.  EOF bails
002550*  straight out to ba010-Exit instead of nesting the rest of
002560*  the paragraph inside one more IF.
002570  ba010-Explode-One-Wagon section.
002580  ba010-Start.
002590      if Da-Eof-Wagon = "Y"
002600          go to ba010-Exit
002610      end-if
002620      move 3 to Da-Ck-Function
002630      move Wg-Press-Ts to Da-Ck-Timestamp
002640      call "dryclk" using Da-Clk-Parms
002650      move Da-Ck-Month to Da-This-Month
002660      perform ba015-Filter-Test
002670      if Wg-Filter-Ok = "Y"
002680          move Wg-Volume-M3 to Da-This-M3
002690          if Da-This-M3 = 0
002700              compute Da-This-M3 rounded =
002710                  0.605 * 0.605 * (Wg-Staerke + 7) / 1000
002720          end-if
002730          move Wg-Press-Ts to Da-Prev-End
002740          perform ba020-Count-Blanks
002750          perform ba024-Sum-Durations
002760          perform ba100-Explode-Z1
002770          perform ba110-Explode-Z2
002780          perform ba120-Explode-Z3
002790          perform ba130-Explode-Z4
002800          perform ba140-Explode-Z5
002810      end-if
002820      perform ba005-Read-Wagon
002830      .
002840  ba010-Exit.
002850      exit.
002860*
002870* ba015 - the caller's product/month filter, both optional;
002880*  dryprof's whole-table call leaves both blank/zero and
002890*  passes every wagon through untested.
002900  ba015-Filter-Test section.
002910  ba015-Start.
002920      move "Y" to Wg-Filter-Ok
002930      if Al-Filter-Produkt not = spaces
002940          if Wg-Produkt not = Al-Filter-Produkt
002950              move "N" to Wg-Filter-Ok
002960          end-if
002970      end-if
002980      if Al-Filter-Month not = 0
002990          if Da-This-Month not = Al-Filter-Month
003000              move "N" to Wg-Filter-Ok
003010          end-if
003020      end-if
003030      .
003040  ba015-Exit.
003050      exit.
003060*
003070* ba020 - how many of the four In-Z readings came back blank
003080*  on this wagon, off the byte-view table.
003090  ba020-Count-Blanks section.
003100  ba020-Start.
003110      move 1 to Da-Zone-Ix
003120      perform ba022-Test-One-Blank
003130          varying Da-Zone-Ix from 1 by 1
003140          until Da-Zone-Ix > 4
003150      .
003160  ba020-Exit.
003170      exit.
003180*
003190* ba022 - one In-Z reading tested for blank.
003200  ba022-Test-One-Blank section.
003210  ba022-Start.
003220      if Wg-In-Table (Da-Zone-Ix) = spaces
003230          add 1 to Da-Blank-In-Ctr
003240      end-if
003250      .
003260  ba022-Exit.
003270      exit.
003280*
003290* ba024 - sum of the five recorded zone durations, quicker off
003300*  the byte-view table than five separate ADD statements, and
003310*  flag the wagon up when none of the five carried anything.
003320  ba024-Sum-Durations section.
003330  ba024-Start.
003340      move 0 to Da-Total-Dur
003350      move 1 to Da-Dur-Ix
003360      perform ba026-Add-One-Dur
003370          varying Da-Dur-Ix from 1 by 1
003380          until Da-Dur-Ix > 5
003390      if Da-Total-Dur = 0
003400          display "SY082 NO RECORDED ZONE DURATIONS - " Wg-Nr
003410      end-if
003420      .
003430  ba024-Exit.
003440      exit.
003450*
003460* ba026 - one recorded zone duration added to the running total.
003470  ba026-Add-One-Dur section.
003480  ba026-Start.
003490      add Wg-Dur-Table (Da-Dur-Ix) to Da-Total-Dur
003500      .
003510  ba026-Exit.
003520      exit.
003530*
003540* Zone 1 always enters at the press timestamp - there is no
003550*  recorded "In Z1" field to fall back from.
003560  ba100-Explode-Z1 section.
003570  ba100-Start.
003580      move Wg-Press-Ts to Da-This-Entry
003590      move "Z1"         to Da-Zone-Code
003600      move Wg-Dur-Z1    to Da-Dur-Hours
003610      if Da-Dur-Hours >= 1
003620          perform ba200-Compute-Exit-From-Duration
003630      else
003640          move Wg-In-Z2 to Da-Next-Raw
003650          if Da-Next-Raw not = spaces
003660              move Da-Next-Raw to Da-This-Exit
003670          else
003680              move spaces to Da-This-Exit
003690          end-if
003700      end-if
003710      perform ba210-Emit-Interval
003720      .
003730  ba100-Exit.
003740      exit.
003750*
003760* ba110 - zone 2's interval, entry from the recorded In-Z2 if
003770*  there is one, else carried forward from zone 1's exit; same
003780*  shape as ba100, one zone code over.
003790  ba110-Explode-Z2 section.
003800  ba110-Start.
003810      move Da-Prev-End to Da-This-Entry
003820      if Wg-In-Z2 not = spaces
003830          move Wg-In-Z2 to Da-This-Entry
003840      end-if
003850      move "Z2"      to Da-Zone-Code
003860      move Wg-Dur-Z2 to Da-Dur-Hours
003870      if Da-Dur-Hours >= 1
003880          perform ba200-Compute-Exit-From-Duration
003890      else
003900          move Wg-In-Z3 to Da-Next-Raw
003910          if Da-Next-Raw not = spaces
003920              move Da-Next-Raw to Da-This-Exit
003930          else
003940              move spaces to Da-This-Exit
003950          end-if
003960      end-if
003970      perform ba210-Emit-Interval
003980      .
003990  ba110-Exit.
004000      exit.
004010*
004020* ba120 - zone 3's interval, same shape as ba110 one zone on.
004030  ba120-Explode-Z3 section.
004040  ba120-Start.
004050      move Da-Prev-End to Da-This-Entry
004060      if Wg-In-Z3 not = spaces
004070          move Wg-In-Z3 to Da-This-Entry
004080      end-if
004090      move "Z3"      to Da-Zone-Code
004100      move Wg-Dur-Z3 to Da-Dur-Hours
004110      if Da-Dur-Hours >= 1
004120          perform ba200-Compute-Exit-From-Duration
004130      else
004140          move Wg-In-Z4 to Da-Next-Raw
004150          if Da-Next-Raw not = spaces
004160              move Da-Next-Raw to Da-This-Exit
004170          else
004180              move spaces to Da-This-Exit
004190          end-if
004200      end-if
004210      perform ba210-Emit-Interval
004220      .
004230  ba120-Exit.
004240      exit.
004250*
004260* ba130 - zone 4's interval, same shape as ba120 one zone on.
004270  ba130-Explode-Z4 section.
004280  ba130-Start.
004290      move Da-Prev-End to Da-This-Entry
004300      if Wg-In-Z4 not = spaces
004310          move Wg-In-Z4 to Da-This-Entry
004320      end-if
004330      move "Z4"      to Da-Zone-Code
004340      move Wg-Dur-Z4 to Da-Dur-Hours
004350      if Da-Dur-Hours >= 1
004360          perform ba200-Compute-Exit-From-Duration
004370      else
004380          move Wg-In-Z5 to Da-Next-Raw
004390          if Da-Next-Raw not = spaces
004400              move Da-Next-Raw to Da-This-Exit
004410          else
004420              move spaces to Da-This-Exit
004430          end-if
004440      end-if
004450      perform ba210-Emit-Interval
004460      .
004470  ba130-Exit.
004480      exit.
004490*
004500* Zone 5's fall-back next entry is the removal timestamp, there
004510*  being no zone 6 to enter.
004520  ba140-Explode-Z5 section.
004530  ba140-Start.
004540      move Da-Prev-End to Da-This-Entry
004550      if Wg-In-Z5 not = spaces
004560          move Wg-In-Z5 to Da-This-Entry
004570      end-if
004580      move "Z5"      to Da-Zone-Code
004590      move Wg-Dur-Z5 to Da-Dur-Hours
004600      if Da-Dur-Hours >= 1
004610          perform ba200-Compute-Exit-From-Duration
004620      else
004630          move Wg-Out-Ts to Da-Next-Raw
004640          if Da-Next-Raw not = spaces
004650              move Da-Next-Raw to Da-This-Exit
004660          else
004670              move spaces to Da-This-Exit
004680          end-if
004690      end-if
004700      perform ba210-Emit-Interval
004710      .
004720  ba140-Exit.
004730      exit.
004740*
004750* ba200 - entry + recorded duration, done by converting to an
004760*  ordinal minute count, adding the rounded minutes, and
004770*  converting back - there is no intrinsic function to add hours
004780*  to a date, so dryclk does the conversion both ways.
004790  ba200-Compute-Exit-From-Duration section.
004800  ba200-Start.
004810      move 1 to Da-Ck-Function
004820      move Da-This-Entry to Da-Ck-Timestamp
004830      call "dryclk" using Da-Clk-Parms
004840      move Da-Ck-Minutes to Da-Ent-Minutes
004850      compute Da-Exi-Minutes rounded = Da-Ent-Minutes
004860                                      + (Da-Dur-Hours * 60)
004870      move 2 to Da-Ck-Function
004880      move Da-Exi-Minutes to Da-Ck-Minutes
004890      call "dryclk" using Da-Clk-Parms
004900      move Da-Ck-Timestamp to Da-This-Exit
004910      .
004920  ba200-Exit.
004930      exit.
004940*
004950* ba210 - file the interval away if it is a genuine one; the exit
004960*  becomes the carried-forward Da-Prev-End for the next zone only
004970*  when it is genuine, so a skipped zone correctly leaves the
004980*  next zone falling back to the last good exit (or press time).
004990  ba210-Emit-Interval section.
005000  ba210-Start.
005010      if Da-This-Entry not = spaces
005020         and Da-This-Exit not = spaces
005030         and Da-This-Exit > Da-This-Entry
005040          if Iv-Count < Dry-Max-Intervals
005050              add 1 to Iv-Count
005060              move Wg-Nr        to Iv-Wg-Nr (Iv-Count)
005070              move Wg-Produkt   to Iv-Produkt (Iv-Count)
005080              move Wg-Staerke   to Iv-Staerke (Iv-Count)
005090              move Da-This-M3   to Iv-M3 (Iv-Count)
005100              move Da-Zone-Code to Iv-Zone (Iv-Count)
005110              move Da-This-Entry to Iv-Start (Iv-Count)
005120              move Da-This-Exit  to Iv-End (Iv-Count)
005130              move Da-This-Month to Iv-Month (Iv-Count)
005140              move Da-This-Exit  to Da-Prev-End
005150          else
005160              display "SY061 INTERVAL TABLE FULL - RECORD DROPPED"
005170          end-if
005180      end-if
005190      .
005200  ba210-Exit.
005210      exit.
005220*
005230* bb000 - read the energy file, convert each hour's gas readings
005240*  to kWh, and scan the interval table for every zone that has a
005250*  nonzero reading this hour.
005260  bb000-Allocate-Energy section.
005270  bb000-Start.
005280      perform bb005-Read-Energy
005290      perform bb010-Process-One-Hour
005300          until Da-Eof-Energy = "Y"
005310      .
005320  bb000-Exit.
005330      exit.
005340*
005350* bb005 - one Energy-Record in, EOF flagged for bb000's loop.
005360  bb005-Read-Energy section.
005370  bb005-Start.
005380      read Energy-File
005390          at end move "Y" to Da-Eof-Energy
005400      end-read
005410      .
005420  bb005-Exit.
005430      exit.
005440*
005450* bb010 - one hour's reading turned into a start/end window
005460*  (dryclk again, no intrinsic hour arithmetic), then scanned
005470*  against all four zones before the next hour is read.
005480  bb010-Process-One-Hour section.
005490  bb010-Start.
005500      if Da-Eof-Energy not = "Y"
005510          move En-Timestamp to Da-Hour-Start
005520          move Da-Hour-Start to Da-This-Entry
005530          move 1 to Da-Dur-Hours
005540          perform ba200-Compute-Exit-From-Duration
005550          move Da-This-Exit to Da-Hour-End
005560          move 3 to Da-Ck-Function
005570          move En-Timestamp to Da-Ck-Timestamp
005580          call "dryclk" using Da-Clk-Parms
005590          move Da-Ck-Month to Da-This-Month
005600          perform bb040-One-Zone
005610              varying Da-Zone-Ix from 1 by 1
005620              until Da-Zone-Ix > 4
005630          perform bb005-Read-Energy
005640      end-if
005650      .
005660  bb010-Exit.
005670      exit.
005680*
005690* bb040 - one zone's gas reading converted to kWh; a zero
005700*  reading skips the interval scan outright, nothing ran there
005710*  this hour.
005720  bb040-One-Zone section.
005730  bb040-Start.
005740      compute Da-Hour-Kwh rounded =
005750          En-Gas-Table (Da-Zone-Ix) * 11.5
005760      move Da-Zone-Code-Entry (Da-Zone-Ix) to Da-Zone-Code
005770      if Da-Hour-Kwh not = 0
005780          perform bb050-Scan-Intervals
005790              varying Iv-Scan-Ix from 1 by 1
005800              until Iv-Scan-Ix > Iv-Count
005810      end-if
005820      .
005830  bb040-Exit.
005840      exit.
005850*
005860* bb050 - one interval against one hour/zone.  Overlap is the
005870*  later of the two starts to the earlier of the two ends, which
005880*  the YYYY-MM-DD HH:MM picture lets us pick out by a plain
005890*  alphanumeric compare - only the resulting span needs dryclk's
005900*  help to turn into a number of hours.
005910  bb050-Scan-Intervals section.
005920  bb050-Start.
005930      if Iv-Zone (Iv-Scan-Ix) = Da-Zone-Code
005940          if Da-Hour-Start > Iv-Start (Iv-Scan-Ix)
005950              move Da-Hour-Start to Da-Max-Start
005960          else
005970              move Iv-Start (Iv-Scan-Ix) to Da-Max-Start
005980          end-if
005990          if Da-Hour-End < Iv-End (Iv-Scan-Ix)
006000              move Da-Hour-End to Da-Min-End
006010          else
006020              move Iv-End (Iv-Scan-Ix) to Da-Min-End
006030          end-if
006040          if Da-Min-End > Da-Max-Start
006050              move 1 to Da-Ck-Function
006060              move Da-Max-Start to Da-Ck-Timestamp
006070              call "dryclk" using Da-Clk-Parms
006080              move Da-Ck-Minutes to Da-Ent-Minutes
006090              move 1 to Da-Ck-Function
006100              move Da-Min-End to Da-Ck-Timestamp
006110              call "dryclk" using Da-Clk-Parms
006120              move Da-Ck-Minutes to Da-Exi-Minutes
006130              compute Da-Ovh-Minutes =
006140                  Da-Exi-Minutes - Da-Ent-Minutes
006150              if Da-Ovh-Minutes > 0
006160                  compute Da-Ovh-Hours rounded =
006170                      Da-Ovh-Minutes / 60
006180                  perform bb070-Write-Alloc
006190              end-if
006200          end-if
006210      end-if
006220      .
006230  bb050-Exit.
006240      exit.
006250*
006260* bb070 - one Alloc-Record out, this hour's kWh split by the
006270*  overlap fraction bb050 just worked out.
006280  bb070-Write-Alloc section.
006290  bb070-Start.
006300      move Da-This-Month         to Al-Month
006310      move Da-Zone-Code          to Al-Zone
006320      move Iv-Produkt (Iv-Scan-Ix) to Al-Produkt
006330      compute Al-Energy-Kwh rounded = Da-Hour-Kwh * Da-Ovh-Hours
006340      move Da-Ovh-Hours          to Al-Overlap-H
006350      move Iv-M3 (Iv-Scan-Ix)    to Al-M3
006360      write Alloc-Record
006370      add 1 to Al-Alloc-Count
006380      .
006390  bb070-Exit.
006400      exit.
