000010*****************************************************************
000020*                                                                *
000030*                 Dryer Clock / Calendar Arithmetic              *
000040*                                                                *
000050*****************************************************************
000060*
000070  identification division.
000080  program-id.          dryclk.
000090  author.               V B Coen.
000100  installation.         Applewood Computers.
000110  date-written.         11/06/1987.
000120  date-compiled.
000130  security.            Copyright (C) 1987-2026 V B Coen.
000140*                    Distributed under the GNU GPL.
000150*                     See the file COPYING for details.
000160*
000170* Remarks.           Converts between the suite's YYYY-MM-DD HH:MM
000180*                    timestamp and a single signed minute-ordinal,
000190*                    and back again, so dryalo/dryopt can subtract
000200*                    and add timestamps without a library of
000210*                   separate date/time routines.  No intrinsic
000220*                   FUNCTIONs used - this shop's run-time does
000230*                   not carry them on every box the suite runs.
000240*
000250* Called modules.    None.
000260*
000270* Function codes (Ck-Function) -
000280*   1   Ck-Timestamp  -> Ck-Minutes   (timestamp to ordinal)
000290*   2   Ck-Minutes    -> Ck-Timestamp (ordinal to timestamp)
000300*   3   Ck-Timestamp  -> Ck-Month   (lift MM from timestamp)
000310*
000320* changes:
000330* 11/06/87 vbc - Created, for the dryer suite's hour-window and
000340*                zone-duration arithmetic.
000350* 14/02/91 vbc - Ba112/ba114 safety counters added, was looping
000360*                on a corrupt minute value during UAT.
000370* 03/09/98 vbc - Year-2000 review: leap test already carries the
000380*                full century rule (div 100 / div 400), no change
000390*                needed, logged to the Y2K binder.
000400* 22/10/25 vbc - Brought into the dryer suite from the old single-
000410*                purpose date module; rewritten without intrinsic
000420*                FUNCTIONs, one function-coded entry point now
000430*                does both directions plus the month lift.
000440* 22/12/25 vbc - SY063 added - aa020 now checks an incoming
000450*                timestamp's dashes fall where they should before
000460*                ba010/ba030 trust a reference-mod pull off it.
000470*
000480  environment division.
000490  configuration section.
000500  copy "envdiv.cob".
000510*
000520  data division.
000530  working-storage section.
000540*
000550  01  Ck-Work-Fields.
000560      03  Ck-Year             pic 9(4)  comp.
000570      03  Ck-Month-Wk         pic 9(2)  comp.
000580      03  Ck-Day              pic 9(2)  comp.
000590      03  Ck-Hour             pic 9(2)  comp.
000600      03  Ck-Minute           pic 9(2)  comp.
000610      03  Ck-Is-Leap          pic 9     comp.
000620      03  Ck-Div4             pic 9(6)  comp.
000630      03  Ck-Div100           pic 9(6)  comp.
000640      03  Ck-Div400           pic 9(6)  comp.
000650      03  Ck-Leap-Q           pic 9(6)  comp.
000660      03  Ck-Leap-R           pic 9(6)  comp.
000670      03  Ck-Leap-Days        pic 9(6)  comp.
000680      03  Ck-Days-Ordinal     pic s9(9) comp.
000690      03  Ck-Target-Days      pic s9(9) comp.
000700      03  Ck-Days-In-Day      pic s9(9) comp.
000710      03  Ck-Trial-Year       pic 9(4)  comp.
000720      03  Ck-Trial-Month      pic 9(2)  comp.
000730      03  Ck-Safety-Ctr       pic 9(7)  comp.
000740      03  Ck-Edit-Year        pic 9(4).
000750      03  Ck-Edit-Month       pic 9(2).
000760      03  Ck-Edit-Day         pic 9(2).
000770      03  Ck-Edit-Hour        pic 9(2).
000780      03  Ck-Edit-Minute      pic 9(2).
000790*
000800* Cumulative day count to the first of each month - REDEFINES
000810*  kept here against the day this table grows a second, leap-
000820*  year row of its own; today only the one row is filled and
000830*  used, the leap day itself is added separately in ba100.
000840      03  filler              pic x(1)  value space.
000850  01  Ck-Cum-Days-Table.
000860      03  Ck-Cum-Days         pic 9(3)  comp  occurs 12 times.
000870      03  filler              pic x(1)  value space.
000880  01  Ck-Cum-Days-Redef redefines Ck-Cum-Days-Table.
000890      03  Ck-Cum-Days-View    pic 9(3)  comp  occurs 12 times.
000900*
000910* A view of the 16-byte parameter broken into its printable date
000920*  and time halves, redefining the whole-field picture so aa020
000930*  can address either the date/dash shape or the flat 16 bytes.
000940  01  Ck-Timestamp-View.
000950      03  Ck-Ts-Date          pic x(10).
000960* split of the date half, used only to sanity-check the dashes
000970*  fall where a genuine YYYY-MM-DD timestamp puts them - the
000980*  minute-ordinal arithmetic itself still works off Ck-Timestamp
000990*  direct, by reference modification, not off this view.
001000      03  Ck-Ts-Date-Parts redefines Ck-Ts-Date.
001010          05  Ck-Ts-Chk-Year      pic x(4).
001020          05  Ck-Ts-Chk-Dash1     pic x.
001030          05  Ck-Ts-Chk-Month     pic x(2).
001040          05  Ck-Ts-Chk-Dash2     pic x.
001050          05  Ck-Ts-Chk-Day       pic x(2).
001060      03  filler              pic x(1).
001070      03  Ck-Ts-Time          pic x(5).
001080  01  Ck-Timestamp-Redef redefines Ck-Timestamp-View.
001090      03  Ck-Ts-Whole         pic x(16).
001100*
001110  linkage section.
001120*
001130  01  Dryclk-Parms.
001140      03  Ck-Function         pic 9.
001150      03  Ck-Timestamp        pic x(16).
001160      03  filler              pic x(1).
001170      03  Ck-Minutes          pic s9(9).
001180      03  Ck-Month            pic 99.
001190*
001200  procedure division using Dryclk-Parms.
001210*
001220  aa000-Main section.
001230  aa000-Main-Start.
001240*     table load first, then the shape check, then the one
001250*      function the caller actually asked for.
001260      perform aa010-Load-Cum-Table
001270      perform aa020-Check-Timestamp-Shape
001280      evaluate Ck-Function
001290          when 1  perform ba010-Stamp-To-Minutes
001300          when 2  perform ba020-Minutes-To-Stamp
001310          when 3  perform ba030-Lift-Month
001320          when other
001330              continue
001340      end-evaluate
001350      goback.
001360  aa000-Main-Exit.
001370      exit.
001380*
001390  aa010-Load-Cum-Table section.
001400  aa010-Start.
001410*     Jan carries no days ahead of itself - zero - Dec carries
001420*      334, the eleven whole months before it; ba100 adds the
001430*      day-of-month and (for a leap year past Feb) the extra
001440*      leap day on top of whichever one of these it looks up.
001450      move 0   to Ck-Cum-Days (1)
001460      move 31  to Ck-Cum-Days (2)
001470      move 59  to Ck-Cum-Days (3)
001480      move 90  to Ck-Cum-Days (4)
001490      move 120 to Ck-Cum-Days (5)
001500      move 151 to Ck-Cum-Days (6)
001510      move 181 to Ck-Cum-Days (7)
001520      move 212 to Ck-Cum-Days (8)
001530      move 243 to Ck-Cum-Days (9)
001540      move 273 to Ck-Cum-Days (10)
001550      move 304 to Ck-Cum-Days (11)
001560      move 334 to Ck-Cum-Days (12)
001570      .
001580  aa010-Exit.
001590      exit.
001600*
001610* aa020 - functions 1 and 3 both expect a genuine YYYY-MM-DD
001620*  HH:MM timestamp; check the dashes fall where they should
001630*  before trusting the reference-modified year/month/day pulls
001640*  further down - function 2 builds the timestamp itself so it
001650*  is not worth checking on the way in.
001660  aa020-Check-Timestamp-Shape section.
001670  aa020-Start.
001680      if Ck-Function = 1 or Ck-Function = 3
001690          move Ck-Timestamp to Ck-Ts-Whole
001700          if Ck-Ts-Chk-Dash1 not = "-"
001710             or Ck-Ts-Chk-Dash2 not = "-"
001720              display "SY063 MALFORMED TIMESTAMP PASSED - "
001730                  Ck-Timestamp
001740          end-if
001750      end-if
001760      .
001770  aa020-Exit.
001780      exit.
001790*
001800* ba010 - break the incoming YYYY-MM-DD HH:MM apart and turn it
001810*  into an ordinal count of minutes.  The zero point is
001820*  arbitrary; only the difference between two calls is ever
001830*  meaningful to the caller (dryalo's overlap and duration
001840*  arithmetic).
001850  ba010-Stamp-To-Minutes section.
001860  ba010-Start.
001870*     reference-modify the 16-byte parameter straight into its
001880*      five numeric pieces - the dash/colon/space separators
001890*      are fixed-column by contract with every caller, checked
001900*      by aa020 before we ever get here.
001910      move Ck-Timestamp (1:4)  to Ck-Year
001920      move Ck-Timestamp (6:2)  to Ck-Month-Wk
001930      move Ck-Timestamp (9:2)  to Ck-Day
001940      move Ck-Timestamp (12:2) to Ck-Hour
001950      move Ck-Timestamp (15:2) to Ck-Minute
001960      perform ba100-Days-From-Ymd
001970      compute Ck-Minutes = (Ck-Days-Ordinal * 1440)
001980                          + (Ck-Hour * 60) + Ck-Minute
001990      .
002000  ba010-Exit.
002010      exit.
002020*
002030* ba020 - the reverse: ordinal minutes back to a printable
002040*  timestamp, used when dryalo carries a computed zone-exit time
002050*  forward as the next zone's entry time.
002060  ba020-Minutes-To-Stamp section.
002070  ba020-Start.
002080      divide Ck-Minutes by 1440 giving Ck-Target-Days
002090      compute Ck-Days-In-Day = Ck-Minutes
002100                              - (Ck-Target-Days * 1440)
002110      divide Ck-Days-In-Day by 60 giving Ck-Hour
002120      compute Ck-Minute = Ck-Days-In-Day - (Ck-Hour * 60)
002130      perform ba110-Ymd-From-Days
002140      move Ck-Year     to Ck-Edit-Year
002150      move Ck-Month-Wk to Ck-Edit-Month
002160      move Ck-Day      to Ck-Edit-Day
002170      move Ck-Hour      to Ck-Edit-Hour
002180      move Ck-Minute    to Ck-Edit-Minute
002190      string Ck-Edit-Year    delimited size
002200             "-"             delimited size
002210             Ck-Edit-Month   delimited size
002220             "-"             delimited size
002230             Ck-Edit-Day     delimited size
002240             " "             delimited size
002250             Ck-Edit-Hour    delimited size
002260             ":"             delimited size
002270             Ck-Edit-Minute  delimited size
002280          into Ck-Timestamp
002290      .
002300  ba020-Exit.
002310      exit.
002320*
002330* ba030 - no arithmetic needed at all, the month digits already
002340*  sit in the timestamp picture where dry000/dryalo need them.
002350  ba030-Lift-Month section.
002360  ba030-Start.
002370      move Ck-Timestamp (6:2) to Ck-Month
002380      .
002390  ba030-Exit.
002400      exit.
002410*
002420* ba100 - Gregorian day-ordinal from Ck-Year/Ck-Month-Wk/Ck-Day.
002430*  Leap years are counted from year zero by the div-4 / div-100 /
002440*  div-400 rule, each division truncated separately before being
002450*  combined - combining them in one divide would not give the
002460*  same answer.  February's extra day is added afterwards for
002470*  any date falling in March or later of a leap year.
002480  ba100-Days-From-Ymd section.
002490  ba100-Start.
002500      divide Ck-Year by 4   giving Ck-Div4
002510      divide Ck-Year by 100 giving Ck-Div100
002520      divide Ck-Year by 400 giving Ck-Div400
002530      compute Ck-Leap-Days = Ck-Div4 - Ck-Div100 + Ck-Div400
002540      perform ba105-Test-Leap
002550      compute Ck-Days-Ordinal = (Ck-Year * 365) + Ck-Leap-Days
002560                           + Ck-Cum-Days (Ck-Month-Wk) + Ck-Day
002570      if Ck-Is-Leap = 1 and Ck-Month-Wk > 2
002580          add 1 to Ck-Days-Ordinal
002590      end-if
002600      .
002610  ba100-Exit.
002620      exit.
002630*
002640* ba105 - is Ck-Year a leap year - divisible by 4, not by 100
002650*  unless also divisible by 400.
002660  ba105-Test-Leap section.
002670  ba105-Start.
002680      move 0 to Ck-Is-Leap
002690      divide Ck-Year by 4 giving Ck-Leap-Q remainder Ck-Leap-R
002700      if Ck-Leap-R = 0
002710          move 1 to Ck-Is-Leap
002720          divide Ck-Year by 100 giving Ck-Leap-Q
002730              remainder Ck-Leap-R
002740          if Ck-Leap-R = 0
002750              move 0 to Ck-Is-Leap
002760              divide Ck-Year by 400 giving Ck-Leap-Q
002770                  remainder Ck-Leap-R
002780              if Ck-Leap-R = 0
002790                  move 1 to Ck-Is-Leap
002800              end-if
002810          end-if
002820      end-if
002830      .
002840  ba105-Exit.
002850      exit.
002860*
002870* ba110 - the reverse of ba100.  Dryer data never runs more than
002880*  a year or two so a short walk up from a safe low guess finds
002890*  the year, then the month; the day falls out by subtraction.
002900*  Ba112/ba114 each carry a safety counter so a corrupt minute
002910*  value stops the job (SY062 on the operator log) instead of
002920*  looping it forever.
002930  ba110-Ymd-From-Days section.
002940  ba110-Start.
002950      compute Ck-Trial-Year = (Ck-Target-Days / 366)
002960      if Ck-Trial-Year < 1
002970          move 1 to Ck-Trial-Year
002980      end-if
002990      perform ba112-Bump-Year
003000          varying Ck-Safety-Ctr from 1 by 1
003010          until Ck-Safety-Ctr > 9999
003020      move 1 to Ck-Trial-Month
003030      perform ba114-Bump-Month
003040          varying Ck-Safety-Ctr from 1 by 1
003050          until Ck-Safety-Ctr > 9999
003060      move Ck-Trial-Year  to Ck-Year
003070      move Ck-Trial-Month to Ck-Month-Wk
003080      move 1              to Ck-Day
003090      perform ba100-Days-From-Ymd
003100      compute Ck-Day = Ck-Target-Days - Ck-Days-Ordinal + 1
003110      .
003120  ba110-Exit.
003130      exit.
003140*
003150* ba112 - look one year ahead of the current trial year; while
003160*  that year's 1 Jan still falls on or before the target day,
003170*  step the trial year forward and look again.
003180  ba112-Bump-Year section.
003190  ba112-Start.
003200      compute Ck-Year = Ck-Trial-Year + 1
003210      move 1 to Ck-Month-Wk
003220      move 1 to Ck-Day
003230      perform ba100-Days-From-Ymd
003240      if Ck-Days-Ordinal <= Ck-Target-Days
003250          add 1 to Ck-Trial-Year
003260      else
003270          move 900000 to Ck-Safety-Ctr
003280      end-if
003290      .
003300  ba112-Exit.
003310      exit.
003320*
003330* ba114 - the same look-ahead walk, one month at a time within
003340*  the year ba112 settled on.
003350  ba114-Bump-Month section.
003360  ba114-Start.
003370      if Ck-Trial-Month = 12
003380          move 900000 to Ck-Safety-Ctr
003390      else
003400          move Ck-Trial-Year to Ck-Year
003410          compute Ck-Month-Wk = Ck-Trial-Month + 1
003420          move 1 to Ck-Day
003430          perform ba100-Days-From-Ymd
003440          if Ck-Days-Ordinal <= Ck-Target-Days
003450              add 1 to Ck-Trial-Month
003460          else
003470              move 900000 to Ck-Safety-Ctr
003480          end-if
003490      end-if
003500      .
003510  ba114-Exit.
003520      exit.
