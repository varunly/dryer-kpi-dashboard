000010* 08/11/25 vbc - Created.
000020  fd  Yearly-File.
000030  copy "wsdryyr.cob".
000040*
