000010********************************************
000020*                                          *
000030*  Record Definition For Profile File      *
000040*     One rec per product                  *
000050********************************************
000060*  File size 256 bytes.
000070*
000080* Built by dryprof from the full (unfiltered) allocation.
000090*  Pf-Confidence banding:  >= 50 wagons HIGH, >= 20 MEDIUM,
000100*                          >=  5 wagons LOW, else VERY LOW.
000110*
000120* 11/11/25 vbc - Created.
000130* 29/11/25 vbc - Added the 4 per-zone sub-groups, was one
000140*                whole-dryer total only - op wanted zone detail
000150*                for the changeover planning.
000160* 10/08/26 vbc - Mean/Stddev added to each zone sub-group - the
000170*                changeover study wanted to see how ragged a
000180*                zone's energy shares were, not just the total,
000190*                record widened 200 to 256 bytes.
000200*
000210  01  Profile-Record.
000220      03  Pf-Produkt          pic x(4).
000230*      Pf-Type - 1st char of the product code
000240      03  Pf-Type             pic x(1).
000250*      Pf-Thickness - digits embedded in the code, mm, def 36
000260      03  Pf-Thickness        pic 9(3).
000270      03  Pf-Wagon-Count      pic 9(5).
000280      03  Pf-Total-M3         pic s9(7)v99.
000290      03  Pf-Total-Kwh        pic s9(9)v99.
000300      03  Pf-Total-Hours      pic s9(7)v99.
000310      03  Pf-Kwh-Per-M3       pic s9(5)v99.
000320      03  Pf-Kwh-Per-Wagon    pic s9(7)v99.
000330*      Pf-Confidence - HIGH, MEDIUM, LOW or VERY LOW, banded off
000340*       the wagon count by ba320 in dryprof - see the note above.
000350      03  Pf-Confidence       pic x(9).
000360          88  Pf-Conf-High        value "HIGH     ".
000370          88  Pf-Conf-Medium      value "MEDIUM   ".
000380          88  Pf-Conf-Low         value "LOW      ".
000390          88  Pf-Conf-Very-Low    value "VERY LOW ".
000400* Z2 sub-group - Kwh/Kwh-M3/Hours as before, plus Mean and
000410*  Stddev of the per-allocation energy shares that fed the zone
000420*  (one share per Alloc-Rec in the zone - see dryprof ba220/ba225).
000430      03  Pf-Z2-Kwh           pic s9(9)v99.
000440      03  Pf-Z2-Kwh-M3        pic s9(5)v99.
000450      03  Pf-Z2-Hours         pic s9(7)v99.
000460      03  Pf-Z2-Mean          pic s9(5)v99.
000470      03  Pf-Z2-Stddev        pic s9(5)v99.
000480      03  Pf-Z3-Kwh           pic s9(9)v99.
000490      03  Pf-Z3-Kwh-M3        pic s9(5)v99.
000500      03  Pf-Z3-Hours         pic s9(7)v99.
000510      03  Pf-Z3-Mean          pic s9(5)v99.
000520      03  Pf-Z3-Stddev        pic s9(5)v99.
000530      03  Pf-Z4-Kwh           pic s9(9)v99.
000540      03  Pf-Z4-Kwh-M3        pic s9(5)v99.
000550      03  Pf-Z4-Hours         pic s9(7)v99.
000560      03  Pf-Z4-Mean          pic s9(5)v99.
000570      03  Pf-Z4-Stddev        pic s9(5)v99.
000580      03  Pf-Z5-Kwh           pic s9(9)v99.
000590      03  Pf-Z5-Kwh-M3        pic s9(5)v99.
000600      03  Pf-Z5-Hours         pic s9(7)v99.
000610      03  Pf-Z5-Mean          pic s9(5)v99.
000620      03  Pf-Z5-Stddev        pic s9(5)v99.
000630      03  filler              pic x(25).
000640*
000650* zone block as an occurs table, used by dryprof's write-up
000660*  loop - the five fields in each zone group above are laid out
000670*  identically so one table view covers all of them.
000680  01  Profile-Zone-View redefines Profile-Record.
000690      03  filler              pic x(67).
000700      03  Pz-Zone-Block       occurs 4 times.
000710          05  Pz-Kwh           pic s9(9)v99.
000720          05  Pz-Kwh-M3        pic s9(5)v99.
000730          05  Pz-Hours         pic s9(7)v99.
000740          05  Pz-Mean          pic s9(5)v99.
000750          05  Pz-Stddev        pic s9(5)v99.
000760      03  filler              pic x(25).
000770*
