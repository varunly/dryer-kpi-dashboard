000010* 07/11/25 vbc - Created.
000020  fd  Alloc-File.
000030  copy "wsdryal.cob".
000040*
