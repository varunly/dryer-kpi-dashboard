000010* 04/11/25 vbc - Created.
000020      select   Energy-File   assign       "ENERGY-FILE"
000030                              organization line sequential
000040                              status       Energy-Status.
000050*
