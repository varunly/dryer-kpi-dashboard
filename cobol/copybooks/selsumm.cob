000010* 08/11/25 vbc - Created.
000020      select   Summary-File  assign       "SUMMARY-FILE"
000030                              organization line sequential
000040                              status       Summary-Status.
000050*
