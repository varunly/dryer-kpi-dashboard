000010* 04/11/25 vbc - Created.
000020      select   Wagon-File    assign       "WAGON-FILE"
000030                              organization line sequential
000040                              status       Wagon-Status.
000050*
