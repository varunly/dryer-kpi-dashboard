000010********************************************
000020*                                          *
000030*  Record Definition For Wagon File        *
000040*     Wagon tracking, one rec per wagon run *
000050********************************************
000060*  File size 220 bytes.
000070*
000080* In/Out zone timestamps & recorded durations may be
000090*  blank or unreliable - see dryalo for the fix-up rules.
000100*
000110* 04/11/25 vbc - Created.
000120* 21/11/25 vbc - Added Wg-Dur-Zn group, op floor asked for the
000130*                recorded zone times to be kept on file even
000140*                though most runs they are not trustworthy.
000150* 02/12/25 vbc - Wg-Volume-M3 widened, some wide boards were
000160*                truncating.
000170*
000180  01  Wagon-Record.
000190*      wagon identifier
000200      03  Wg-Nr               pic x(8).
000210*      press / Z1 entry timestamp, t0
000220      03  Wg-Press-Ts         pic x(16).
000230*      product code, eg L36, N40, U36
000240      03  Wg-Produkt          pic x(4).
000250*      board thickness, mm
000260      03  Wg-Staerke          pic 9(3).
000270*      wagon load, m3 - may be zero/absent
000280      03  Wg-Volume-M3        pic s9(3)v9(4).
000290*      recorded zone-in times - may be blank, see dryalo fix-up
000300      03  Wg-In-Z2            pic x(16).
000310      03  Wg-In-Z3            pic x(16).
000320      03  Wg-In-Z4            pic x(16).
000330      03  Wg-In-Z5            pic x(16).
000340*      removal / exit timestamp, may be blank
000350      03  Wg-Out-Ts           pic x(16).
000360*      recorded hours in zone - may be blank/unreliable
000370      03  Wg-Dur-Z1           pic s9(3)v9(2).
000380      03  Wg-Dur-Z2           pic s9(3)v9(2).
000390      03  Wg-Dur-Z3           pic s9(3)v9(2).
000400      03  Wg-Dur-Z4           pic s9(3)v9(2).
000410      03  Wg-Dur-Z5           pic s9(3)v9(2).
000420      03  filler              pic x(77).
000430*
