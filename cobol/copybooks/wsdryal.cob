000010********************************************
000020*                                          *
000030*  Record Definition For Alloc File        *
000040*     Energy allocation detail             *
000050********************************************
000060*  File size 40 bytes.
000070*
000080* One line per (energy hour, zone, overlapping wagon interval).
000090* Written by dryalo, read back by dry000 for the KPI summarising
000100*  and by dryprof for the profile build.
000110*
000120* 07/11/25 vbc - Created.
000130*
000140  01  Alloc-Record.
000150      03  Al-Month            pic 99.
000160      03  Al-Zone             pic x(2).
000170      03  Al-Produkt          pic x(4).
000180*      hour energy x overlap hours
000190      03  Al-Energy-Kwh       pic s9(7)v9(4).
000200      03  Al-Overlap-H        pic s9(3)v9(4).
000210*      wagon volume carried thru unchanged
000220      03  Al-M3               pic s9(3)v9(4).
000230      03  filler              pic x(7).
000240*
