000010* 13/11/25 vbc - Created.
000020  fd  Demand-File.
000030  copy "wsdrydm.cob".
000040*
