000010* 13/11/25 vbc - Created.
000020      select   Demand-File   assign       "DEMAND-FILE"
000030                              organization line sequential
000040                              status       Demand-Status.
000050*
