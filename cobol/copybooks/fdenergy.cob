000010* 04/11/25 vbc - Created.
000020  fd  Energy-File.
000030  copy "wsdryen.cob".
000040*
