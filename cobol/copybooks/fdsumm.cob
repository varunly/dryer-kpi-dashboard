000010* 08/11/25 vbc - Created.
000020  fd  Summary-File.
000030  copy "wsdrysm.cob".
000040*
