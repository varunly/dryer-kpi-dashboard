000010* 14/11/25 vbc - Created.
000020* 02/01/26 vbc - dryhist loads the whole file to a table, closes
000030*                it, then reopens output and rewrites it whole -
000040*                plain line sequential does the job both ways,
000050*                no need for I-O mode.
000060* 24/01/26 vbc - Marked OPTIONAL - first-ever run of the suite
000070*                has no history store to load yet - SY091.
000080      select   optional  History-File
000090                              assign       "HISTORY-FILE"
000100                              organization line sequential
000110                              status       History-Status.
000120*
