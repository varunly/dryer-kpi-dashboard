000010* 12/11/25 vbc - Created.
000020  fd  Matrix-File.
000030  copy "wsdrytr.cob".
000040*
