000010* 14/11/25 vbc - Created.
000020  fd  History-File.
000030  copy "wsdryhs.cob".
000040*
