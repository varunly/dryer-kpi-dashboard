000010* 12/11/25 vbc - Created.
000020      select   Matrix-File   assign       "MATRIX-FILE"
000030                              organization line sequential
000040                              status       Matrix-Status.
000050*
