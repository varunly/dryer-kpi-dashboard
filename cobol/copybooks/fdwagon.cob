000010* 04/11/25 vbc - Created.
000020  fd  Wagon-File.
000030  copy "wsdrywg.cob".
000040*
