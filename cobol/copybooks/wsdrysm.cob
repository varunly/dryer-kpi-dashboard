000010********************************************
000020*                                          *
000030*  Record Definition For Summary File      *
000040*     Month x Product x Zone totals        *
000050********************************************
000060*  File size 40 bytes.
000070*
000080* Kwh-Per-M3 is ALWAYS recomputed from the summed energy and
000090*  volume at this level - never carried up as an average of
000100*  lower level figures.  Left blank (zero) when volume = 0.
000110*
000120* 08/11/25 vbc - Created.
000130*
000140  01  Summary-Record.
000150      03  Sm-Month            pic 99.
000160      03  Sm-Produkt          pic x(4).
000170      03  Sm-Zone             pic x(2).
000180      03  Sm-Energy-Kwh       pic s9(9)v99.
000190      03  Sm-Volume-M3        pic s9(7)v99.
000200      03  Sm-Kwh-Per-M3       pic s9(5)v99.
000210      03  filler              pic x(5).
000220*
