000010* 11/11/25 vbc - Created.
000020  fd  Profile-File.
000030  copy "wsdrypf.cob".
000040*
