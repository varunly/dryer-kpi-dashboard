000010* 11/11/25 vbc - Created.
000020      select   Profile-File  assign       "PROFILE-FILE"
000030                              organization line sequential
000040                              status       Profile-Status.
000050*
