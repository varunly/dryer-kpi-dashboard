000010********************************************
000020*                                          *
000030*  Working Table For Exploded Zone         *
000040*   Occupancy Intervals (INTERVAL-REC)     *
000050*                                          *
000060*     Working storage ONLY - not a file,   *
000070*      built fresh by dryalo each run      *
000080********************************************
000090* Sized for a year of three-shift production, 5 zones a wagon.
000100*  Bump Dry-Max-Intervals and recompile if SY061 (table
000110*  full) starts showing up in the operator log.
000120*
000130* 06/11/25 vbc - Created.
000140* 14/12/25 vbc - Table doubled to 6000, site 2 overflowed at 3000.
000150* 09/01/26 vbc - Iv-M3 packed comp-3, table runs 6000 deep and
000160*                was chewing storage as plain display.
000170*
000180  01  Interval-Table.
000190      03  Iv-Count            pic 9(5)  comp.
000200      03  Interval-Entry      occurs 6000 times
000210                               indexed by Iv-Ix, Iv-Scan-Ix.
000220          05  Iv-Wg-Nr        pic x(8).
000230          05  Iv-Produkt      pic x(4).
000240          05  Iv-Staerke      pic 9(3).
000250          05  Iv-M3           pic s9(3)v9(4)  comp-3.
000260          05  Iv-Zone         pic x(2).
000270          05  Iv-Start        pic x(16).
000280          05  Iv-End          pic x(16).
000290          05  Iv-Month        pic 99.
000300*
000310  78  Dry-Max-Intervals       value 6000.
000320*
000330      03  filler              pic x(1)  value space.
