000010********************************************
000020*                                          *
000030*  Record Definition For Energy File       *
000040*     Meter readings, one rec per hour     *
000050********************************************
000060*  File size 96 bytes.
000070*
000080* Zone 1 has no gas meter fitted so carries no
000090*  gas reading - do NOT add one.
000100*
000110* 04/11/25 vbc - Created.
000120* 19/11/25 vbc - Widened gas fields after site survey showed
000130*                Z4 running over 9(4)v9(3) on double shift days.
000140*
000150  01  Energy-Record.
000160*      En-Timestamp - yyyy-mm-dd hh:mm, start of meter hour
000170      03  En-Timestamp        pic x(16).
000180*      gas burned, m3, during the hour, by zone
000190      03  En-Gas-Z2           pic s9(5)v9(3).
000200      03  En-Gas-Z3           pic s9(5)v9(3).
000210      03  En-Gas-Z4           pic s9(5)v9(3).
000220      03  En-Gas-Z5           pic s9(5)v9(3).
000230*      whole-dryer electric, carried thru, not allocated
000240      03  En-Elec-Kwh         pic s9(5)v9(3).
000250      03  filler              pic x(40).
000260*
