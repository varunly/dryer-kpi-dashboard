000010* 07/11/25 vbc - Created.
000020      select   Alloc-File    assign       "ALLOC-FILE"
000030                              organization line sequential
000040                              status       Alloc-Status.
000050*
