000010********************************************
000020*                                          *
000030*  Standard Environment Division Entries   *
000040*     For The Dryer Energy/Optimization    *
000050*              Suite                       *
000060*                                          *
000070********************************************
000080* Common SOURCE/OBJECT-COMPUTER and SPECIAL-NAMES
000090* block, COPY'd by every program in the suite so
000100* that the printer/switch assignments only need
000110* changing in the one place.
000120*
000130* 22/10/25 vbc - Created, lifted out of the payroll
000140*                envdiv.cob so the dryer suite does
000150*                not drag in the payroll CRT entries.
000160* 09/12/25 vbc - Added UPSI-0 test-run switch.
000170*
000180  source-computer.        GNU-LINUX.
000190  object-computer.        GNU-LINUX.
000200  special-names.
000210      C01                 is TOP-OF-FORM
000220      class   DRY-NUMERIC  is "0" thru "9"
000230*  UPSI-0 on = test/rerun mode, off = normal run
000240      UPSI-0.
000250*
