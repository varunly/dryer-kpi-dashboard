000010********************************************
000020*                                          *
000030*  Record Definition For Yearly File       *
000040*     Product x Zone totals, year to date  *
000050********************************************
000060*  File size 38 bytes.
000070*
000080* Same shape as Summary-Record less the month - re-summarised
000090*  from it, Kwh-Per-M3 recomputed not averaged.  Updated in
000100*  place by dryhist once the history blend has run.
000110*
000120* 08/11/25 vbc - Created.
000130* 19/01/26 vbc - Confirmed dryhist rewrites this file each run,
000140*                not just appends - see dryhist aa030.
000150*
000160  01  Yearly-Record.
000170      03  Yr-Produkt          pic x(4).
000180      03  Yr-Zone             pic x(2).
000190      03  Yr-Energy-Kwh       pic s9(9)v99.
000200      03  Yr-Volume-M3        pic s9(7)v99.
000210      03  Yr-Kwh-Per-M3       pic s9(5)v99.
000220      03  filler              pic x(5).
000230*
