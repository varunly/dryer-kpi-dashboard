000010********************************************
000020*                                          *
000030*  Record Definition For History File      *
000040*     Rolling store of past run summaries  *
000050********************************************
000060*  File size 60 bytes.
000070*
000080* Rewritten in full each run by dryhist - last 30 runs kept,
000090*  oldest dropped first.  Hs-Run-Ts stamps every row with the
000100*  run that produced it so the consolidation can tell them apart.
000110*
000120* 14/11/25 vbc - Created.
000130*
000140  01  History-Record.
000150      03  Hs-Run-Ts           pic x(16).
000160      03  Hs-Produkt          pic x(4).
000170      03  Hs-Zone             pic x(2).
000180      03  Hs-Energy-Kwh       pic s9(9)v99.
000190      03  Hs-Volume-M3        pic s9(7)v99.
000200      03  Hs-Kwh-Per-M3       pic s9(5)v99.
000210      03  filler              pic x(11).
000220*
