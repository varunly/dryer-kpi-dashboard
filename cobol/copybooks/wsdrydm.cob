000010********************************************
000020*                                          *
000030*  Record Definition For Demand File       *
000040*     Weekly demand plan, I/P to dryopt     *
000050********************************************
000060*  File size 8 bytes.
000070*
000080* Zero wagons on a line means the product is NOT wanted this
000090*  week - dryopt drops it before the search, see aa010.
000100*
000110* 13/11/25 vbc - Created.
000120*
000130  01  Demand-Record.
000140      03  Dm-Produkt          pic x(4).
000150      03  Dm-Wagons           pic 9(3).
000160      03  filler              pic x(1).
000170*
