000010********************************************
000020*                                          *
000030*  Record Definition For Matrix File       *
000040*     One cell of the N x N transition     *
000050*              cost matrix                 *
000060********************************************
000070*  File size 16 bytes.
000080*
000090* Diagonal (Tr-From = Tr-To) always zero - written anyway so
000100*  dryopt can do a straight table load without special-casing it.
000110*
000120* 12/11/25 vbc - Created.
000130*
000140  01  Transition-Record.
000150      03  Tr-From             pic x(4).
000160      03  Tr-To               pic x(4).
000170      03  Tr-Cost-Kwh         pic s9(5)v99.
000180      03  filler              pic x(1).
000190*
