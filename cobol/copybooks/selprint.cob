000010* 15/11/25 vbc - Created, lifted from the payroll selprint.cob
000020*                (132 col landscape print spool file).
000030      select   Print-File    assign       "REPORT-FILE"
000040                              organization line sequential
000050                              status       Print-Status.
000060*
