000010* 08/11/25 vbc - Created.
000020      select   Yearly-File   assign       "YEARLY-FILE"
000030                              organization line sequential
000040                              status       Yearly-Status.
000050*
