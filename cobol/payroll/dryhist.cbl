000010*****************************************************************
000020*                                                                *
000030*             Dryer Energy History Manager                      *
000040*                                                                *
000050*****************************************************************
000060*
000070  identification division.
000080  program-id.          dryhist.
000090  author.               V B Coen.
000100  installation.         Applewood Computers.
000110  date-written.         24/10/1989.
000120  date-compiled.
000130  security.            Copyright (C) 1989-2026 V B Coen.
000140*                    Distributed under the GNU GPL.
000150*                     See the file COPYING for details.
000160*
000170* Remarks.           HIST-MGR.  Appends the current run's Yearly
000180*                    totals to the rolling history store, trims
000190*                    the store back to the last 30 runs, then
000200*                    consolidates the whole store by product/zone
000210*                    and blends that consolidated efficiency into
000220*                    the Yearly-File figures, weighted 30% and
000230*                    scaled by how many rows back it up.  Last of
000240*                    the four dryer-suite runs, run after dry000,
000250*                    dryprof and dryopt have all had their turn.
000260*
000270* Called modules.    none.
000280*
000290* Files used.        History-File (in/out, rolling store)
000300*                    Yearly-File  (in/out, written by dry000,
000310*                                  rewritten here after blending)
000320*
000330* changes:
000340* 24/10/89 vbc - Created, first cut of the history roll-forward
000350*                for the No 2 dryer.
000360* 09/03/93 vbc - History cap raised from 20 to 30 runs - SY052.
000370* 02/09/98 vbc - Year-2000 review: timestamps held as YYYY
000380*                already, sort compares as plain text either way.
000390* 24/01/26 vbc - Brought across to the new dryer suite; blend
000400*                formula now confidence-scaled rather than flat
000410*                30%, and History-File made OPTIONAL for the
000420*                suite's very first run.
000430*
000440  environment division.
000450  configuration section.
000460  copy "envdiv.cob".
000470  input-output section.
000480  file-control.
000490      copy "selhist.cob".
000500      copy "selyear.cob".
000510*
000520  data division.
000530  file section.
000540      copy "fdhist.cob".
000550      copy "fdyear.cob".
000560*
000570  working-storage section.
000580*
000590  77  Prog-Name           pic x(15) value "DRYHIST (1.0.02)".
000600*
000610  01  Dryhist-File-Status.
000620      03  History-Status      pic xx.
000630      03  Yearly-Status        pic xx.
000640      03  filler              pic x(1)  value space.
000650  01  Dh-Status-Combo-View redefines Dryhist-File-Status.
000660      03  Dh-Status-Bytes      pic x(4).
000670*
000680  01  Dryhist-Work-Fields.
000690      03  Dh-Eof-History       pic x     value "N".
000700          88  Dh-History-At-Eof    value "Y".
000710      03  Dh-Eof-Yearly        pic x     value "N".
000720          88  Dh-Yearly-At-Eof     value "Y".
000730      03  Dh-Found             pic x     value "N".
000740      03  Dh-Found-Ix          pic 9(4)  comp.
000750      03  Dh-Swap-Made         pic x     value "N".
000760      03  Dh-Ix                pic 9(5)  comp.
000770      03  Dh-Jx                pic 9(5)  comp.
000780      03  Dh-Kx                pic 9(5)  comp.
000790      03  Dh-Cutoff-Ix         pic 9(3)  comp.
000800      03  Dh-Enhanced-Count    pic 9(3)  comp.
000810      03  Dh-Current-Kwh-M3    pic s9(5)v99.
000820      03  Dh-Historic-Kwh-M3   pic s9(5)v99.
000830      03  Dh-Blended-Kwh-M3    pic s9(5)v99.
000840      03  Dh-Confidence        pic 9v99.
000850      03  Dh-Conf-Tenths       pic 9(5)  comp.
000860      03  Dh-Cutoff-Ts         pic x(16).
000870      03  Dh-Swap-Hold         pic x(16).
000880*
000890* the run stamp, built from the system date/time the way py000
000900*  already does it elsewhere in the suite.
000910      03  filler              pic x(1)  value space.
000920  01  Dh-Date-Field.
000930      03  Dh-Cc                pic 99.
000940      03  Dh-Yy                pic 99.
000950      03  Dh-Mm                pic 99.
000960      03  Dh-Dd                pic 99.
000970      03  filler              pic x(1)  value space.
000980  01  Dh-Time-Field.
000990      03  Dh-Hh                pic 99.
001000      03  Dh-Mn                pic 99.
001010      03  Dh-Ss                pic 99.
001020      03  filler               pic xx.
001030  01  Dh-Run-Ts                pic x(16).
001040* splits the run stamp into its date and time halves so it can be
001050*  built up by two group moves instead of a STRING statement.
001060  01  Dh-Run-Ts-View redefines Dh-Run-Ts.
001070      03  Dh-Ts-Date.
001080          05  Dh-Ts-Year        pic 9(4).
001090          05  Dh-Ts-Dash1       pic x.
001100          05  Dh-Ts-Month       pic 99.
001110          05  Dh-Ts-Dash2       pic x.
001120          05  Dh-Ts-Day         pic 99.
001130      03  filler                pic x.
001140      03  Dh-Ts-Time.
001150          05  Dh-Ts-Hour        pic 99.
001160          05  Dh-Ts-Colon       pic x.
001170          05  Dh-Ts-Minute      pic 99.
001180*
001190* the current run's Yearly-File rows, loaded, then blended, then
001200*  written straight back out.
001210  01  Yr-Table.
001220      03  Yr-Count             pic 9(3)  comp.
001230      03  Yr-Entry             occurs 100 times
001240                                indexed by Yr-Ix.
001250          05  Yr-T-Produkt      pic x(4).
001260          05  Yr-T-Zone         pic x(2).
001270          05  Yr-T-Energy-Kwh   pic s9(9)v99  comp-3.
001280          05  Yr-T-Volume-M3    pic s9(7)v99  comp-3.
001290          05  Yr-T-Kwh-Per-M3   pic s9(5)v99  comp-3.
001300*
001310* the whole history store, current run's rows included once
001320*  ba300 has appended them - up to 30 runs of up to 100 rows.
001330      03  filler              pic x(1)  value space.
001340  01  Hs-Table.
001350      03  Hs-Count             pic 9(5)  comp.
001360      03  Hs-Entry             occurs 3000 times
001370                                indexed by Hs-Ix.
001380          05  Hs-T-Run-Ts       pic x(16).
001390          05  Hs-T-Produkt      pic x(4).
001400          05  Hs-T-Zone         pic x(2).
001410          05  Hs-T-Energy-Kwh   pic s9(9)v99.
001420          05  Hs-T-Volume-M3    pic s9(7)v99.
001430          05  Hs-T-Kwh-Per-M3   pic s9(5)v99.
001440* whole-row byte view, used by ba400 when copying surviving rows
001450*  across to New-Hs-Table - one move per row instead of six.
001460      03  filler              pic x(1)  value space.
001470  01  Hs-Table-Redef redefines Hs-Table.
001480      03  filler               pic 9(5)  comp.
001490      03  Hs-Bytes             occurs 3000 times pic x(49).
001500*
001510* the trimmed-down replacement for Hs-Table, same shape exactly.
001520  01  New-Hs-Table.
001530      03  New-Hs-Count         pic 9(5)  comp.
001540      03  New-Hs-Entry         occurs 3000 times
001550                                indexed by New-Hs-Ix.
001560          05  New-Hs-T-Run-Ts     pic x(16).
001570          05  New-Hs-T-Produkt    pic x(4).
001580          05  New-Hs-T-Zone       pic x(2).
001590          05  New-Hs-T-Energy-Kwh pic s9(9)v99.
001600          05  New-Hs-T-Volume-M3  pic s9(7)v99.
001610          05  New-Hs-T-Kwh-Per-M3 pic s9(5)v99.
001620      03  filler              pic x(1)  value space.
001630  01  New-Hs-Table-Redef redefines New-Hs-Table.
001640      03  filler               pic 9(5)  comp.
001650      03  New-Hs-Bytes         occurs 3000 times pic x(49).
001660*
001670* the distinct run stamps seen in Hs-Table, sorted ascending so
001680*  the oldest ones to drop are the first Dh-Cutoff-Ix - 1 of them.
001690  01  Distinct-Ts-Table.
001700      03  Dt-Count             pic 9(3)  comp.
001710      03  Dt-Entry             occurs 40 times
001720                                indexed by Dt-Ix.
001730          05  Dt-Ts             pic x(16).
001740*
001750* consolidated totals by product/zone, across every row left in
001760*  Hs-Table once the trim has run.
001770      03  filler              pic x(1)  value space.
001780  01  Co-Table.
001790      03  Co-Count             pic 9(3)  comp.
001800      03  Co-Entry             occurs 100 times
001810                                indexed by Co-Ix.
001820          05  Co-Produkt        pic x(4).
001830          05  Co-Zone           pic x(2).
001840          05  Co-Energy-Kwh     pic s9(9)v99  comp-3.
001850          05  Co-Volume-M3      pic s9(7)v99  comp-3.
001860          05  Co-Kwh-Per-M3     pic s9(5)v99  comp-3.
001870          05  Co-Sample-Count   pic 9(5)  comp.
001880          05  Co-Confidence     pic 9v99.
001890*
001900      03  filler              pic x(1)  value space.
001910  linkage section.
001920*
001930  procedure division.
001940*
001950* aa000 - the full HIST-MGR pipeline, load through report, but
001960*  only when there is something in the current run's yearly
001970*  file to carry forward - an empty Yearly-File skips the lot.
001980  aa000-Main section.
001990  aa000-Start.
002000      perform aa010-Open-For-Load
002010      if Dh-Status-Bytes = "0000"
002020          perform ba000-Load-Yearly
002030          perform ba100-Load-History
002040          close Yearly-File
002050          close History-File
002060          if Yr-Count > 0
002070              perform ba200-Stamp-Run-Timestamp
002080              perform ba300-Append-Current-Run
002090              perform ba400-Trim-To-30-Runs
002100              perform ba500-Rewrite-History
002110              perform ca000-Consolidate
002120              perform da000-Blend-And-Rewrite-Yearly
002130              perform ea000-Report-Results
002140          end-if
002150      end-if
002160      goback.
002170  aa000-Exit.
002180      exit.
002190*
002200* aa010 - Yearly-File and History-File both opened input for
002210*  the load; History-File is OPTIONAL so a first-ever run
002220*  still opens clean with Hs-Count left at zero.
002230  aa010-Open-For-Load section.
002240  aa010-Start.
002250      open input Yearly-File
002260      open input History-File
002270      .
002280  aa010-Exit.
002290      exit.
002300*
002310* ba000 - the current run's yearly totals, off the file dry000
002320*  just wrote.
002330  ba000-Load-Yearly section.
002340  ba000-Start.
002350      move 0 to Yr-Count
002360      perform ba010-Read-Yearly
002370      perform ba020-Load-One-Yearly
002380          until Dh-Eof-Yearly = "Y"
002390      .
002400  ba000-Exit.
002410      exit.
002420*
002430* ba010 - one Yearly-Record in, EOF flagged for ba000's loop.
002440  ba010-Read-Yearly section.
002450  ba010-Start.
002460      read Yearly-File
002470          at end move "Y" to Dh-Eof-Yearly
002480      end-read
002490      .
002500  ba010-Exit.
002510      exit.
002520*
002530* ba020 - one yearly row copied straight into Yr-Table.
002540  ba020-Load-One-Yearly section.
002550  ba020-Start.
002560      add 1 to Yr-Count
002570      move Yr-Produkt      to Yr-T-Produkt (Yr-Count)
002580      move Yr-Zone          to Yr-T-Zone (Yr-Count)
002590      move Yr-Energy-Kwh    to Yr-T-Energy-Kwh (Yr-Count)
002600      move Yr-Volume-M3     to Yr-T-Volume-M3 (Yr-Count)
002610      move Yr-Kwh-Per-M3    to Yr-T-Kwh-Per-M3 (Yr-Count)
002620      perform ba010-Read-Yearly
002630      .
002640  ba020-Exit.
002650      exit.
002660*
002670* ba100 - the existing history store, empty on a brand new
002680*  installation since History-File is OPTIONAL.
002690  ba100-Load-History section.
002700  ba100-Start.
002710      move 0 to Hs-Count
002720      perform ba110-Read-History
002730      perform ba120-Load-One-History
002740          until Dh-Eof-History = "Y"
002750      .
002760  ba100-Exit.
002770      exit.
002780*
002790* ba110 - one History-Record in, EOF flagged for ba100's loop.
002800  ba110-Read-History section.
002810  ba110-Start.
002820      read History-File
002830          at end move "Y" to Dh-Eof-History
002840      end-read
002850      .
002860  ba110-Exit.
002870      exit.
002880*
002890* ba120 - one history row copied straight into Hs-Table.
002900  ba120-Load-One-History section.
002910  ba120-Start.
002920      add 1 to Hs-Count
002930      move Hs-Run-Ts        to Hs-T-Run-Ts (Hs-Count)
002940      move Hs-Produkt        to Hs-T-Produkt (Hs-Count)
002950      move Hs-Zone            to Hs-T-Zone (Hs-Count)
002960      move Hs-Energy-Kwh      to Hs-T-Energy-Kwh (Hs-Count)
002970      move Hs-Volume-M3        to Hs-T-Volume-M3 (Hs-Count)
002980      move Hs-Kwh-Per-M3        to Hs-T-Kwh-Per-M3 (Hs-Count)
002990      perform ba110-Read-History
003000      .
003010  ba120-Exit.
003020      exit.
003030*
003040* ba200 - the stamp every row of this run's history entries will
003050*  carry, built off the system date/time the way py000 does it.
003060  ba200-Stamp-Run-Timestamp section.
003070  ba200-Start.
003080      accept Dh-Date-Field from date
003090      accept Dh-Time-Field from time
003100      compute Dh-Ts-Year = 2000 + Dh-Yy
003110      move Dh-Mm     to Dh-Ts-Month
003120      move Dh-Dd     to Dh-Ts-Day
003130      move "-"        to Dh-Ts-Dash1
003140      move "-"        to Dh-Ts-Dash2
003150      move Dh-Hh     to Dh-Ts-Hour
003160      move Dh-Mn     to Dh-Ts-Minute
003170      move ":"        to Dh-Ts-Colon
003180      .
003190  ba200-Exit.
003200      exit.
003210*
003220* ba300 - the current run joins the store as Sq-Count... no,
003230*  Yr-Count fresh rows, every one carrying today's Dh-Run-Ts.
003240  ba300-Append-Current-Run section.
003250  ba300-Start.
003260      move 1 to Yr-Ix
003270      perform ba310-Append-One-Row
003280          varying Yr-Ix from 1 by 1
003290          until Yr-Ix > Yr-Count
003300      .
003310  ba300-Exit.
003320      exit.
003330*
003340* ba310 - one current-run yearly row turned into a fresh
003350*  history row, stamped with today's Dh-Run-Ts.
003360  ba310-Append-One-Row section.
003370  ba310-Start.
003380      add 1 to Hs-Count
003390      move Dh-Run-Ts              to Hs-T-Run-Ts (Hs-Count)
003400      move Yr-T-Produkt (Yr-Ix)    to Hs-T-Produkt (Hs-Count)
003410      move Yr-T-Zone (Yr-Ix)        to Hs-T-Zone (Hs-Count)
003420      move Yr-T-Energy-Kwh (Yr-Ix)   to Hs-T-Energy-Kwh (Hs-Count)
003430      move Yr-T-Volume-M3 (Yr-Ix)     to Hs-T-Volume-M3 (Hs-Count)
003440      move Yr-T-Kwh-Per-M3 (Yr-Ix)
003450          to Hs-T-Kwh-Per-M3 (Hs-Count)
003460      .
003470  ba310-Exit.
003480      exit.
003490*
003500* ba400 - the 30-run cap.  Find every distinct run stamp now in
003510*  Hs-Table, sort them, work out which ones are too old, and copy
003520*  only the surviving rows across to New-Hs-Table.
003530  ba400-Trim-To-30-Runs section.
003540  ba400-Start.
003550      perform ba410-Find-Distinct-Runs
003560      if Dt-Count > 30
003570          perform ba420-Sort-Distinct-Runs
003580          compute Dh-Cutoff-Ix = Dt-Count - 30 + 1
003590          move Dt-Ts (Dh-Cutoff-Ix) to Dh-Cutoff-Ts
003600          perform ba430-Copy-Surviving-Rows
003610          move New-Hs-Count to Hs-Count
003620          move 1 to Dh-Ix
003630          perform ba440-Copy-One-Row-Back
003640              varying Dh-Ix from 1 by 1
003650              until Dh-Ix > Hs-Count
003660      end-if
003670      .
003680  ba400-Exit.
003690      exit.
003700*
003710* ba410 - every run stamp now in Hs-Table, deduplicated into
003720*  Dt-Ts, ahead of the sort ba420 needs to find the cutoff.
003730  ba410-Find-Distinct-Runs section.
003740  ba410-Start.
003750      move 0 to Dt-Count
003760      move 1 to Hs-Ix
003770      perform ba412-Test-One-Row
003780          varying Hs-Ix from 1 by 1
003790          until Hs-Ix > Hs-Count
003800      .
003810  ba410-Exit.
003820      exit.
003830*
003840* ba412 - one Hs-Table row's stamp checked against every
003850*  distinct stamp seen so far; added to Dt-Ts only if new.
003860  ba412-Test-One-Row section.
003870  ba412-Start.
003880      move "N" to Dh-Found
003890      move 1   to Dt-Ix
003900      perform ba414-Test-One-Distinct
003910          varying Dt-Ix from 1 by 1
003920          until Dt-Ix > Dt-Count
003930      if Dh-Found = "N"
003940          add 1 to Dt-Count
003950          move Hs-T-Run-Ts (Hs-Ix) to Dt-Ts (Dt-Count)
003960      end-if
003970      .
003980  ba412-Exit.
003990      exit.
004000*
004010* ba414 - one already-distinct stamp compared to the row
004020*  under test in ba412.
004030  ba414-Test-One-Distinct section.
004040  ba414-Start.
004050      if Dt-Ts (Dt-Ix) = Hs-T-Run-Ts (Hs-Ix)
004060          move "Y" to Dh-Found
004070      end-if
004080      .
004090  ba414-Exit.
004100      exit.
004110*
004120* ba420 - plain bubble sort of the stamp list, ascending, same
004130*  idiom as the rest of the suite.
004140  ba420-Sort-Distinct-Runs section.
004150  ba420-Start.
004160      move "Y" to Dh-Swap-Made
004170      perform ba422-One-Bubble-Pass
004180          until Dh-Swap-Made = "N"
004190      .
004200  ba420-Exit.
004210      exit.
004220*
004230* ba422 - one pass of the run-stamp sort.
004240  ba422-One-Bubble-Pass section.
004250  ba422-Start.
004260      move "N" to Dh-Swap-Made
004270      move 1   to Dt-Ix
004280      perform ba424-Compare-One-Pair
004290          varying Dt-Ix from 1 by 1
004300          until Dt-Ix > Dt-Count - 1
004310      .
004320  ba422-Exit.
004330      exit.
004340*
004350* ba424 - swap a pair of stamps when out of order.
004360  ba424-Compare-One-Pair section.
004370  ba424-Start.
004380      if Dt-Ts (Dt-Ix) > Dt-Ts (Dt-Ix + 1)
004390          move Dt-Ts (Dt-Ix)     to Dh-Swap-Hold
004400          move Dt-Ts (Dt-Ix + 1) to Dt-Ts (Dt-Ix)
004410          move Dh-Swap-Hold      to Dt-Ts (Dt-Ix + 1)
004420          move "Y" to Dh-Swap-Made
004430      end-if
004440      .
004450  ba424-Exit.
004460      exit.
004470*
004480* ba430 - every Hs-Table row whose stamp is not older than the
004490*  cutoff copied across to New-Hs-Table; the rest fall off the
004500*  30-run window for good.
004510  ba430-Copy-Surviving-Rows section.
004520  ba430-Start.
004530      move 0 to New-Hs-Count
004540      move 1 to Hs-Ix
004550      perform ba432-Test-One-Survivor
004560          varying Hs-Ix from 1 by 1
004570          until Hs-Ix > Hs-Count
004580      .
004590  ba430-Exit.
004600      exit.
004610*
004620* ba432 - one Hs-Table row tested against Dh-Cutoff-Ts.
004630  ba432-Test-One-Survivor section.
004640  ba432-Start.
004650      if Hs-T-Run-Ts (Hs-Ix) not < Dh-Cutoff-Ts
004660          add 1 to New-Hs-Count
004670          move Hs-Bytes (Hs-Ix) to New-Hs-Bytes (New-Hs-Count)
004680      end-if
004690      .
004700  ba432-Exit.
004710      exit.
004720*
004730* ba440 - one surviving row copied back down into Hs-Table
004740*  proper, now that New-Hs-Count is the real row count.
004750  ba440-Copy-One-Row-Back section.
004760  ba440-Start.
004770      move New-Hs-Bytes (Dh-Ix) to Hs-Bytes (Dh-Ix)
004780      .
004790  ba440-Exit.
004800      exit.
004810*
004820* ba500 - History-File rewritten in full, oldest-trimmed rows and
004830*  all, per wsdryhs.cob's header note.
004840  ba500-Rewrite-History section.
004850  ba500-Start.
004860      open output History-File
004870      move 1 to Hs-Ix
004880      perform ba510-Write-One-Row
004890          varying Hs-Ix from 1 by 1
004900          until Hs-Ix > Hs-Count
004910      close History-File
004920      .
004930  ba500-Exit.
004940      exit.
004950*
004960* ba510 - one surviving history row out to the rewritten file.
004970  ba510-Write-One-Row section.
004980  ba510-Start.
004990      move Hs-T-Run-Ts (Hs-Ix)      to Hs-Run-Ts
005000      move Hs-T-Produkt (Hs-Ix)      to Hs-Produkt
005010      move Hs-T-Zone (Hs-Ix)          to Hs-Zone
005020      move Hs-T-Energy-Kwh (Hs-Ix)     to Hs-Energy-Kwh
005030      move Hs-T-Volume-M3 (Hs-Ix)       to Hs-Volume-M3
005040      move Hs-T-Kwh-Per-M3 (Hs-Ix)       to Hs-Kwh-Per-M3
005050      write History-Record
005060      .
005070  ba510-Exit.
005080      exit.
005090*
005100* ca000 - consolidate every surviving row by product/zone, step 2
005110*  of BATCH FLOW/HIST-MGR.
005120  ca000-Consolidate section.
005130  ca000-Start.
005140      move 0 to Co-Count
005150      move 1 to Hs-Ix
005160      perform ca010-Roll-Up-One-Row
005170          varying Hs-Ix from 1 by 1
005180          until Hs-Ix > Hs-Count
005190      move 1 to Co-Ix
005200      perform ca100-Finish-One-Consolidation
005210          varying Co-Ix from 1 by 1
005220          until Co-Ix > Co-Count
005230      .
005240  ca000-Exit.
005250      exit.
005260*
005270* ca010 - one history row folded into its product/zone bucket
005280*  in Co-Table, adding a fresh bucket first if this is the
005290*  first row seen carrying that key.
005300  ca010-Roll-Up-One-Row section.
005310  ca010-Start.
005320      move 0   to Dh-Found-Ix
005330      move 1   to Co-Ix
005340      perform ca020-Test-One-Co
005350          varying Co-Ix from 1 by 1
005360          until Co-Ix > Co-Count
005370              or Dh-Found-Ix not = 0
005380      if Dh-Found-Ix = 0
005390          add 1 to Co-Count
005400          move Hs-T-Produkt (Hs-Ix) to Co-Produkt (Co-Count)
005410          move Hs-T-Zone (Hs-Ix)    to Co-Zone (Co-Count)
005420          move 0 to Co-Energy-Kwh (Co-Count)
005430          move 0 to Co-Volume-M3 (Co-Count)
005440          move 0 to Co-Sample-Count (Co-Count)
005450          move Co-Count to Dh-Found-Ix
005460      end-if
005470      add Hs-T-Energy-Kwh (Hs-Ix)
005480          to Co-Energy-Kwh (Dh-Found-Ix)
005490      add Hs-T-Volume-M3 (Hs-Ix)
005500          to Co-Volume-M3 (Dh-Found-Ix)
005510      add 1 to Co-Sample-Count (Dh-Found-Ix)
005520      .
005530  ca010-Exit.
005540      exit.
005550*
005560* ca020 - one Co-Table bucket tested against the history row's
005570*  product/zone key.
005580  ca020-Test-One-Co section.
005590  ca020-Start.
005600      if Co-Produkt (Co-Ix) = Hs-T-Produkt (Hs-Ix)
005610         and Co-Zone (Co-Ix) = Hs-T-Zone (Hs-Ix)
005620          move Co-Ix to Dh-Found-Ix
005630      end-if
005640      .
005650  ca020-Exit.
005660      exit.
005670*
005680* ca100 - one bucket's Kwh-Per-M3 averaged out and its
005690*  Co-Confidence set from the sample count - full confidence
005700*  at 10 or more samples, proportionally less below that.
005710  ca100-Finish-One-Consolidation section.
005720  ca100-Start.
005730      if Co-Volume-M3 (Co-Ix) = 0
005740          move 0 to Co-Kwh-Per-M3 (Co-Ix)
005750      else
005760          compute Co-Kwh-Per-M3 (Co-Ix) rounded =
005770              Co-Energy-Kwh (Co-Ix) / Co-Volume-M3 (Co-Ix)
005780      end-if
005790      compute Dh-Conf-Tenths = Co-Sample-Count (Co-Ix) * 100
005800      divide Dh-Conf-Tenths by 10 giving Dh-Conf-Tenths
005810      if Dh-Conf-Tenths > 100
005820          move 1.00 to Co-Confidence (Co-Ix)
005830      else
005840          compute Co-Confidence (Co-Ix) = Dh-Conf-Tenths / 100
005850      end-if
005860      .
005870  ca100-Exit.
005880      exit.
005890*
005900* da000 - blend each current yearly row with its consolidated
005910*  history, step 3 of BATCH FLOW/HIST-MGR, and write it straight
005920*  back to Yearly-File.
005930  da000-Blend-And-Rewrite-Yearly section.
005940  da000-Start.
005950      move 0 to Dh-Enhanced-Count
005960      open output Yearly-File
005970      move 1 to Yr-Ix
005980      perform da010-Blend-One-Row
005990          varying Yr-Ix from 1 by 1
006000          until Yr-Ix > Yr-Count
006010      close Yearly-File
006020      .
006030  da000-Exit.
006040      exit.
006050*
006060* da010 - one current yearly row blended 70/30 against its
006070*  matching consolidated history bucket (history weighted down
006080*  further still by that bucket's own confidence), then
006090*  written straight back out; a row with no history match
006100*  writes through unchanged.
006110  da010-Blend-One-Row section.
006120  da010-Start.
006130      move 0   to Dh-Found-Ix
006140      move 1   to Co-Ix
006150      perform da020-Test-One-Match
006160          varying Co-Ix from 1 by 1
006170          until Co-Ix > Co-Count
006180              or Dh-Found-Ix not = 0
006190      if Dh-Found-Ix not = 0
006200          move Yr-T-Kwh-Per-M3 (Yr-Ix) to Dh-Current-Kwh-M3
006210          move Co-Kwh-Per-M3 (Dh-Found-Ix) to Dh-Historic-Kwh-M3
006220          compute Dh-Blended-Kwh-M3 rounded =
006230              (Dh-Current-Kwh-M3 * 0.7)
006240              + (Dh-Historic-Kwh-M3 * 0.3
006250              * Co-Confidence (Dh-Found-Ix))
006260          move Dh-Blended-Kwh-M3 to Yr-T-Kwh-Per-M3 (Yr-Ix)
006270          add 1 to Dh-Enhanced-Count
006280      end-if
006290      move Yr-T-Produkt (Yr-Ix)    to Yr-Produkt
006300      move Yr-T-Zone (Yr-Ix)        to Yr-Zone
006310      move Yr-T-Energy-Kwh (Yr-Ix)   to Yr-Energy-Kwh
006320      move Yr-T-Volume-M3 (Yr-Ix)     to Yr-Volume-M3
006330      move Yr-T-Kwh-Per-M3 (Yr-Ix)     to Yr-Kwh-Per-M3
006340      write Yearly-Record
006350      .
006360  da010-Exit.
006370      exit.
006380*
006390* da020 - one Co-Table bucket tested against the yearly row's
006400*  product/zone key.
006410  da020-Test-One-Match section.
006420  da020-Start.
006430      if Co-Produkt (Co-Ix) = Yr-T-Produkt (Yr-Ix)
006440         and Co-Zone (Co-Ix) = Yr-T-Zone (Yr-Ix)
006450          move Co-Ix to Dh-Found-Ix
006460      end-if
006470      .
006480  da020-Exit.
006490      exit.
006500*
006510* ea000 - the operator console summary, no print section of its
006520*  own for HIST-MGR, the op just watches the session scroll by.
006530  ea000-Report-Results section.
006540  ea000-Start.
006550      display "DRYHIST - HISTORY RUN " Dh-Run-Ts
006560      display "DRYHIST - ROWS IN HISTORY STORE  - " Hs-Count
006570      display "DRYHIST - DISTINCT RUNS RETAINED - " Dt-Count
006580      display "DRYHIST - ROWS ENHANCED - " Dh-Enhanced-Count
006590      .
006600  ea000-Exit.
006610      exit.
