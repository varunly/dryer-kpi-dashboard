000010*****************************************************************
000020*                                                                *
000030*            Dryer Energy KPI Calculation & Report               *
000040*                                                                *
000050*****************************************************************
000060*
000070  identification division.
000080  program-id.          dry000.
000090  author.               V B Coen.
000100  installation.         Applewood Computers.
000110  date-written.         05/09/1989.
000120  date-compiled.
000130  security.            Copyright (C) 1989-2026 V B Coen.
000140*                    Distributed under the GNU GPL.
000150*                     See the file COPYING for details.
000160*
000170* Remarks.           KPI-CALC driver.  Calls dryalo unfiltered to
000180*                    explode every wagon and allocate every energy
000190*                    hour, summarises the allocation detail by
000200*                    month/product/zone and by product/zone, and
000210*                    prints the Section 1/2 KPI report.  First of
000220*                    the four dryer-suite runs in the job stream -
000230*                    dryprof, dryopt and dryhist follow on behind it.
000240*
000250* Called modules.    dryalo.
000260*
000270* Files used.        Alloc-File    (in,  built by dryalo)
000280*                    Summary-File  (out, month x product x zone)
000290*                    Yearly-File   (out, product x zone)
000300*                    Report-File   (out, 132 col, opened OUTPUT -
000310*                                   dryopt re-opens EXTEND for
000320*                                   Sections 3-5)
000330*
000340* changes:
000350* 05/09/89 vbc - Created, first cut of the hourly allocation and
000360*                monthly summary for the No 2 dryer trial.
000370* 11/04/93 vbc - Sm-Table widened to 600 rows, ran out of slots
000380*                running the full calendar year in one pass -
000390*                SY058.
000400* 02/09/98 vbc - Year-2000 review: Al-Month/Sm-Month are 2-digit
000410*                plant months only, no century held or needed
000420*                here, logged to the Y2K binder.
000430* 14/10/25 vbc - Brought across to the new dryer suite to replace
000440*                the old single-zone spreadsheet feed; now calls
000450*                dryalo for the explode/allocate instead of doing
000460*                it inline.
000470* 29/11/25 vbc - Report Sections 1 & 2 added, in the Report Writer
000480*                style used on the Payroll side - op wanted a
000490*                printed KPI sheet, not just the Summary-File.
000500* 09/01/26 vbc - Yr-Table kwh/m3 fields packed comp-3, matching
000510*                how the Payroll side holds its rate fields.
000520*
000530  environment division.
000540  configuration section.
000550  copy "envdiv.cob".
000560  input-output section.
000570  file-control.
000580      copy "selalloc.cob".
000590      copy "selsumm.cob".
000600      copy "selyear.cob".
000610      copy "selprint.cob".
000620*
000630  data division.
000640  file section.
000650      copy "fdalloc.cob".
000660      copy "fdsumm.cob".
000670      copy "fdyear.cob".
000680*
000690  fd  Print-File
000700      reports are Kpi-Summary-Report.
000710*
000720  working-storage section.
000730*
000740  77  Prog-Name           pic x(15) value "DRY000 (1.0.03)".
000750*
000760  01  Dry000-File-Status.
000770      03  Alloc-Status        pic xx.
000780      03  Summary-Status      pic xx.
000790      03  Yearly-Status       pic xx.
000800      03  Print-Status        pic xx.
000810* combo-view skips Alloc-Status - Alloc-File is opened separately
000820*  later, once dryalo's had its run, see ba000 below.
000830      03  filler              pic x(1)  value space.
000840  01  Dw-Status-Combo-View redefines Dry000-File-Status.
000850      03  filler              pic xx.
000860      03  Dw-Status-Bytes     pic x(6).
000870*
000880* Dryalo's own parameter block - no filter, the full run.
000890  01  Da-Parms.
000900      03  Da-Filter-Produkt   pic x(4).
000910      03  Da-Filter-Month     pic 99.
000920      03  Da-Wagon-Count      pic 9(5) comp.
000930      03  Da-Alloc-Count      pic 9(7) comp.
000940      03  Da-Return-Code      pic 9.
000950*
000960      03  filler              pic x(1)  value space.
000970  01  Dry000-Work-Fields.
000980      03  Dw-Eof-Alloc        pic x     value "N".
000990          88  Dw-Alloc-At-Eof     value "Y".
001000      03  Dw-Sub              pic 9(4)  comp.
001010      03  Dw-Ix               pic 9(4)  comp.
001020      03  Dw-Found            pic x     value "N".
001030      03  Dw-Swap-Made        pic x     value "N".
001040      03  Dw-Page-No          pic 9(3)  comp  value 0.
001050      03  Dw-Line-No          pic 9(3)  comp  value 0.
001060      03  Dw-Grand-Kwh        pic s9(9)v99  value 0.
001070      03  Dw-Grand-M3         pic s9(7)v99  value 0.
001080      03  Dw-Row-Count        pic 9(5)  comp value 0.
001090      03  Dw-Mean-Sum         pic s9(9)v9999 value 0.
001100      03  Dw-Sub-Kwh          pic s9(9)v99  value 0.
001110      03  Dw-Sub-M3           pic s9(7)v99  value 0.
001120      03  Dw-Mon-Kwh          pic s9(9)v99  value 0.
001130      03  Dw-Mon-M3           pic s9(7)v99  value 0.
001140      03  Dw-Row-Hold         pic x(24).
001150*
001160* run date for the report headings, split out of ACCEPT FROM DATE
001170*  and rebuilt as slashed MM/DD/YY the way the shop likes it shown.
001180      03  filler              pic x(1)  value space.
001190  01  Dw-Date-Field.
001200      03  Dw-Cc               pic 99.
001210      03  Dw-Yy               pic 99.
001220      03  Dw-Mm               pic 99.
001230      03  Dw-Dd               pic 99.
001240      03  filler              pic x(1)  value space.
001250  01  Dw-Run-Date             pic x(8)  value spaces.
001260  01  Dw-Run-Date-View redefines Dw-Run-Date.
001270      03  Dw-Rd-Mm            pic 99.
001280      03  Dw-Rd-Slash1        pic x.
001290      03  Dw-Rd-Dd            pic 99.
001300      03  Dw-Rd-Slash2        pic x.
001310      03  Dw-Rd-Yy            pic 99.
001320*
001330* Print-line fields fed to the Report Writer SOURCE clauses
001340*  below - moved here by the ca-series paragraphs row by row,
001350*  the same way the Payroll register (pyrgstr) feeds its line.
001360  01  Rp1-Line-Fields.
001370      03  Rp1-Produkt         pic x(4).
001380      03  Rp1-Zone            pic x(2).
001390      03  Rp1-Kwh             pic s9(9)v99.
001400      03  Rp1-M3              pic s9(7)v99.
001410      03  Rp1-Kwh-M3          pic s9(5)v99.
001420      03  Rp1-Sub-Kwh         pic s9(9)v99.
001430      03  Rp1-Sub-M3          pic s9(7)v99.
001440      03  Rp1-Sub-Kwh-M3      pic s9(5)v99.
001450      03  Rp1-Grand-Kwh       pic s9(9)v99.
001460      03  Rp1-Grand-M3        pic s9(7)v99.
001470      03  Rp1-Grand-Kwh-M3    pic s9(5)v99.
001480      03  Rp1-Mean-Kwh-M3     pic s9(5)v99.
001490      03  Rp1-Run-Date        pic x(8).
001500*
001510      03  filler              pic x(1)  value space.
001520  01  Rp2-Line-Fields.
001530      03  Rp2-Month           pic 99.
001540      03  Rp2-Produkt         pic x(4).
001550      03  Rp2-Zone            pic x(2).
001560      03  Rp2-Kwh             pic s9(9)v99.
001570      03  Rp2-M3              pic s9(7)v99.
001580      03  Rp2-Mon-Kwh         pic s9(9)v99.
001590      03  Rp2-Mon-M3          pic s9(7)v99.
001600      03  Rp2-Mon-Kwh-M3      pic s9(5)v99.
001610      03  Rp2-Run-Date        pic x(8).
001620*
001630* Summary-by-month/product/zone working table, built fresh from
001640*  Alloc-File each run and sorted in place (bubble) for whichever
001650*  order a report section needs - the file itself keeps insertion
001660*  order, same as the allocation detail it came from.
001670      03  filler              pic x(1)  value space.
001680  01  Sm-Table.
001690      03  Sm-Count            pic 9(4)  comp.
001700      03  Sm-Entry            occurs 600 times
001710                               indexed by Sm-Ix, Sm-Jx.
001720          05  Sm-T-Month       pic 99.
001730          05  Sm-T-Produkt     pic x(4).
001740          05  Sm-T-Zone        pic x(2).
001750          05  Sm-T-Kwh         pic s9(9)v99.
001760          05  Sm-T-M3          pic s9(7)v99.
001770      03  filler              pic x(1)  value space.
001780  01  Sm-Table-Redef redefines Sm-Table.
001790      03  filler               pic 9(4) comp.
001800      03  Sm-T-Bytes           occurs 600 times
001810                               pic x(24).
001820*
001830* Yearly (product x zone) table, accumulated alongside Sm-Table
001840*  from the same read of Alloc-File.
001850  01  Yr-Table.
001860      03  Yr-Count            pic 9(4)  comp.
001870      03  Yr-Entry            occurs 100 times
001880                               indexed by Yr-Ix.
001890          05  Yr-T-Produkt     pic x(4).
001900          05  Yr-T-Zone        pic x(2).
001910          05  Yr-T-Kwh         pic s9(9)v99    comp-3.
001920          05  Yr-T-M3          pic s9(7)v99    comp-3.
001930*
001940      03  filler              pic x(1)  value space.
001950  linkage section.
001960*
001970  procedure division.
001980*
001990* aa000 - run the allocation, roll it up, write both files and
002000*  both report sections - anything short of a clean allocation
002010*  run (Da-Return-Code 2, no demand matched) skips straight to
002020*  closing down.
002030  aa000-Main section.
002040  aa000-Start.
002050      perform aa010-Open-Files
002060      perform aa015-Stamp-Run-Date
002070      if Dw-Status-Bytes = "000000"
002080          perform ba000-Run-Allocation
002090          if Da-Return-Code < 2
002100              perform ba010-Build-Tables
002110              perform ba020-Write-Summary-File
002120              perform ba030-Write-Yearly-File
002130              perform ca000-Print-Section-1
002140              perform ca500-Print-Section-2
002150          end-if
002160      end-if
002170      perform aa090-Close-Files
002180      goback.
002190  aa000-Exit.
002200      exit.
002210*
002220* aa010 - Summary-File and Yearly-File both open fresh each
002230*  run, dry000 writes the whole month's figures in one pass.
002240  aa010-Open-Files section.
002250  aa010-Start.
002260      open output Summary-File
002270      open output Yearly-File
002280      open output Print-File
002290      .
002300  aa010-Exit.
002310      exit.
002320*
002330* aa015 - run date for the report headings, pulled once up front
002340*  and rebuilt as slashed MM/DD/YY, the byte-split view off
002350*  Dw-Run-Date doing the rebuild the same way Dh-Run-Ts-View
002360*  splits the history run stamp over in dryhist.
002370  aa015-Stamp-Run-Date section.
002380  aa015-Start.
002390      accept Dw-Date-Field from date
002400      move Dw-Mm to Dw-Rd-Mm
002410      move "/" to Dw-Rd-Slash1
002420      move Dw-Dd to Dw-Rd-Dd
002430      move "/" to Dw-Rd-Slash2
002440      move Dw-Yy to Dw-Rd-Yy
002450      move Dw-Run-Date to Rp1-Run-Date
002460      move Dw-Run-Date to Rp2-Run-Date
002470      .
002480  aa015-Exit.
002490      exit.
002500*
002510* aa090 - always run, win or lose - see aa000.
002520  aa090-Close-Files section.
002530  aa090-Start.
002540      close Summary-File
002550      close Yearly-File
002560      close Print-File
002570      .
002580  aa090-Exit.
002590      exit.
002600*
002610* ba000 - let dryalo do the heavy lifting (no filter, the full
002620*  unfiltered run) and leave its Alloc-File sitting there for us
002630*  to read back.
002640  ba000-Run-Allocation section.
002650  ba000-Start.
002660      move spaces to Da-Filter-Produkt
002670      move 0      to Da-Filter-Month
002680      call "dryalo" using Da-Parms
002690      .
002700  ba000-Exit.
002710      exit.
002720*
002730* ba010 - read the allocation detail dryalo just wrote and roll it
002740*  up into the two in-memory tables.
002750  ba010-Build-Tables section.
002760  ba010-Start.
002770      move 0 to Sm-Count
002780      move 0 to Yr-Count
002790      open input Alloc-File
002800      if Alloc-Status = "00"
002810          perform ba012-Read-Alloc
002820          perform ba014-Roll-Up-One
002830              until Dw-Eof-Alloc = "Y"
002840          close Alloc-File
002850      end-if
002860      .
002870  ba010-Exit.
002880      exit.
002890*
002900* ba012 - one allocation row in, EOF flagged for ba010's loop.
002910  ba012-Read-Alloc section.
002920  ba012-Start.
002930      read Alloc-File
002940          at end move "Y" to Dw-Eof-Alloc
002950      end-read
002960      .
002970  ba012-Exit.
002980      exit.
002990*
003000* ba014 - one allocation row rolled into both tables at once -
003010*  Summary-Record's month/product/zone key and Yearly-Record's
003020*  product/zone key, then the next row read.
003030  ba014-Roll-Up-One section.
003040  ba014-Start.
003050      perform ba016-Find-Or-Add-Summary
003060      perform ba018-Find-Or-Add-Yearly
003070      perform ba012-Read-Alloc
003080      .
003090  ba014-Exit.
003100      exit.
003110*
003120* ba016 - find the month/product/zone key in Sm-Table, or add
003130*  it fresh if this allocation row is the first to carry it.
003140  ba016-Find-Or-Add-Summary section.
003150  ba016-Start.
003160      move "N" to Dw-Found
003170      move 1   to Dw-Sub
003180      perform ba017-Test-One-Summary
003190          varying Dw-Sub from 1 by 1
003200          until Dw-Sub > Sm-Count
003210      if Dw-Found = "N"
003220          add 1 to Sm-Count
003230          move Al-Month   to Sm-T-Month (Sm-Count)
003240          move Al-Produkt to Sm-T-Produkt (Sm-Count)
003250          move Al-Zone    to Sm-T-Zone (Sm-Count)
003260          move Al-Energy-Kwh to Sm-T-Kwh (Sm-Count)
003270          move Al-M3         to Sm-T-M3 (Sm-Count)
003280      end-if
003290      .
003300  ba016-Exit.
003310      exit.
003320*
003330* ba017 - one Sm-Table entry tested against the key; once
003340*  found the remaining entries are skipped, not re-tested.
003350  ba017-Test-One-Summary section.
003360  ba017-Start.
003370      if Dw-Found = "N"
003380          if Al-Month   = Sm-T-Month (Dw-Sub)
003390             and Al-Produkt = Sm-T-Produkt (Dw-Sub)
003400             and Al-Zone    = Sm-T-Zone (Dw-Sub)
003410              add Al-Energy-Kwh to Sm-T-Kwh (Dw-Sub)
003420              add Al-M3         to Sm-T-M3 (Dw-Sub)
003430              move "Y" to Dw-Found
003440          end-if
003450      end-if
003460      .
003470  ba017-Exit.
003480      exit.
003490*
003500* ba018 - same find-or-add as ba016, one level up without the
003510*  month in the key.
003520  ba018-Find-Or-Add-Yearly section.
003530  ba018-Start.
003540      move "N" to Dw-Found
003550      move 1   to Dw-Sub
003560      perform ba019-Test-One-Yearly
003570          varying Dw-Sub from 1 by 1
003580          until Dw-Sub > Yr-Count
003590      if Dw-Found = "N"
003600          add 1 to Yr-Count
003610          move Al-Produkt to Yr-T-Produkt (Yr-Count)
003620          move Al-Zone    to Yr-T-Zone (Yr-Count)
003630          move Al-Energy-Kwh to Yr-T-Kwh (Yr-Count)
003640          move Al-M3         to Yr-T-M3 (Yr-Count)
003650      end-if
003660      .
003670  ba018-Exit.
003680      exit.
003690*
003700* ba019 - one Yr-Table entry tested against the product/zone key.
003710  ba019-Test-One-Yearly section.
003720  ba019-Start.
003730      if Dw-Found = "N"
003740          if Al-Produkt = Yr-T-Produkt (Dw-Sub)
003750             and Al-Zone = Yr-T-Zone (Dw-Sub)
003760              add Al-Energy-Kwh to Yr-T-Kwh (Dw-Sub)
003770              add Al-M3         to Yr-T-M3 (Dw-Sub)
003780              move "Y" to Dw-Found
003790          end-if
003800      end-if
003810      .
003820  ba019-Exit.
003830      exit.
003840*
003850* ba020 - Summary-File is a straight dump of the table,
003860*  recomputing Kwh-Per-M3 from the summed figures at this
003870*  point, never carried up as an average.
003880  ba020-Write-Summary-File section.
003890  ba020-Start.
003900      move 1 to Dw-Sub
003910      perform ba025-Write-One-Summary
003920          varying Dw-Sub from 1 by 1
003930          until Dw-Sub > Sm-Count
003940      .
003950  ba020-Exit.
003960      exit.
003970*
003980* ba025 - one Summary-Record out, Kwh-Per-M3 worked out fresh
003990*  from this row's own totals, never carried up from anywhere.
004000  ba025-Write-One-Summary section.
004010  ba025-Start.
004020      move Sm-T-Month (Dw-Sub)   to Sm-Month
004030      move Sm-T-Produkt (Dw-Sub) to Sm-Produkt
004040      move Sm-T-Zone (Dw-Sub)    to Sm-Zone
004050      move Sm-T-Kwh (Dw-Sub)     to Sm-Energy-Kwh
004060      move Sm-T-M3 (Dw-Sub)      to Sm-Volume-M3
004070      if Sm-Volume-M3 = 0
004080          move 0 to Sm-Kwh-Per-M3
004090      else
004100          compute Sm-Kwh-Per-M3 rounded =
004110              Sm-Energy-Kwh / Sm-Volume-M3
004120      end-if
004130      write Summary-Record
004140      .
004150  ba025-Exit.
004160      exit.
004170*
004180* ba030 - same straight dump as ba020, off Yr-Table this time.
004190  ba030-Write-Yearly-File section.
004200  ba030-Start.
004210      move 1 to Dw-Sub
004220      perform ba035-Write-One-Yearly
004230          varying Dw-Sub from 1 by 1
004240          until Dw-Sub > Yr-Count
004250      .
004260  ba030-Exit.
004270      exit.
004280*
004290* ba035 - one Yearly-Record out, Kwh-Per-M3 recomputed same
004300*  as ba025 above.
004310  ba035-Write-One-Yearly section.
004320  ba035-Start.
004330      move Yr-T-Produkt (Dw-Sub) to Yr-Produkt
004340      move Yr-T-Zone (Dw-Sub)    to Yr-Zone
004350      move Yr-T-Kwh (Dw-Sub)     to Yr-Energy-Kwh
004360      move Yr-T-M3 (Dw-Sub)      to Yr-Volume-M3
004370      if Yr-Volume-M3 = 0
004380          move 0 to Yr-Kwh-Per-M3
004390      else
004400          compute Yr-Kwh-Per-M3 rounded =
004410              Yr-Energy-Kwh / Yr-Volume-M3
004420      end-if
004430      write Yearly-Record
004440      .
004450  ba035-Exit.
004460      exit.
004470*
004480* ba040 - plain bubble sort of Sm-Table in place, whole-row swap
004490*  via the byte-string REDEFINES above so one move does the job
004500*  regardless of the number of fields in a row.
004510  ba040-Sort-By-Produkt-Zone section.
004520  ba040-Start.
004530      move "Y" to Dw-Swap-Made
004540      perform ba042-One-Bubble-Pass
004550          until Dw-Swap-Made = "N"
004560      .
004570  ba040-Exit.
004580      exit.
004590*
004600* ba042 - one pass of the product/zone sort.
004610  ba042-One-Bubble-Pass section.
004620  ba042-Start.
004630      move "N" to Dw-Swap-Made
004640      move 1   to Dw-Ix
004650      perform ba044-Compare-One-Pair
004660          varying Dw-Ix from 1 by 1
004670          until Dw-Ix > Sm-Count - 1
004680      .
004690  ba042-Exit.
004700      exit.
004710*
004720* ba044 - swap a whole Sm-T-Bytes row when the pair is out of
004730*  product/zone order.
004740  ba044-Compare-One-Pair section.
004750  ba044-Start.
004760      if Sm-T-Produkt (Dw-Ix) > Sm-T-Produkt (Dw-Ix + 1)
004770         or (Sm-T-Produkt (Dw-Ix) = Sm-T-Produkt (Dw-Ix + 1)
004780             and Sm-T-Zone (Dw-Ix) > Sm-T-Zone (Dw-Ix + 1))
004790          move Sm-T-Bytes (Dw-Ix)       to Dw-Row-Hold
004800          move Sm-T-Bytes (Dw-Ix + 1)   to Sm-T-Bytes (Dw-Ix)
004810          move Dw-Row-Hold              to Sm-T-Bytes (Dw-Ix + 1)
004820          move "Y" to Dw-Swap-Made
004830      end-if
004840      .
004850  ba044-Exit.
004860      exit.
004870*
004880* ba050 - same bubble sort, this time by month then product then
004890*  zone, for the Section 2 control break.
004900  ba050-Sort-By-Month section.
004910  ba050-Start.
004920      move "Y" to Dw-Swap-Made
004930      perform ba052-One-Bubble-Pass
004940          until Dw-Swap-Made = "N"
004950      .
004960  ba050-Exit.
004970      exit.
004980*
004990* ba052 - one pass of the month/product/zone sort.
005000  ba052-One-Bubble-Pass section.
005010  ba052-Start.
005020      move "N" to Dw-Swap-Made
005030      move 1   to Dw-Ix
005040      perform ba054-Compare-One-Pair
005050          varying Dw-Ix from 1 by 1
005060          until Dw-Ix > Sm-Count - 1
005070      .
005080  ba052-Exit.
005090      exit.
005100*
005110* ba054 - swap a whole Sm-T-Bytes row when the pair is out of
005120*  month order (or tied on month and out of product/zone order).
005130  ba054-Compare-One-Pair section.
005140  ba054-Start.
005150      if Sm-T-Month (Dw-Ix) > Sm-T-Month (Dw-Ix + 1)
005160         or (Sm-T-Month (Dw-Ix) = Sm-T-Month (Dw-Ix + 1)
005170             and Sm-T-Produkt (Dw-Ix) > Sm-T-Produkt (Dw-Ix + 1))
005180         or (Sm-T-Month (Dw-Ix) = Sm-T-Month (Dw-Ix + 1)
005190             and Sm-T-Produkt (Dw-Ix) = Sm-T-Produkt (Dw-Ix + 1)
005200             and Sm-T-Zone (Dw-Ix) > Sm-T-Zone (Dw-Ix + 1))
005210          move Sm-T-Bytes (Dw-Ix)       to Dw-Row-Hold
005220          move Sm-T-Bytes (Dw-Ix + 1)   to Sm-T-Bytes (Dw-Ix)
005230          move Dw-Row-Hold              to Sm-T-Bytes (Dw-Ix + 1)
005240          move "Y" to Dw-Swap-Made
005250      end-if
005260      .
005270  ba054-Exit.
005280      exit.
005290*
005300* ca000 - Section 1, KPI SUMMARY - sorted product then zone, with
005310*  a product control break and a grand total at the end.
005320  ca000-Print-Section-1 section.
005330  ca000-Start.
005340      perform ba040-Sort-By-Produkt-Zone
005350      move 0 to Dw-Grand-Kwh
005360      move 0 to Dw-Grand-M3
005370      move 0 to Dw-Row-Count
005380      move 0 to Dw-Mean-Sum
005390      initiate Kpi-Summary-Report
005400      move 1 to Dw-Sub
005410      perform ca010-Print-One-Row
005420          varying Dw-Sub from 1 by 1
005430          until Dw-Sub > Sm-Count
005440      perform ca020-Print-Product-Break
005450      perform ca030-Print-Grand-Total
005460      terminate Kpi-Summary-Report
005470      .
005480  ca000-Exit.
005490      exit.
005500*
005510* ca010 - one Section 1 detail line; a product break fires
005520*  first whenever the product code on this row differs from
005530*  the one before it, same control-break idiom as dryhist's
005540*  consolidation.
005550  ca010-Print-One-Row section.
005560  ca010-Start.
005570      if Dw-Sub > 1
005580         and Sm-T-Produkt (Dw-Sub) not = Sm-T-Produkt (Dw-Sub - 1)
005590          perform ca020-Print-Product-Break
005600      end-if
005610      move Sm-T-Produkt (Dw-Sub) to Rp1-Produkt
005620      move Sm-T-Zone (Dw-Sub)    to Rp1-Zone
005630      move Sm-T-Kwh (Dw-Sub)     to Rp1-Kwh
005640      move Sm-T-M3 (Dw-Sub)      to Rp1-M3
005650      if Sm-T-M3 (Dw-Sub) = 0
005660          move 0 to Rp1-Kwh-M3
005670      else
005680          compute Rp1-Kwh-M3 rounded =
005690              Sm-T-Kwh (Dw-Sub) / Sm-T-M3 (Dw-Sub)
005700      end-if
005710      generate Rp1-Detail
005720      add Sm-T-Kwh (Dw-Sub) to Dw-Sub-Kwh Dw-Grand-Kwh
005730      add Sm-T-M3 (Dw-Sub)  to Dw-Sub-M3  Dw-Grand-M3
005740      if Sm-T-M3 (Dw-Sub) not = 0
005750          compute Dw-Mean-Sum =
005760              Dw-Mean-Sum + (Sm-T-Kwh (Dw-Sub) / Sm-T-M3 (Dw-Sub))
005770          add 1 to Dw-Row-Count
005780      end-if
005790      .
005800  ca010-Exit.
005810      exit.
005820*
005830* ca020 - the running product sub-total, printed and zeroed
005840*  whichever product break triggered it - including the very
005850*  last one, forced by ca000 after the detail loop ends.
005860  ca020-Print-Product-Break section.
005870  ca020-Start.
005880      if Dw-Sub-Kwh not = 0 or Dw-Sub-M3 not = 0
005890          move Dw-Sub-Kwh to Rp1-Sub-Kwh
005900          move Dw-Sub-M3  to Rp1-Sub-M3
005910          if Dw-Sub-M3 = 0
005920              move 0 to Rp1-Sub-Kwh-M3
005930          else
005940              compute Rp1-Sub-Kwh-M3 rounded =
005950                  Dw-Sub-Kwh / Dw-Sub-M3
005960          end-if
005970          generate Rp1-Product-Total
005980      end-if
005990      move 0 to Dw-Sub-Kwh
006000      move 0 to Dw-Sub-M3
006010      .
006020  ca020-Exit.
006030      exit.
006040*
006050* ca030 - grand total line plus the mean row Kwh/m3 across
006060*  every row that actually carried a volume.
006070  ca030-Print-Grand-Total section.
006080  ca030-Start.
006090      move Dw-Grand-Kwh to Rp1-Grand-Kwh
006100      move Dw-Grand-M3  to Rp1-Grand-M3
006110      if Dw-Grand-M3 = 0
006120          move 0 to Rp1-Grand-Kwh-M3
006130      else
006140          compute Rp1-Grand-Kwh-M3 rounded =
006150              Dw-Grand-Kwh / Dw-Grand-M3
006160      end-if
006170      if Dw-Row-Count = 0
006180          move 0 to Rp1-Mean-Kwh-M3
006190      else
006200          compute Rp1-Mean-Kwh-M3 rounded =
006210              Dw-Mean-Sum / Dw-Row-Count
006220      end-if
006230      generate Rp1-Grand-Total
006240      .
006250  ca030-Exit.
006260      exit.
006270*
006280* ca500 - Section 2, MONTHLY KPI - same columns plus month, sorted
006290*  month then product then zone, control break on month only.
006300  ca500-Print-Section-2 section.
006310  ca500-Start.
006320      perform ba050-Sort-By-Month
006330      move 0 to Dw-Mon-Kwh
006340      move 0 to Dw-Mon-M3
006350      initiate Monthly-Kpi-Report
006360      move 1 to Dw-Sub
006370      perform ca510-Print-One-Row
006380          varying Dw-Sub from 1 by 1
006390          until Dw-Sub > Sm-Count
006400      perform ca520-Print-Month-Break
006410      terminate Monthly-Kpi-Report
006420      .
006430  ca500-Exit.
006440      exit.
006450*
006460* ca510 - one Section 2 detail line, month break first.
006470  ca510-Print-One-Row section.
006480  ca510-Start.
006490      if Dw-Sub > 1
006500         and Sm-T-Month (Dw-Sub) not = Sm-T-Month (Dw-Sub - 1)
006510          perform ca520-Print-Month-Break
006520      end-if
006530      move Sm-T-Month (Dw-Sub)   to Rp2-Month
006540      move Sm-T-Produkt (Dw-Sub) to Rp2-Produkt
006550      move Sm-T-Zone (Dw-Sub)    to Rp2-Zone
006560      move Sm-T-Kwh (Dw-Sub)     to Rp2-Kwh
006570      move Sm-T-M3 (Dw-Sub)      to Rp2-M3
006580      generate Rp2-Detail
006590      add Sm-T-Kwh (Dw-Sub) to Dw-Mon-Kwh
006600      add Sm-T-M3 (Dw-Sub)  to Dw-Mon-M3
006610      .
006620  ca510-Exit.
006630      exit.
006640*
006650* ca520 - the running month sub-total, same shape as ca020.
006660  ca520-Print-Month-Break section.
006670  ca520-Start.
006680      if Dw-Mon-Kwh not = 0 or Dw-Mon-M3 not = 0
006690          move Dw-Mon-Kwh to Rp2-Mon-Kwh
006700          move Dw-Mon-M3  to Rp2-Mon-M3
006710          if Dw-Mon-M3 = 0
006720              move 0 to Rp2-Mon-Kwh-M3
006730          else
006740              compute Rp2-Mon-Kwh-M3 rounded =
006750                  Dw-Mon-Kwh / Dw-Mon-M3
006760          end-if
006770          generate Rp2-Month-Total
006780      end-if
006790      move 0 to Dw-Mon-Kwh
006800      move 0 to Dw-Mon-M3
006810      .
006820  ca520-Exit.
006830      exit.
006840*
006850  report section.
006860*
006870  rd  Kpi-Summary-Report
006880      page limit 56 lines
006890      heading 1
006900      first detail 5
006910      last detail 50
006920      footing 52.
006930*
006940  01  Rp1-Head type page heading.
006950      03  line 1.
006960          05  col  1  pic x(26) value "DRYER SUITE - DRY000".
006970          05  col 100 pic x(20) value "KPI SUMMARY REPORT".
006980      03  line 2.
006990          05  col  1  pic x(9)  value "RUN DATE-".
007000          05  col 10  pic x(8)  source Rp1-Run-Date.
007010      03  line 3.
007020          05  col  1  pic x(7)  value "PRODUCT".
007030          05  col  10 pic x(4)  value "ZONE".
007040          05  col  16 pic x(10) value "ENERGY-KWH".
007050          05  col  28 pic x(9)  value "VOLUME-M3".
007060          05  col  39 pic x(5)  value "KWH/M3".
007070*
007080      03  filler              pic x(1)  value space.
007090  01  Rp1-Detail type detail.
007100      03  line + 1.
007110          05  col  1  pic x(4)        source Rp1-Produkt.
007120          05  col 11  pic x(2)        source Rp1-Zone.
007130          05  col 16  pic zz,zzz,zz9.99 source Rp1-Kwh.
007140          05  col 30  pic zz,zzz,zz9.99 source Rp1-M3.
007150          05  col 44  pic zzz9.99        source Rp1-Kwh-M3.
007160*
007170      03  filler              pic x(1)  value space.
007180  01  Rp1-Product-Total type detail.
007190      03  line + 1.
007200          05  col  1  pic x(16) value "PRODUCT TOTAL -".
007210          05  col 16  pic zz,zzz,zz9.99 source Rp1-Sub-Kwh.
007220          05  col 30  pic zz,zzz,zz9.99 source Rp1-Sub-M3.
007230          05  col 44  pic zzz9.99        source Rp1-Sub-Kwh-M3.
007240*
007250      03  filler              pic x(1)  value space.
007260  01  Rp1-Grand-Total type detail.
007270      03  line + 2.
007280          05  col  1  pic x(14) value "GRAND TOTAL -".
007290          05  col 16  pic zz,zzz,zz9.99 source Rp1-Grand-Kwh.
007300          05  col 30  pic zz,zzz,zz9.99 source Rp1-Grand-M3.
007310          05  col 44  pic zzz9.99        source Rp1-Grand-Kwh-M3.
007320      03  line + 1.
007330          05  col  1  pic x(24) value "MEAN ROW KWH/M3       -".
007340          05  col 26  pic zzz9.99        source Rp1-Mean-Kwh-M3.
007350*
007360  rd  Monthly-Kpi-Report
007370      page limit 56 lines
007380      heading 1
007390      first detail 5
007400      last detail 50
007410      footing 52.
007420*
007430      03  filler              pic x(1)  value space.
007440  01  Rp2-Head type page heading.
007450      03  line 1.
007460          05  col  1  pic x(26) value "DRYER SUITE - DRY000".
007470          05  col 100 pic x(20) value "MONTHLY KPI REPORT".
007480      03  line 2.
007490          05  col  1  pic x(9)  value "RUN DATE-".
007500          05  col 10  pic x(8)  source Rp2-Run-Date.
007510      03  line 3.
007520          05  col  1  pic x(5)  value "MONTH".
007530          05  col  8  pic x(7)  value "PRODUCT".
007540          05  col  17 pic x(4)  value "ZONE".
007550          05  col  23 pic x(10) value "ENERGY-KWH".
007560          05  col  35 pic x(9)  value "VOLUME-M3".
007570*
007580      03  filler              pic x(1)  value space.
007590  01  Rp2-Detail type detail.
007600      03  line + 1.
007610          05  col  1  pic 99           source Rp2-Month.
007620          05  col  8  pic x(4)         source Rp2-Produkt.
007630          05  col 18  pic x(2)         source Rp2-Zone.
007640          05  col 23  pic zz,zzz,zz9.99 source Rp2-Kwh.
007650          05  col 37  pic zz,zzz,zz9.99 source Rp2-M3.
007660*
007670      03  filler              pic x(1)  value space.
007680  01  Rp2-Month-Total type detail.
007690      03  line + 2.
007700          05  col  1  pic x(16) value "MONTH TOTAL  -".
007710          05  col 23  pic zz,zzz,zz9.99 source Rp2-Mon-Kwh.
007720          05  col 37  pic zz,zzz,zz9.99 source Rp2-Mon-M3.
007730          05  col 51  pic zzz9.99        source Rp2-Mon-Kwh-M3.
007740*
007750      03  filler              pic x(1)  value space.
