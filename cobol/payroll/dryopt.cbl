000010*****************************************************************
000020*                                                                *
000030*         Dryer Production Sequence Optimiser & Report           *
000040*                                                                *
000050*****************************************************************
000060*
000070  identification division.
000080  program-id.          dryopt.
000090  author.               V B Coen.
000100  installation.         Applewood Computers.
000110  date-written.         02/10/1989.
000120  date-compiled.
000130  security.            Copyright (C) 1989-2026 V B Coen.
000140*                    Distributed under the GNU GPL.
000150*                     See the file COPYING for details.
000160*
000170* Remarks.           SEQ-OPT.  Reads the weekly demand plan and
000180*                    picks a production sequence off the profile
000190*                    and transition-matrix dryprof built - small
000200*                    demand sets get the exhaustive permutation
000210*                    search, big ones the greedy heuristic.  Works
000220*                    out the worst-case sequence for the savings
000230*                    figure, the per-transition detail, the
000240*                    changeover recommendations and a total energy
000250*                    estimate, then appends Sections 3-5 to the
000260*                    report dry000 started.  Third of the four
000270*                    dryer-suite runs, after dry000 and dryprof and
000280*                    ahead of dryhist.
000290*
000300* Called modules.    none.
000310*
000320* Files used.        Demand-File   (in)
000330*                    Profile-File  (in,  built by dryprof)
000340*                    Matrix-File   (in,  built by dryprof)
000350*                    Report-File   (out, opened EXTEND - dry000
000360*                                   already wrote Sections 1/2)
000370*
000380* changes:
000390* 02/10/89 vbc - Created, first cut of the week-ahead sequence
000400*                picker for the No 2 dryer.
000410* 14/05/92 vbc - Exhaustive search ceiling raised from 6 to 8
000420*                products, the PDP had cycles to spare - SY044.
000430* 02/09/98 vbc - Year-2000 review: no century fields held here.
000440* 19/11/25 vbc - Brought across to the new dryer suite; greedy
000450*                heuristic lookahead term added for sets over 8
000460*                products (the old suite just truncated at 8 and
000470*                refused anything bigger).
000480* 09/01/26 vbc - Ct-Cost and Trd-Cost/Trd-Energy-Delta packed
000490*                comp-3, same idiom as the Payroll rate tables.
000500* 10/08/26 vbc - ea000's odd-count leftover slot was picking the
000510*                same thick-end element ea030's last pass already
000520*                placed, dropping the true middle element out of
000530*                Worst-Seq altogether and understating the worst-
000540*                case cost (and so overstating savings%) for every
000550*                odd-sized demand set - SY091.  Dead Do-Thick-Len
000560*                removed while in there.
000570*
000580  environment division.
000590  configuration section.
000600  copy "envdiv.cob".
000610  input-output section.
000620  file-control.
000630      copy "seldemand.cob".
000640      copy "selprof.cob".
000650      copy "selmtx.cob".
000660      copy "selprint.cob".
000670*
000680  data division.
000690  file section.
000700      copy "fddemand.cob".
000710      copy "fdprof.cob".
000720      copy "fdmtx.cob".
000730*
000740  fd  Print-File
000750      reports are Sequence-Report Recommend-Report
000760                  Energy-Report.
000770*
000780  working-storage section.
000790*
000800  77  Prog-Name           pic x(15) value "DRYOPT  (1.0.02)".
000810*
000820  01  Dryopt-File-Status.
000830      03  Demand-Status       pic xx.
000840      03  Profile-Status      pic xx.
000850      03  Matrix-Status       pic xx.
000860      03  Print-Status        pic xx.
000870      03  filler              pic x(1)  value space.
000880  01  Do-Status-Combo-View redefines Dryopt-File-Status.
000890      03  Do-Status-Bytes     pic x(8).
000900*
000910  01  Dryopt-Work-Fields.
000920      03  Do-Eof-Profile      pic x     value "N".
000930          88  Do-Profile-At-Eof   value "Y".
000940      03  Do-Eof-Demand       pic x     value "N".
000950          88  Do-Demand-At-Eof    value "Y".
000960      03  Do-Eof-Matrix       pic x     value "N".
000970          88  Do-Matrix-At-Eof    value "Y".
000980      03  Do-Found            pic x     value "N".
000990      03  Do-Found-Ix         pic 9(4)  comp.
001000      03  Do-Row-Hold         pic x(27).
001010      03  Do-Error            pic x     value "N".
001020      03  Do-Best-Set         pic x     value "N".
001030      03  Do-More-Perms       pic x     value "N".
001040      03  Do-Ix               pic 9(4)  comp.
001050      03  Do-Jx               pic 9(4)  comp.
001060      03  Do-Kx               pic 9(4)  comp.
001070      03  Do-N                pic 9(4)  comp.
001080      03  Do-Half             pic 9(4)  comp.
001090      03  Do-Remainder        pic 9(4)  comp.
001100      03  Do-Min-Thick        pic 9(5).
001110      03  Do-Min-Ix           pic 9(4)  comp.
001120      03  Do-This-Cost        pic s9(6)v99.
001130      03  Do-Lookahead        pic s9(6)v99.
001140      03  Do-Best-Onward      pic s9(6)v99.
001150      03  Do-Thick-Delta      pic s9(4).
001160      03  Do-Energy-Delta     pic s9(6)v99.
001170      03  Do-Total-Wagons     pic 9(7)  comp.
001180      03  Do-Production-Kwh   pic s9(9)v99.
001190      03  Do-Transition-Kwh   pic s9(5)v99.
001200      03  Do-Total-Kwh        pic s9(9)v99.
001210      03  Do-Worst-Cost       pic s9(6)v99.
001220      03  Do-Best-Cost        pic s9(6)v99.
001230      03  Do-Savings-Pct      pic s9(3)v9.
001240      03  Do-Rec-Count        pic 9(3)  comp.
001250      03  Do-Seq-Text         pic x(80).
001260      03  Do-Seq-Ptr          pic 9(3)  comp.
001270*
001280* product rows pulled off Profile-File, one per distinct product -
001290*  this program's own copy, dryprof's working table is long gone.
001300      03  filler              pic x(1)  value space.
001310  01  Pf-Table.
001320      03  Pf-Count            pic 9(3)  comp.
001330      03  Pf-Entry            occurs 50 times
001340                               indexed by Pf-Ix.
001350          05  Pf-T-Produkt     pic x(4).
001360          05  Pf-T-Type        pic x(1).
001370          05  Pf-T-Thickness   pic 9(3).
001380          05  Pf-T-Kwh-M3      pic s9(5)v99.
001390          05  Pf-T-Kwh-Wagon   pic s9(7)v99.
001400*
001410* row-level byte view, same idiom as dryprof's Pt-Bytes - lets
001420*  ba025 keep the table in product-code order after the load.
001430      03  filler              pic x(1)  value space.
001440  01  Pf-Table-Redef redefines Pf-Table.
001450      03  filler              pic 9(3)  comp.
001460      03  Pf-Bytes            occurs 50 times pic x(24).
001470*
001480* the demanded products only (wagons > 0), in input order - this
001490*  is the "N" the search sizing rule (<=8 / >8) is based on.
001500  01  Sq-Table.
001510      03  Sq-Count            pic 9(4)  comp.
001520      03  Sq-Entry            occurs 50 times
001530                               indexed by Sq-Ix.
001540          05  Sq-Produkt       pic x(4).
001550          05  Sq-Type          pic x(1).
001560          05  Sq-Thickness     pic 9(3).
001570          05  Sq-Kwh-M3        pic s9(5)v99.
001580          05  Sq-Kwh-Wagon     pic s9(7)v99.
001590          05  Sq-Wagons        pic 9(3).
001600*
001610* row-level byte view, same idiom as Pf-Bytes above - used by
001620*  ba140 to keep the demand table in product-code order too.
001630      03  filler              pic x(1)  value space.
001640  01  Sq-Table-Redef redefines Sq-Table.
001650      03  filler              pic 9(4)  comp.
001660      03  Sq-Bytes            occurs 50 times pic x(27).
001670*
001680* N x N transition cost, indices line up with Sq-Table above -
001690*  loaded once off Matrix-File, looked up by both search methods.
001700  01  Ct-Matrix.
001710      03  Ct-Row              occurs 50 times.
001720          05  Ct-Cost          pic s9(5)v99  comp-3 occurs 50 times.
001730*
001740* the chosen sequence (best found) and the worst-case sequence,
001750*  both just a list of Sq-Table indices.
001760      03  filler              pic x(1)  value space.
001770  01  Seq-Lists.
001780      03  Best-Seq            pic 9(2)  occurs 50 times.
001790      03  Worst-Seq           pic 9(2)  occurs 50 times.
001800      03  Pm-Seq              pic 9(2)  occurs 50 times.
001810      03  Wc-Sorted           pic 9(2)  occurs 50 times.
001820*
001830* permutation-generator work fields, Pm-Seq above holds the
001840*  current candidate ordering between calls.
001850      03  filler              pic x(1)  value space.
001860  01  Permute-Work.
001870      03  Pm-N                pic 9(2)  comp.
001880      03  Pm-K                pic 9(2)  comp.
001890      03  Pm-L                pic 9(2)  comp.
001900      03  Pm-Lo               pic 9(2)  comp.
001910      03  Pm-Hi               pic 9(2)  comp.
001920      03  Pm-Hold             pic 9(2)  comp.
001930*
001940* one line per consecutive pair in the chosen sequence, for the
001950*  Section 3 transition detail block.
001960      03  filler              pic x(1)  value space.
001970  01  Tr-Detail-Table.
001980      03  Tr-Detail-Count     pic 9(3)  comp.
001990      03  Tr-Detail-Entry     occurs 49 times
002000                               indexed by Tr-Ix.
002010          05  Trd-From         pic x(4).
002020          05  Trd-To           pic x(4).
002030          05  Trd-Cost         pic s9(5)v99  comp-3.
002040          05  Trd-Thick-Delta  pic s9(4).
002050          05  Trd-Type-Chg     pic x.
002060              88  Trd-Is-Type-Chg  value "Y".
002070              88  Trd-Is-Same-Type value "N".
002080          05  Trd-Energy-Delta pic s9(6)v99  comp-3.
002090*
002100* the recommendation lines, built up as plain text, one GENERATE
002110*  each in Section 4.
002120      03  filler              pic x(1)  value space.
002130  01  Rec-Lines-Table.
002140      03  Rec-Line            occurs 40 times
002150                               pic x(78).
002160*
002170* print-line fields fed to the Report Writer SOURCE clauses below.
002180      03  filler              pic x(1)  value space.
002190  01  Rp3-Line-Fields.
002200      03  Rp3-Seq-Text        pic x(80).
002210      03  Rp3-Best-Cost       pic zzz9.9.
002220      03  Rp3-Worst-Cost      pic zzz9.9.
002230      03  Rp3-Savings-Pct     pic zz9.9.
002240      03  Rp3-From            pic x(4).
002250      03  Rp3-To              pic x(4).
002260      03  Rp3-Cost            pic zzz9.99.
002270      03  Rp3-Thick-Delta     pic ---9.
002280      03  Rp3-Type-Chg        pic x(3).
002290      03  Rp3-Energy-Delta    pic ---9.99.
002300      03  filler              pic x(1)  value space.
002310  01  Rp4-Line-Fields.
002320      03  Rp4-Text            pic x(78).
002330      03  filler              pic x(1)  value space.
002340  01  Rp5-Line-Fields.
002350      03  Rp5-Production-Kwh  pic zz,zzz,zz9.99.
002360      03  Rp5-Transition-Kwh  pic zz,zzz,zz9.99.
002370      03  Rp5-Total-Kwh       pic zz,zzz,zz9.99.
002380*
002390      03  filler              pic x(1)  value space.
002400  linkage section.
002410*
002420  procedure division.
002430*
002440* aa000 - open, load the three input tables, and (so long as
002450*  nothing went wrong and there is actually a demand to plan)
002460*  run the whole SEQ-OPT pipeline through to the report.
002470  aa000-Main section.
002480  aa000-Start.
002490      perform aa010-Open-Files
002500      if Do-Status-Bytes = "00000000"
002510          perform ba000-Load-Profile-Table
002520          perform ba100-Load-Demand
002530          if Do-Error = "N" and Sq-Count > 0
002540              perform ba300-Load-Costs
002550              perform ca000-Pick-Sequence
002560              perform ea000-Build-Worst-Case
002570              perform ea050-Compute-Savings
002580              perform fa000-Build-Transition-Detail
002590              perform ga000-Build-Recommendations
002600              perform ha000-Total-Energy-Estimate
002610              perform ra000-Print-Reports
002620          end-if
002630      end-if
002640      perform aa090-Close-Files
002650      goback.
002660  aa000-Exit.
002670      exit.
002680*
002690* aa010 - Print-File opens extend, the report appends to
002700*  whatever the shift already ran today.
002710  aa010-Open-Files section.
002720  aa010-Start.
002730      open input  Profile-File
002740      open input  Matrix-File
002750      open input  Demand-File
002760      open extend  Print-File
002770      .
002780  aa010-Exit.
002790      exit.
002800*
002810* aa090 - always run, win or lose - see aa000.
002820  aa090-Close-Files section.
002830  aa090-Start.
002840      close Profile-File
002850      close Matrix-File
002860      close Demand-File
002870      close Print-File
002880      .
002890  aa090-Exit.
002900      exit.
002910*
002920* ba000 - the product profile, one row per product, off the file
002930*  dryprof built.
002940  ba000-Load-Profile-Table section.
002950  ba000-Start.
002960      move 0 to Pf-Count
002970      perform ba010-Read-Profile
002980      perform ba020-Load-One-Profile
002990          until Do-Eof-Profile = "Y"
003000      perform ba025-Sort-Profile-By-Produkt
003010      .
003020  ba000-Exit.
003030      exit.
003040*
003050* ba025 - tidy the profile up into product-code order once it is
003060*  all in, byte-swap off Pf-Bytes same as dryprof's own sort.
003070  ba025-Sort-Profile-By-Produkt section.
003080  ba025-Start.
003090      move "Y" to Do-Found
003100      perform ba026-One-Bubble-Pass
003110          until Do-Found = "N"
003120      .
003130  ba025-Exit.
003140      exit.
003150*
003160* ba026 - one pass of the bubble sort, same shape as dry000's
003170*  and dryprof's own sort passes.
003180  ba026-One-Bubble-Pass section.
003190  ba026-Start.
003200      move "N" to Do-Found
003210      move 1   to Do-Ix
003220      perform ba027-Compare-One-Pair
003230          varying Do-Ix from 1 by 1
003240          until Do-Ix > Pf-Count - 1
003250      .
003260  ba026-Exit.
003270      exit.
003280*
003290* ba027 - swap a whole Pf-Bytes row in one move when the pair
003300*  is out of product-code order.
003310  ba027-Compare-One-Pair section.
003320  ba027-Start.
003330      if Pf-T-Produkt (Do-Ix) > Pf-T-Produkt (Do-Ix + 1)
003340          move Pf-Bytes (Do-Ix)     to Do-Row-Hold (1:24)
003350          move Pf-Bytes (Do-Ix + 1) to Pf-Bytes (Do-Ix)
003360          move Do-Row-Hold (1:24)   to Pf-Bytes (Do-Ix + 1)
003370          move "Y" to Do-Found
003380      end-if
003390      .
003400  ba027-Exit.
003410      exit.
003420*
003430* ba010 - one profile row in, EOF flagged for ba000's loop.
003440  ba010-Read-Profile section.
003450  ba010-Start.
003460      read Profile-File
003470          at end move "Y" to Do-Eof-Profile
003480      end-read
003490      .
003500  ba010-Exit.
003510      exit.
003520*
003530* ba020 - lift the five fields ba130 and ba120 need out of the
003540*  profile row into the working table, then read the next one.
003550  ba020-Load-One-Profile section.
003560  ba020-Start.
003570      add 1 to Pf-Count
003580      move Pf-Produkt      to Pf-T-Produkt (Pf-Count)
003590      move Pf-Type         to Pf-T-Type (Pf-Count)
003600      move Pf-Thickness    to Pf-T-Thickness (Pf-Count)
003610      move Pf-Kwh-Per-M3   to Pf-T-Kwh-M3 (Pf-Count)
003620      move Pf-Kwh-Per-Wagon to Pf-T-Kwh-Wagon (Pf-Count)
003630      perform ba010-Read-Profile
003640      .
003650  ba020-Exit.
003660      exit.
003670*
003680* ba100 - the demand plan, zero-wagon rows excluded, every product
003690*  validated against the profile table - unknown product stops
003700*  the run, per BATCH FLOW/SEQ-OPT step 1.
003710  ba100-Load-Demand section.
003720  ba100-Start.
003730      move 0 to Sq-Count
003740      move 0 to Do-Total-Wagons
003750      perform ba110-Read-Demand
003760      perform ba120-Load-One-Demand
003770          until Do-Eof-Demand = "Y"
003780              or Do-Error = "Y"
003790      if Do-Error = "N"
003800          perform ba140-Sort-Demand-By-Produkt
003810      end-if
003820      .
003830  ba100-Exit.
003840      exit.
003850*
003860* ba140 - same tidy-up idiom as ba025 above, off Sq-Bytes this
003870*  time - the optimiser below works just as well off a sorted
003880*  table, and it reads better on the console/report either way.
003890  ba140-Sort-Demand-By-Produkt section.
003900  ba140-Start.
003910      move "Y" to Do-Found
003920      perform ba142-One-Bubble-Pass
003930          until Do-Found = "N"
003940      .
003950  ba140-Exit.
003960      exit.
003970*
003980* ba142 - one pass of the demand-table sort, same shape as ba026.
003990  ba142-One-Bubble-Pass section.
004000  ba142-Start.
004010      move "N" to Do-Found
004020      move 1   to Do-Ix
004030      perform ba144-Compare-One-Pair
004040          varying Do-Ix from 1 by 1
004050          until Do-Ix > Sq-Count - 1
004060      .
004070  ba142-Exit.
004080      exit.
004090*
004100* ba144 - swap a whole Sq-Bytes row when the pair is out of order.
004110  ba144-Compare-One-Pair section.
004120  ba144-Start.
004130      if Sq-Produkt (Do-Ix) > Sq-Produkt (Do-Ix + 1)
004140          move Sq-Bytes (Do-Ix)     to Do-Row-Hold
004150          move Sq-Bytes (Do-Ix + 1) to Sq-Bytes (Do-Ix)
004160          move Do-Row-Hold          to Sq-Bytes (Do-Ix + 1)
004170          move "Y" to Do-Found
004180      end-if
004190      .
004200  ba144-Exit.
004210      exit.
004220*
004230* ba110 - one demand row in, EOF flagged for ba100's loop.
004240  ba110-Read-Demand section.
004250  ba110-Start.
004260      read Demand-File
004270          at end move "Y" to Do-Eof-Demand
004280      end-read
004290      .
004300  ba110-Exit.
004310      exit.
004320*
004330* ba120 - zero-wagon rows are dropped before they ever reach
004340*  Sq-Table; everything else must match a known product or the
004350*  run stops there and then (SY080) rather than plan around a
004360*  product nobody profiled.
004370  ba120-Load-One-Demand section.
004380  ba120-Start.
004390      if Dm-Wagons > 0
004400          move 0   to Do-Found-Ix
004410          move 1   to Pf-Ix
004420          perform ba130-Test-One-Profile
004430              varying Pf-Ix from 1 by 1
004440              until Pf-Ix > Pf-Count
004450                  or Do-Found-Ix not = 0
004460          if Do-Found-Ix = 0
004470              display "SY080 UNKNOWN PRODUCT ON DEMAND-FILE - "
004480                      Dm-Produkt
004490              move "Y" to Do-Error
004500          else
004510              add 1 to Sq-Count
004520              move Dm-Produkt            to Sq-Produkt (Sq-Count)
004530              move Pf-T-Type (Do-Found-Ix)  to Sq-Type (Sq-Count)
004540              move Pf-T-Thickness (Do-Found-Ix)
004550                  to Sq-Thickness (Sq-Count)
004560              move Pf-T-Kwh-M3 (Do-Found-Ix) to Sq-Kwh-M3 (Sq-Count)
004570              move Pf-T-Kwh-Wagon (Do-Found-Ix)
004580                  to Sq-Kwh-Wagon (Sq-Count)
004590              move Dm-Wagons              to Sq-Wagons (Sq-Count)
004600              add Dm-Wagons to Do-Total-Wagons
004610          end-if
004620      end-if
004630      perform ba110-Read-Demand
004640      .
004650  ba120-Exit.
004660      exit.
004670*
004680* ba130 - one profile-table entry tested for a product match.
004690  ba130-Test-One-Profile section.
004700  ba130-Start.
004710      if Dm-Produkt = Pf-T-Produkt (Pf-Ix)
004720          move Pf-Ix to Do-Found-Ix
004730      end-if
004740      .
004750  ba130-Exit.
004760      exit.
004770*
004780* ba300 - the N x N cost table, Sq-Table index order, off the
004790*  whole-store matrix dryprof wrote (only the demanded pairs are
004800*  kept, the rest of the matrix does not apply to this run).
004810  ba300-Load-Costs section.
004820  ba300-Start.
004830      perform ba310-Read-Matrix
004840      perform ba320-Load-One-Cell
004850          until Do-Eof-Matrix = "Y"
004860      .
004870  ba300-Exit.
004880      exit.
004890*
004900* ba310 - one transition-matrix cell in, EOF flagged for ba300.
004910  ba310-Read-Matrix section.
004920  ba310-Start.
004930      read Matrix-File
004940          at end move "Y" to Do-Eof-Matrix
004950      end-read
004960      .
004970  ba310-Exit.
004980      exit.
004990*
005000* ba320 - a matrix cell only matters to this run if both ends
005010*  of the pair are actually on today's demand plan; anything
005020*  else is quietly skipped, not an error.
005030  ba320-Load-One-Cell section.
005040  ba320-Start.
005050      perform ba330-Find-Sq-From
005060      if Do-Ix > 0
005070          perform ba340-Find-Sq-To
005080          if Do-Jx > 0
005090              move Tr-Cost-Kwh to Ct-Cost (Do-Ix, Do-Jx)
005100          end-if
005110      end-if
005120      perform ba310-Read-Matrix
005130      .
005140  ba320-Exit.
005150      exit.
005160*
005170* ba330 - where does Tr-From sit in Sq-Table, if at all.
005180  ba330-Find-Sq-From section.
005190  ba330-Start.
005200      move 0 to Do-Ix
005210      perform ba332-Test-One-From
005220          varying Sq-Ix from 1 by 1
005230          until Sq-Ix > Sq-Count
005240              or Do-Ix not = 0
005250      .
005260  ba330-Exit.
005270      exit.
005280*
005290* ba332 - one Sq-Table entry tested against Tr-From.
005300  ba332-Test-One-From section.
005310  ba332-Start.
005320      if Tr-From = Sq-Produkt (Sq-Ix)
005330          move Sq-Ix to Do-Ix
005340      end-if
005350      .
005360  ba332-Exit.
005370      exit.
005380*
005390* ba340 - where does Tr-To sit in Sq-Table, if at all.
005400  ba340-Find-Sq-To section.
005410  ba340-Start.
005420      move 0 to Do-Jx
005430      perform ba342-Test-One-To
005440          varying Sq-Ix from 1 by 1
005450          until Sq-Ix > Sq-Count
005460              or Do-Jx not = 0
005470      .
005480  ba340-Exit.
005490      exit.
005500*
005510* ba342 - one Sq-Table entry tested against Tr-To.
005520  ba342-Test-One-To section.
005530  ba342-Start.
005540      if Tr-To = Sq-Produkt (Sq-Ix)
005550          move Sq-Ix to Do-Jx
005560      end-if
005570      .
005580  ba342-Exit.
005590      exit.
005600*
005610* ca000 - dispatch on the size rule, BATCH FLOW/SEQ-OPT steps 2-4.
005620  ca000-Pick-Sequence section.
005630  ca000-Start.
005640      move Sq-Count to Do-N
005650      move Sq-Count to Pm-N
005660      if Sq-Count = 1
005670          move 1 to Best-Seq (1)
005680          move 0 to Do-Best-Cost
005690      else
005700          if Sq-Count <= 8
005710              perform da000-Exhaustive-Search
005720          else
005730              perform da600-Greedy-Search
005740          end-if
005750      end-if
005760      .
005770  ca000-Exit.
005780      exit.
005790*
005800* da000 - exhaustive permutation search, n <= 8.  Pm-Seq starts at
005810*  the identity ordering (input order) and is walked through every
005820*  later permutation in lexicographic order - ties keep the first
005830*  minimum found, which the strict "<" test below does naturally.
005840  da000-Exhaustive-Search section.
005850  da000-Start.
005860      move "N" to Do-Best-Set
005870      move 1 to Do-Ix
005880      perform da010-Init-One-Seq
005890          varying Do-Ix from 1 by 1
005900          until Do-Ix > Sq-Count
005910      perform da020-Evaluate-Pm-Seq
005920      move "Y" to Do-More-Perms
005930      perform da500-Next-Permutation
005940      perform da030-Try-One-Perm
005950          until Do-More-Perms = "N"
005960      .
005970  da000-Exit.
005980      exit.
005990*
006000* da010 - identity permutation to start the exhaustive search
006010*  from - product 1 first, 2 second, and so on.
006020  da010-Init-One-Seq section.
006030  da010-Start.
006040      move Do-Ix to Pm-Seq (Do-Ix)
006050      .
006060  da010-Exit.
006070      exit.
006080*
006090* da030 - score the current Pm-Seq arrangement, then step to
006100*  the next one in permutation order.
006110  da030-Try-One-Perm section.
006120  da030-Start.
006130      perform da020-Evaluate-Pm-Seq
006140      perform da500-Next-Permutation
006150      .
006160  da030-Exit.
006170      exit.
006180*
006190* da020 - total cost of the current arrangement leg by leg;
006200*  keep it as Best-Seq the moment it beats (or is) the first
006210*  cost seen.
006220  da020-Evaluate-Pm-Seq section.
006230  da020-Start.
006240      move 0 to Do-This-Cost
006250      move 1 to Do-Ix
006260      perform da022-Add-One-Leg
006270          varying Do-Ix from 1 by 1
006280          until Do-Ix > Sq-Count - 1
006290      if Do-Best-Set = "N" or Do-This-Cost < Do-Best-Cost
006300          move Do-This-Cost to Do-Best-Cost
006310          move "Y" to Do-Best-Set
006320          move 1 to Do-Ix
006330          perform da025-Copy-One-Best
006340              varying Do-Ix from 1 by 1
006350              until Do-Ix > Sq-Count
006360      end-if
006370      .
006380  da020-Exit.
006390      exit.
006400*
006410* da022 - one changeover's cost, off the matrix built in ba300.
006420  da022-Add-One-Leg section.
006430  da022-Start.
006440      add Ct-Cost (Pm-Seq (Do-Ix), Pm-Seq (Do-Ix + 1))
006450          to Do-This-Cost
006460      .
006470  da022-Exit.
006480      exit.
006490*
006500* da025 - Pm-Seq is about to move on to the next permutation,
006510*  so the winning arrangement has to be copied out now.
006520  da025-Copy-One-Best section.
006530  da025-Start.
006540      move Pm-Seq (Do-Ix) to Best-Seq (Do-Ix)
006550      .
006560  da025-Exit.
006570      exit.
006580*
006590* da500 - classic next-permutation, in place on Pm-Seq.  Sets
006600*  Do-More-Perms to "N" once Pm-Seq is back at its last (fully
006610*  descending) arrangement.
006620  da500-Next-Permutation section.
006630  da500-Start.
006640      move 0 to Pm-K
006650      move Pm-N to Do-Ix
006660      subtract 1 from Do-Ix
006670      perform da510-Scan-For-K
006680          varying Do-Ix from Do-Ix by -1
006690          until Do-Ix < 1
006700              or Pm-K not = 0
006710      if Pm-K = 0
006720          move "N" to Do-More-Perms
006730      else
006740          move 0 to Pm-L
006750          move Pm-N to Do-Jx
006760          perform da520-Scan-For-L
006770              varying Do-Jx from Do-Jx by -1
006780              until Do-Jx < Pm-K + 1
006790                  or Pm-L not = 0
006800          move Pm-Seq (Pm-K) to Pm-Hold
006810          move Pm-Seq (Pm-L) to Pm-Seq (Pm-K)
006820          move Pm-Hold       to Pm-Seq (Pm-L)
006830          perform da530-Reverse-Tail
006840          move "Y" to Do-More-Perms
006850      end-if
006860      .
006870  da500-Exit.
006880      exit.
006890*
006900* da510 - rightmost index where the sequence still rises -
006910*  the standard next-permutation pivot search.
006920  da510-Scan-For-K section.
006930  da510-Start.
006940      if Pm-Seq (Do-Ix) < Pm-Seq (Do-Ix + 1)
006950          move Do-Ix to Pm-K
006960      end-if
006970      .
006980  da510-Exit.
006990      exit.
007000*
007010* da520 - rightmost index right of Pm-K still bigger than it.
007020  da520-Scan-For-L section.
007030  da520-Start.
007040      if Pm-Seq (Do-Jx) > Pm-Seq (Pm-K)
007050          move Do-Jx to Pm-L
007060      end-if
007070      .
007080  da520-Exit.
007090      exit.
007100*
007110* da530 - reverse everything right of the pivot, completing
007120*  the next-permutation step.
007130  da530-Reverse-Tail section.
007140  da530-Start.
007150      compute Pm-Lo = Pm-K + 1
007160      move Pm-N to Pm-Hi
007170      perform da535-Swap-One-Pair
007180          until Pm-Lo >= Pm-Hi
007190      .
007200  da530-Exit.
007210      exit.
007220*
007230* da535 - one pair of the tail-reverse, working in from both ends.
007240  da535-Swap-One-Pair section.
007250  da535-Start.
007260      move Pm-Seq (Pm-Lo) to Pm-Hold
007270      move Pm-Seq (Pm-Hi) to Pm-Seq (Pm-Lo)
007280      move Pm-Hold        to Pm-Seq (Pm-Hi)
007290      add 1 to Pm-Lo
007300      subtract 1 from Pm-Hi
007310      .
007320  da535-Exit.
007330      exit.
007340*
007350* da600 - greedy heuristic, n > 8: thinnest first, then repeatedly
007360*  the unvisited product minimising immediate cost plus 0.3 times
007370*  its cheapest onward leg.
007380  da600-Greedy-Search section.
007390  da600-Start.
007400      move 0 to Do-Ix
007410      perform da610-Clear-One-Visited
007420          varying Do-Ix from 1 by 1
007430          until Do-Ix > Sq-Count
007440      perform da620-Find-Thinnest
007450      move Do-Min-Ix to Best-Seq (1)
007460      move "Y" to Pm-Seq (Do-Min-Ix)
007470      move 2 to Do-Kx
007480      perform da630-Pick-One-More
007490          until Do-Kx > Sq-Count
007500      .
007510  da600-Exit.
007520      exit.
007530*
007540* Pm-Seq doubles as the visited flag here ("Y"/"N" per index) -
007550*  no separate table needed, the permutation machinery is idle
007560*  while the greedy path runs.
007570  da610-Clear-One-Visited section.
007580  da610-Start.
007590      move "N" to Pm-Seq (Do-Ix)
007600      .
007610  da610-Exit.
007620      exit.
007630*
007640* da620 - thinnest product starts the greedy path - least
007650*  heat-up cost to run first, per BUSINESS RULES/SEQ-OPT.
007660  da620-Find-Thinnest section.
007670  da620-Start.
007680      move Sq-Thickness (1) to Do-Min-Thick
007690      move 1 to Do-Min-Ix
007700      move 2 to Do-Ix
007710      perform da622-Test-One-Thinnest
007720          varying Do-Ix from 2 by 1
007730          until Do-Ix > Sq-Count
007740      .
007750  da620-Exit.
007760      exit.
007770*
007780* da622 - one candidate tested against the thinnest seen so far.
007790  da622-Test-One-Thinnest section.
007800  da622-Start.
007810      if Sq-Thickness (Do-Ix) < Do-Min-Thick
007820          move Sq-Thickness (Do-Ix) to Do-Min-Thick
007830          move Do-Ix to Do-Min-Ix
007840      end-if
007850      .
007860  da622-Exit.
007870      exit.
007880*
007890* da630 - add one more product to the greedy path - the
007900*  unvisited one minimising immediate cost plus the onward
007910*  lookahead, per da640.
007920  da630-Pick-One-More section.
007930  da630-Start.
007940      move 0 to Do-Min-Ix
007950      move 1 to Do-Ix
007960      perform da640-Test-One-Candidate
007970          varying Do-Ix from 1 by 1
007980          until Do-Ix > Sq-Count
007990      move Do-Min-Ix to Best-Seq (Do-Kx)
008000      move "Y" to Pm-Seq (Do-Min-Ix)
008010      add 1 to Do-Kx
008020      .
008030  da630-Exit.
008040      exit.
008050*
008060* da640 - one unvisited candidate scored: the straight leg in
008070*  plus 0.3 of its cheapest leg onward - see da650.
008080  da640-Test-One-Candidate section.
008090  da640-Start.
008100      if Pm-Seq (Do-Ix) = "N"
008110          move Ct-Cost (Best-Seq (Do-Kx - 1), Do-Ix)
008120              to Do-This-Cost
008130          perform da650-Onward-Lookahead
008140          compute Do-This-Cost = Do-This-Cost
008150              + (Do-Best-Onward * 0.3)
008160          if Do-Min-Ix = 0 or Do-This-Cost < Do-Lookahead
008170              move Do-Ix to Do-Min-Ix
008180              move Do-This-Cost to Do-Lookahead
008190          end-if
008200      end-if
008210      .
008220  da640-Exit.
008230      exit.
008240*
008250* cheapest leg from the candidate (Do-Ix) onward to any other
008260*  remaining product - zero when the candidate is the only one
008270*  left, per BUSINESS RULES/SEQ-OPT.
008280  da650-Onward-Lookahead section.
008290  da650-Start.
008300      move 0 to Do-Best-Onward
008310      move "N" to Do-Best-Set
008320      move 1 to Do-Jx
008330      perform da660-Test-One-Onward
008340          varying Do-Jx from 1 by 1
008350          until Do-Jx > Sq-Count
008360      .
008370  da650-Exit.
008380      exit.
008390*
008400* da660 - one unvisited product tested as a possible onward leg.
008410  da660-Test-One-Onward section.
008420  da660-Start.
008430      if Pm-Seq (Do-Jx) = "N" and Do-Jx not = Do-Ix
008440          if Do-Best-Set = "N"
008450              or Ct-Cost (Do-Ix, Do-Jx) < Do-Best-Onward
008460              move Ct-Cost (Do-Ix, Do-Jx) to Do-Best-Onward
008470              move "Y" to Do-Best-Set
008480          end-if
008490      end-if
008500      .
008510  da660-Exit.
008520      exit.
008530*
008540* ea000 - worst case for savings%: thin/thick interleave, per
008550*  BATCH FLOW/SEQ-OPT step 5 - and, since da600 may leave
008560*  Do-Best-Cost unset, the chosen sequence's own cost too.
008570  ea000-Build-Worst-Case section.
008580  ea000-Start.
008590      if Sq-Count > 1 and Sq-Count > 8
008600          perform ea005-Cost-Of-Best-Seq
008610      end-if
008620      move 1 to Do-Ix
008630      perform ea010-Init-One-Sorted
008640          varying Do-Ix from 1 by 1
008650          until Do-Ix > Sq-Count
008660      perform ea020-Sort-By-Thickness
008670      divide Sq-Count by 2 giving Do-Half remainder Do-Remainder
008680      move 1 to Do-Ix
008690      perform ea030-Interleave-One-Pair
008700          varying Do-Ix from 1 by 1
008710          until Do-Ix > Do-Half
008720      if Do-Remainder not = 0
008730          compute Do-Jx = (Do-Half * 2) + 1
008740          compute Do-Kx = Do-Half + 1
008750          move Wc-Sorted (Do-Kx) to Worst-Seq (Do-Jx)
008760      end-if
008770      perform ea040-Cost-Of-Worst-Seq
008780      .
008790  ea000-Exit.
008800      exit.
008810*
008820* ea005 - da600's own Best-Seq never set Do-Best-Cost (the
008830*  greedy path scores as it builds, it doesn't evaluate like
008840*  da020 does), so ea000 asks for it here before the
008850*  savings% comparison in ea050 needs it.
008860  ea005-Cost-Of-Best-Seq section.
008870  ea005-Start.
008880      move 0 to Do-Best-Cost
008890      move 1 to Do-Ix
008900      perform ea006-Add-One-Leg
008910          varying Do-Ix from 1 by 1
008920          until Do-Ix > Sq-Count - 1
008930      .
008940  ea005-Exit.
008950      exit.
008960*
008970* ea006 - one leg of Best-Seq's own cost, off the same matrix.
008980  ea006-Add-One-Leg section.
008990  ea006-Start.
009000      add Ct-Cost (Best-Seq (Do-Ix), Best-Seq (Do-Ix + 1))
009010          to Do-Best-Cost
009020      .
009030  ea006-Exit.
009040      exit.
009050*
009060* ea010 - Wc-Sorted starts as the identity order, ea020 sorts
009070*  it by thickness in place.
009080  ea010-Init-One-Sorted section.
009090  ea010-Start.
009100      move Do-Ix to Wc-Sorted (Do-Ix)
009110      .
009120  ea010-Exit.
009130      exit.
009140*
009150* ea020 - plain bubble sort of the index array by thickness
009160*  ascending, same idiom dry000/dryprof use.
009170  ea020-Sort-By-Thickness section.
009180  ea020-Start.
009190      move "Y" to Do-Found
009200      perform ea022-One-Bubble-Pass
009210          until Do-Found = "N"
009220      .
009230  ea020-Exit.
009240      exit.
009250*
009260* ea022 - one pass of the thickness sort.
009270  ea022-One-Bubble-Pass section.
009280  ea022-Start.
009290      move "N" to Do-Found
009300      move 1   to Do-Ix
009310      perform ea024-Compare-One-Pair
009320          varying Do-Ix from 1 by 1
009330          until Do-Ix > Sq-Count - 1
009340      .
009350  ea022-Exit.
009360      exit.
009370*
009380* ea024 - swap one pair of Wc-Sorted index entries out of order.
009390  ea024-Compare-One-Pair section.
009400  ea024-Start.
009410      if Sq-Thickness (Wc-Sorted (Do-Ix))
009420         > Sq-Thickness (Wc-Sorted (Do-Ix + 1))
009430          move Wc-Sorted (Do-Ix)     to Do-Min-Ix
009440          move Wc-Sorted (Do-Ix + 1) to Wc-Sorted (Do-Ix)
009450          move Do-Min-Ix             to Wc-Sorted (Do-Ix + 1)
009460          move "Y" to Do-Found
009470      end-if
009480      .
009490  ea024-Exit.
009500      exit.
009510*
009520* ea030 - thin list is Wc-Sorted's first half as it stands; thick
009530*  list is the second half, read back to front.
009540  ea030-Interleave-One-Pair section.
009550  ea030-Start.
009560      compute Do-Jx = (Do-Ix * 2) - 1
009570      move Wc-Sorted (Do-Ix) to Worst-Seq (Do-Jx)
009580      compute Do-Kx = Sq-Count - Do-Ix + 1
009590      add 1 to Do-Jx
009600      move Wc-Sorted (Do-Kx) to Worst-Seq (Do-Jx)
009610      .
009620  ea030-Exit.
009630      exit.
009640*
009650* ea040 - total cost of the thin/thick interleave, leg by leg.
009660  ea040-Cost-Of-Worst-Seq section.
009670  ea040-Start.
009680      move 0 to Do-Worst-Cost
009690      move 1 to Do-Ix
009700      perform ea042-Add-One-Leg
009710          varying Do-Ix from 1 by 1
009720          until Do-Ix > Sq-Count - 1
009730      .
009740  ea040-Exit.
009750      exit.
009760*
009770* ea042 - one leg of the worst-case sequence's cost.
009780  ea042-Add-One-Leg section.
009790  ea042-Start.
009800      add Ct-Cost (Worst-Seq (Do-Ix), Worst-Seq (Do-Ix + 1))
009810          to Do-Worst-Cost
009820      .
009830  ea042-Exit.
009840      exit.
009850*
009860* ea050 - savings%, 1 decimal, zero when the worst case is zero
009870*  or less (single-product runs never reach here, Sq-Count > 1).
009880  ea050-Compute-Savings section.
009890  ea050-Start.
009900      if Do-Worst-Cost <= 0
009910          move 0 to Do-Savings-Pct
009920      else
009930          compute Do-Savings-Pct rounded =
009940              (Do-Worst-Cost - Do-Best-Cost) / Do-Worst-Cost * 100
009950      end-if
009960      .
009970  ea050-Exit.
009980      exit.
009990*
010000* fa000 - one entry per consecutive pair in the chosen sequence,
010010*  BATCH FLOW/SEQ-OPT step 6 - feeds Section 3's detail block.
010020  fa000-Build-Transition-Detail section.
010030  fa000-Start.
010040      move 0 to Tr-Detail-Count
010050      if Sq-Count > 1
010060          move 1 to Do-Ix
010070          perform fa010-Add-One-Detail
010080              varying Do-Ix from 1 by 1
010090              until Do-Ix > Sq-Count - 1
010100      end-if
010110      .
010120  fa000-Exit.
010130      exit.
010140*
010150* fa010 - one transition's figures for Section 3: the cost off
010160*  the matrix, the thickness step and whether the product type
010170*  changes - Trd-Type-Chg feeds ga010's clean-and-QC flag below.
010180  fa010-Add-One-Detail section.
010190  fa010-Start.
010200      add 1 to Tr-Detail-Count
010210      move Sq-Produkt (Best-Seq (Do-Ix))
010220          to Trd-From (Tr-Detail-Count)
010230      move Sq-Produkt (Best-Seq (Do-Ix + 1))
010240          to Trd-To (Tr-Detail-Count)
010250      move Ct-Cost (Best-Seq (Do-Ix), Best-Seq (Do-Ix + 1))
010260          to Trd-Cost (Tr-Detail-Count)
010270      compute Do-Thick-Delta =
010280          Sq-Thickness (Best-Seq (Do-Ix + 1))
010290          - Sq-Thickness (Best-Seq (Do-Ix))
010300      move Do-Thick-Delta to Trd-Thick-Delta (Tr-Detail-Count)
010310      if Sq-Type (Best-Seq (Do-Ix))
010320         = Sq-Type (Best-Seq (Do-Ix + 1))
010330          move "N" to Trd-Type-Chg (Tr-Detail-Count)
010340      else
010350          move "Y" to Trd-Type-Chg (Tr-Detail-Count)
010360      end-if
010370      compute Do-Energy-Delta =
010380          Sq-Kwh-M3 (Best-Seq (Do-Ix + 1))
010390          - Sq-Kwh-M3 (Best-Seq (Do-Ix))
010400      move Do-Energy-Delta to Trd-Energy-Delta (Tr-Detail-Count)
010410      .
010420  fa010-Exit.
010430      exit.
010440*
010450* ga000 - the recommendation lines, BATCH FLOW/SEQ-OPT step 7.
010460  ga000-Build-Recommendations section.
010470  ga000-Start.
010480      move 0 to Do-Rec-Count
010490      move 1 to Tr-Ix
010500      perform ga010-One-Transition-Check
010510          varying Tr-Ix from 1 by 1
010520          until Tr-Ix > Tr-Detail-Count
010530      move 1 to Sq-Ix
010540      perform ga030-One-Energy-Check
010550          varying Sq-Ix from 1 by 1
010560          until Sq-Ix > Sq-Count
010570      if Do-Total-Wagons > 100
010580          add 1 to Do-Rec-Count
010590          move "HIGH VOLUME WEEK - CONSIDER SPLIT PRODUCTION"
010600              to Rec-Line (Do-Rec-Count)
010610      end-if
010620      .
010630  ga000-Exit.
010640      exit.
010650*
010660* ga010 - a transition earns a recommendation line either for a
010670*  high raw cost or for a material change of product type -
010680*  the two checks are independent, a transition can trip both.
010690  ga010-One-Transition-Check section.
010700  ga010-Start.
010710      if Trd-Cost (Tr-Ix) > 100
010720          add 1 to Do-Rec-Count
010730          string Trd-From (Tr-Ix) " -> " Trd-To (Tr-Ix)
010740              " HIGH TRANSITION COST - ALLOW EXTRA SETUP TIME"
010750              delimited by size
010760              into Rec-Line (Do-Rec-Count)
010770      end-if
010780      if Trd-Type-Chg (Tr-Ix) = "Y"
010790          add 1 to Do-Rec-Count
010800          string Trd-From (Tr-Ix) " -> " Trd-To (Tr-Ix)
010810              " MATERIAL CHANGE - SCHEDULE CLEAN & QC"
010820              delimited by size
010830              into Rec-Line (Do-Rec-Count)
010840      end-if
010850      .
010860  ga010-Exit.
010870      exit.
010880*
010890* ga030 - one product's own kWh/m3 tested against the
010900*  energy-intensive threshold.
010910  ga030-One-Energy-Check section.
010920  ga030-Start.
010930      if Sq-Kwh-M3 (Sq-Ix) > 100
010940          add 1 to Do-Rec-Count
010950          string Sq-Produkt (Sq-Ix)
010960              " ENERGY INTENSIVE - RUN OFF-PEAK"
010970              delimited by size
010980              into Rec-Line (Do-Rec-Count)
010990      end-if
011000      .
011010  ga030-Exit.
011020      exit.
011030*
011040* ha000 - production + transition = total, BATCH FLOW/SEQ-OPT
011050*  step 8.
011060  ha000-Total-Energy-Estimate section.
011070  ha000-Start.
011080      move 0 to Do-Production-Kwh
011090      move 1 to Sq-Ix
011100      perform ha010-Add-One-Product
011110          varying Sq-Ix from 1 by 1
011120          until Sq-Ix > Sq-Count
011130      move Do-Best-Cost to Do-Transition-Kwh
011140      compute Do-Total-Kwh = Do-Production-Kwh + Do-Transition-Kwh
011150      .
011160  ha000-Exit.
011170      exit.
011180*
011190* ha010 - one product's straight production energy, wagons
011200*  times its per-wagon figure off the profile.
011210  ha010-Add-One-Product section.
011220  ha010-Start.
011230      compute Do-Production-Kwh rounded = Do-Production-Kwh +
011240          (Sq-Kwh-Wagon (Sq-Ix) * Sq-Wagons (Sq-Ix))
011250      .
011260  ha010-Exit.
011270      exit.
011280*
011290* ra000 - Sections 3-5, appended to the report dry000 started.
011300  ra000-Print-Reports section.
011310  ra000-Start.
011320      perform ra010-Build-Seq-Text
011330      initiate Sequence-Report
011340      move Do-Seq-Text    to Rp3-Seq-Text
011350      move Do-Best-Cost   to Rp3-Best-Cost
011360      move Do-Worst-Cost  to Rp3-Worst-Cost
011370      move Do-Savings-Pct to Rp3-Savings-Pct
011380      generate Rp3-Head-Metrics
011390      move 1 to Tr-Ix
011400      perform ra020-Print-One-Transition
011410          varying Tr-Ix from 1 by 1
011420          until Tr-Ix > Tr-Detail-Count
011430      terminate Sequence-Report
011440      initiate Recommend-Report
011450      move 1 to Do-Ix
011460      perform ra030-Print-One-Rec
011470          varying Do-Ix from 1 by 1
011480          until Do-Ix > Do-Rec-Count
011490      terminate Recommend-Report
011500      initiate Energy-Report
011510      move Do-Production-Kwh to Rp5-Production-Kwh
011520      move Do-Transition-Kwh to Rp5-Transition-Kwh
011530      move Do-Total-Kwh      to Rp5-Total-Kwh
011540      generate Rp5-Detail
011550      terminate Energy-Report
011560      .
011570  ra000-Exit.
011580      exit.
011590*
011600* ra010 - "P1 -> P2 -> ..." off Best-Seq, built with STRING since
011610*  there is no intrinsic to lean on here.
011620* ra010 - first product goes in plain, every one after it
011630*  picked up by ra012 with the arrow in front.
011640  ra010-Build-Seq-Text section.
011650  ra010-Start.
011660      move spaces to Do-Seq-Text
011670      move 1 to Do-Seq-Ptr
011680      string Sq-Produkt (Best-Seq (1))
011690          delimited by size
011700          into Do-Seq-Text
011710          with pointer Do-Seq-Ptr
011720      move 2 to Do-Ix
011730      perform ra012-Add-One-Product
011740          varying Do-Ix from 2 by 1
011750          until Do-Ix > Sq-Count
011760      .
011770  ra010-Exit.
011780      exit.
011790*
011800* ra012 - one more " -> Pxxx" appended to Do-Seq-Text.
011810  ra012-Add-One-Product section.
011820  ra012-Start.
011830      string " -> " Sq-Produkt (Best-Seq (Do-Ix))
011840          delimited by size
011850          into Do-Seq-Text
011860          with pointer Do-Seq-Ptr
011870      .
011880  ra012-Exit.
011890      exit.
011900*
011910* ra020 - one Section 3 detail line.
011920  ra020-Print-One-Transition section.
011930  ra020-Start.
011940      move Trd-From (Tr-Ix)        to Rp3-From
011950      move Trd-To (Tr-Ix)          to Rp3-To
011960      move Trd-Cost (Tr-Ix)        to Rp3-Cost
011970      move Trd-Thick-Delta (Tr-Ix) to Rp3-Thick-Delta
011980      move Trd-Energy-Delta (Tr-Ix) to Rp3-Energy-Delta
011990      if Trd-Type-Chg (Tr-Ix) = "Y"
012000          move "YES" to Rp3-Type-Chg
012010      else
012020          move "NO"  to Rp3-Type-Chg
012030      end-if
012040      generate Rp3-Detail
012050      .
012060  ra020-Exit.
012070      exit.
012080*
012090* ra030 - one Section 4 recommendation line.
012100  ra030-Print-One-Rec section.
012110  ra030-Start.
012120      move Rec-Line (Do-Ix) to Rp4-Text
012130      generate Rp4-Detail
012140      .
012150  ra030-Exit.
012160      exit.
012170*
012180  report section.
012190*
012200  rd  Sequence-Report
012210      page limit 56 lines
012220      heading 1
012230      first detail 5
012240      last detail 50
012250      footing 52.
012260*
012270  01  Rp3-Head type page heading.
012280      03  line 1.
012290          05  col  1  pic x(26) value "DRYER SUITE - DRYOPT".
012300          05  col 100 pic x(24) value "SEQUENCE OPTIMISATION".
012310      03  filler              pic x(1)  value space.
012320  01  Rp3-Head-Metrics type detail.
012330      03  line + 2.
012340          05  col  1  pic x(24) value "OPTIMAL PROD. SEQUENCE".
012350      03  line + 1.
012360          05  col  1  pic x(80) source Rp3-Seq-Text.
012370      03  line + 2.
012380          05  col  1  pic x(11) value "BEST COST -".
012390          05  col 13  pic zzz9.9 source Rp3-Best-Cost.
012400          05  col 24  pic x(12) value "WORST COST -".
012410          05  col 37  pic zzz9.9 source Rp3-Worst-Cost.
012420          05  col 48  pic x(11) value "SAVINGS % -".
012430          05  col 60  pic zz9.9 source Rp3-Savings-Pct.
012440      03  line + 2.
012450          05  col  1  pic x(4)  value "FROM".
012460          05  col  8  pic x(2)  value "TO".
012470          05  col 16  pic x(8)  value "COST-KWH".
012480          05  col 28  pic x(11) value "THICK-DELTA".
012490          05  col 42  pic x(8)  value "TYPE-CHG".
012500          05  col 53  pic x(12) value "ENERGY-DELTA".
012510*
012520      03  filler              pic x(1)  value space.
012530  01  Rp3-Detail type detail.
012540      03  line + 1.
012550          05  col  1  pic x(4)  source Rp3-From.
012560          05  col  8  pic x(4)  source Rp3-To.
012570          05  col 16  pic zzz9.99  source Rp3-Cost.
012580          05  col 28  pic ---9     source Rp3-Thick-Delta.
012590          05  col 42  pic x(3)     source Rp3-Type-Chg.
012600          05  col 53  pic ---9.99  source Rp3-Energy-Delta.
012610*
012620  rd  Recommend-Report
012630      page limit 56 lines
012640      heading 1
012650      first detail 5
012660      last detail 50
012670      footing 52.
012680*
012690      03  filler              pic x(1)  value space.
012700  01  Rp4-Head type page heading.
012710      03  line 1.
012720          05  col  1  pic x(15) value "RECOMMENDATIONS".
012730*
012740      03  filler              pic x(1)  value space.
012750  01  Rp4-Detail type detail.
012760      03  line + 1.
012770          05  col  1  pic x(78) source Rp4-Text.
012780*
012790  rd  Energy-Report
012800      page limit 56 lines
012810      heading 1
012820      first detail 5
012830      last detail 50
012840      footing 52.
012850*
012860      03  filler              pic x(1)  value space.
012870  01  Rp5-Head type page heading.
012880      03  line 1.
012890          05  col  1  pic x(21) value "TOTAL ENERGY ESTIMATE".
012900*
012910      03  filler              pic x(1)  value space.
012920  01  Rp5-Detail type detail.
012930      03  line + 2.
012940          05  col  1  pic x(15) value "PRODUCTION KWH-".
012950          05  col 16  pic zz,zzz,zz9.99 source Rp5-Production-Kwh.
012960      03  line + 1.
012970          05  col  1  pic x(15) value "TRANSITION KWH-".
012980          05  col 16  pic zz,zzz,zz9.99 source Rp5-Transition-Kwh.
012990      03  line + 1.
013000          05  col  1  pic x(15) value "TOTAL KWH     -".
013010          05  col 16  pic zz,zzz,zz9.99 source Rp5-Total-Kwh.
013020      03  filler              pic x(1)  value space.
