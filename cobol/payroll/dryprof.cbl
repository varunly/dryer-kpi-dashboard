000010*****************************************************************
000020*                                                                *
000030*          Dryer Energy Profile & Transition Matrix Build        *
000040*                                                                *
000050*****************************************************************
000060*
000070  identification division.
000080  program-id.          dryprof.
000090  author.               V B Coen.
000100  installation.         Applewood Computers.
000110  date-written.         11/09/1989.
000120  date-compiled.
000130  security.            Copyright (C) 1989-2026 V B Coen.
000140*                    Distributed under the GNU GPL.
000150*                     See the file COPYING for details.
000160*
000170* Remarks.           PROFILE-BUILD.  Calls dryalo unfiltered a
000180*                    second time (same as dry000, but this run
000190*                    rolls the detail up by product and by
000200*                    product x zone, not by month) and rolls the
000210*                    allocation back up into a per-product profile
000220*                    with per-zone sub-totals, builds the N x N
000230*                    transition-cost matrix off that profile, and
000240*                    derives the changeover rules the op used to
000250*                    keep on a clipboard by the press.  Second of
000260*                    the four dryer-suite runs, run straight after
000270*                    dry000 and ahead of dryopt and dryhist.
000280*
000290* Called modules.    dryalo.
000300*
000310* Files used.        Wagon-File    (in,  wagon count per product)
000320*                    Alloc-File    (in,  built fresh by dryalo)
000330*                    Profile-File  (out, one line per product)
000340*                    Matrix-File   (out, N x N transition cost)
000350*
000360* changes:
000370* 11/09/89 vbc - Created, first cut of the product profile for the
000380*                No 2 dryer changeover study.
000390* 21/02/94 vbc - Quick-changeover pair scan added - op wanted a
000400*                same-type +/- 4mm list for the Friday run sheet -
000410*                SY071.
000420* 02/09/98 vbc - Year-2000 review: no century fields held here,
000430*                logged to the Y2K binder along with dry000.
000440* 17/11/25 vbc - Brought across to the new dryer suite; product
000450*                thickness/type now pulled off the product code
000460*                instead of the old lookup table (the lookup table
000470*                went out with the old spreadsheet feed).
000480* 22/12/25 vbc - Run date now shown on the console rules summary -
000490*                op kept asking which day's clipboard he was
000500*                looking at.
000510* 09/01/26 vbc - ba210 was leaving kWh/m3 at zero for a product
000520*                with no recorded m3; now falls back to the
000530*                estimating curve off thickness, same as the
000540*                quoted number on the old wall chart.
000550* 10/08/26 vbc - Mean/Stddev of the per-allocation energy shares
000560*                added to each zone sub-profile - SY088, the
000570*                changeover study wanted to see how ragged a
000580*                zone's shares were running, not just the zone
000590*                total; Pt-Table widened and ba225/ba227 added to
000600*                work it out without a SQRT function.
000610*
000620  environment division.
000630  configuration section.
000640  copy "envdiv.cob".
000650  input-output section.
000660  file-control.
000670      copy "selwagon.cob".
000680      copy "selalloc.cob".
000690      copy "selprof.cob".
000700      copy "selmtx.cob".
000710*
000720  data division.
000730  file section.
000740      copy "fdwagon.cob".
000750      copy "fdalloc.cob".
000760      copy "fdprof.cob".
000770      copy "fdmtx.cob".
000780*
000790  working-storage section.
000800*
000810  77  Prog-Name           pic x(15) value "DRYPROF (1.0.02)".
000820*
000830  01  Dryprof-File-Status.
000840      03  Wagon-Status        pic xx.
000850      03  Alloc-Status        pic xx.
000860      03  Profile-Status      pic xx.
000870      03  Mtx-Status          pic xx.
000880*
000890* the same four bytes again, so aa020 can check all four open
000900*  results in one test instead of four.
000910      03  filler              pic x(1)  value space.
000920  01  Dp-Status-Combo-View redefines Dryprof-File-Status.
000930      03  Dp-Status-Bytes     pic x(8).
000940*
000950* Dryalo's own parameter block - no filter, the full run.
000960  01  Da-Parms.
000970      03  Da-Filter-Produkt   pic x(4).
000980      03  Da-Filter-Month     pic 99.
000990      03  Da-Wagon-Count      pic 9(5) comp.
001000      03  Da-Alloc-Count      pic 9(7) comp.
001010      03  Da-Return-Code      pic 9.
001020*
001030      03  filler              pic x(1)  value space.
001040  01  Dryprof-Work-Fields.
001050      03  Dp-Eof-Wagon        pic x     value "N".
001060          88  Dp-Wagon-At-Eof     value "Y".
001070      03  Dp-Eof-Alloc        pic x     value "N".
001080          88  Dp-Alloc-At-Eof     value "Y".
001090      03  Dp-Found-Ix         pic 9(3)  comp.
001100      03  Dp-Swap-Made        pic x     value "N".
001110      03  Dp-Ix               pic 9(4)  comp.
001120      03  Dp-Jx               pic 9(4)  comp.
001130      03  Dp-Zone-Ix          pic 9     comp.
001140      03  Dp-Top-Tenths       pic 9(5)  comp.
001150      03  Dp-Top-Count        pic 9(3)  comp.
001160      03  Dp-Thick-Diff       pic s9(3).
001170      03  Dp-Energy-Diff      pic s9(5)v99.
001180      03  Dp-Row-Hold         pic x(301).
001190      03  Dp-Energy-Sq        pic s9(14)v9(8)  comp-3.
001200      03  Dp-Variance         pic s9(9)v9(6)   comp-3.
001210      03  Dp-Sqrt-X           pic s9(9)v9(6)   comp-3.
001220      03  Dp-Sqrt-Ix          pic 9(2)         comp.
001230      03  Da050-Produkt       pic x(4).
001240*
001250* run date for the console rules summary, built the same way the
001260*  report headings over in dry000 get theirs.
001270      03  filler              pic x(1)  value space.
001280  01  Dp-Date-Field.
001290      03  Dp-Cc               pic 99.
001300      03  Dp-Yy               pic 99.
001310      03  Dp-Mm               pic 99.
001320      03  Dp-Dd               pic 99.
001330*
001340* zone-code lookup, same idiom dryalo uses - table index 1-4 maps
001350*  to zones Z2-Z5.
001360      03  filler              pic x(1)  value space.
001370  01  Dp-Zone-Code-Table.
001380      03  Dp-Zone-Code-Entry  pic x(2)  occurs 4 times.
001390*
001400* one entry per distinct product seen on either file, built as we
001410*  go (find-or-add) - no product master held anywhere else.
001420      03  filler              pic x(1)  value space.
001430  01  Pt-Table.
001440      03  Pt-Count            pic 9(3)  comp.
001450      03  Pt-Entry            occurs 50 times
001460                               indexed by Pt-Ix, Pt-Jx.
001470          05  Pt-Produkt       pic x(4).
001480          05  Pt-Type          pic x(1).
001490          05  Pt-Thickness     pic 9(3).
001500          05  Pt-Wagon-Count   pic 9(5).
001510          05  Pt-M3            pic s9(7)v99.
001520          05  Pt-Kwh           pic s9(9)v99.
001530          05  Pt-Hours         pic s9(7)v99.
001540          05  Pt-Kwh-Per-M3    pic s9(5)v99.
001550          05  Pt-Zone-Kwh-Group.
001560              07  Pt-Zn-Kwh    pic s9(9)v99  occurs 4 times.
001570          05  Pt-Zone-Hrs-Group.
001580              07  Pt-Zn-Hours  pic s9(7)v99  occurs 4 times.
001590          05  Pt-Zone-Kwh-M3-Group.
001600              07  Pt-Zn-Kwh-M3 pic s9(5)v99  occurs 4 times.
001610*         Pt-Zn-Count/Pt-Zn-Sumsq feed ba220/ba225's mean and
001620*          standard deviation of the zone's per-allocation energy
001630*          shares - one running count and sum-of-squares per zone,
001640*          tallied alongside Pt-Zn-Kwh in ba110 as each Alloc-Rec
001650*          comes off the file.
001660          05  Pt-Zone-Cnt-Group.
001670              07  Pt-Zn-Count  pic 9(7)            occurs 4 times.
001680          05  Pt-Zone-Sumsq-Group.
001690              07  Pt-Zn-Sumsq  pic s9(11)v9(4)      occurs 4 times.
001700          05  Pt-Zone-Mean-Group.
001710              07  Pt-Zn-Mean   pic s9(5)v99  occurs 4 times.
001720          05  Pt-Zone-Stddev-Group.
001730              07  Pt-Zn-Stddev pic s9(5)v99  occurs 4 times.
001740*
001750* byte-string whole-row view of one Pt-Entry, used by both sort
001760*  passes below so either one can swap a whole row in one move.
001770*  301 bytes a row - 4+1+3+5+9+11+9+7+44+36+28+28+60+28+28.
001780      03  filler              pic x(1)  value space.
001790  01  Pt-Table-Redef redefines Pt-Table.
001800      03  filler               pic 9(3) comp.
001810      03  Pt-Bytes             occurs 50 times
001820                               pic x(301).
001830*
001840  01  Dp-Run-Date             pic x(8)  value spaces.
001850  01  Dp-Run-Date-View redefines Dp-Run-Date.
001860      03  Dp-Rd-Mm            pic 99.
001870      03  Dp-Rd-Slash1        pic x.
001880      03  Dp-Rd-Dd            pic 99.
001890      03  Dp-Rd-Slash2        pic x.
001900      03  Dp-Rd-Yy            pic 99.
001910*
001920  linkage section.
001930*
001940  procedure division.
001950*
001960* aa000 - PROFILE-BUILD top to bottom: call dryalo itself to
001970*  make sure the allocation file is current, then load, roll
001980*  up, write the profile, build the transition matrix, and
001990*  derive the changeover rules on the console.
002000  aa000-Main section.
002010  aa000-Start.
002020      perform aa005-Init
002030      perform aa010-Run-Allocation
002040      if Da-Return-Code < 2
002050          perform aa020-Open-Files
002060          if Dp-Status-Bytes = "00000000"
002070              perform ba000-Load-Wagon-Counts
002080              perform ba100-Load-Profile-From-Alloc
002090              perform ba200-Finish-Profile-Calcs
002100              perform ba300-Write-Profile-File
002110              perform ba400-Build-Matrix
002120              perform ca000-Derive-Rules
002130          end-if
002140          perform aa090-Close-Files
002150      end-if
002160      goback.
002170  aa000-Exit.
002180      exit.
002190*
002200* aa005 - the four zone codes this shop plans for, and today's
002210*  run date reassembled into Pf-Run-Date's dd/mm/yy picture.
002220  aa005-Init section.
002230  aa005-Start.
002240      move 0 to Pt-Count
002250      move "Z2" to Dp-Zone-Code-Entry (1)
002260      move "Z3" to Dp-Zone-Code-Entry (2)
002270      move "Z4" to Dp-Zone-Code-Entry (3)
002280      move "Z5" to Dp-Zone-Code-Entry (4)
002290      accept Dp-Date-Field from date
002300      move Dp-Mm to Dp-Rd-Mm
002310      move "/" to Dp-Rd-Slash1
002320      move Dp-Dd to Dp-Rd-Dd
002330      move "/" to Dp-Rd-Slash2
002340      move Dp-Yy to Dp-Rd-Yy
002350      .
002360  aa005-Exit.
002370      exit.
002380*
002390* aa010 - dryalo run with no filter at all, the full current
002400*  allocation refreshed ahead of the profile build.
002410  aa010-Run-Allocation section.
002420  aa010-Start.
002430      move spaces to Da-Filter-Produkt
002440      move 0      to Da-Filter-Month
002450      call "dryalo" using Da-Parms
002460      .
002470  aa010-Exit.
002480      exit.
002490*
002500* aa020 - Wagon-File and Alloc-File for input, Profile-File
002510*  and Matrix-File opened fresh for output.
002520  aa020-Open-Files section.
002530  aa020-Start.
002540      open input  Wagon-File
002550      open input  Alloc-File
002560      open output Profile-File
002570      open output Matrix-File
002580      .
002590  aa020-Exit.
002600      exit.
002610*
002620* aa090 - always run, win or lose - see aa000.
002630  aa090-Close-Files section.
002640  aa090-Start.
002650      close Wagon-File
002660      close Alloc-File
002670      close Profile-File
002680      close Matrix-File
002690      .
002700  aa090-Exit.
002710      exit.
002720*
002730* ba000 - wagon count per product, straight off the wagon file.
002740  ba000-Load-Wagon-Counts section.
002750  ba000-Start.
002760      perform ba005-Read-Wagon
002770      perform ba010-Tally-One-Wagon
002780          until Dp-Eof-Wagon = "Y"
002790      .
002800  ba000-Exit.
002810      exit.
002820*
002830* ba005 - one Wagon-Record in, EOF flagged for ba000's loop.
002840  ba005-Read-Wagon section.
002850  ba005-Start.
002860      read Wagon-File
002870          at end move "Y" to Dp-Eof-Wagon
002880      end-read
002890      .
002900  ba005-Exit.
002910      exit.
002920*
002930* ba010 - one wagon counted against its product row, adding
002940*  the row fresh via da050 if this is the first wagon seen
002950*  carrying that product code.
002960  ba010-Tally-One-Wagon section.
002970  ba010-Start.
002980      move Wg-Produkt to Da050-Produkt
002990      perform da050-Find-Or-Add-Product
003000      add 1 to Pt-Wagon-Count (Pt-Ix)
003010      perform ba005-Read-Wagon
003020      .
003030  ba010-Exit.
003040      exit.
003050*
003060* ba100 - roll the allocation detail up into the profile and the
003070*  per-zone sub-totals.
003080  ba100-Load-Profile-From-Alloc section.
003090  ba100-Start.
003100      perform ba105-Read-Alloc
003110      perform ba110-Roll-Up-One
003120          until Dp-Eof-Alloc = "Y"
003130      .
003140  ba100-Exit.
003150      exit.
003160*
003170* ba105 - one Alloc-Record in, EOF flagged for ba100's loop.
003180  ba105-Read-Alloc section.
003190  ba105-Start.
003200      read Alloc-File
003210          at end move "Y" to Dp-Eof-Alloc
003220      end-read
003230      .
003240  ba105-Exit.
003250      exit.
003260*
003270  ba110-Roll-Up-One section.
003280  ba110-Start.
003290      move Al-Produkt to Da050-Produkt
003300      perform da050-Find-Or-Add-Product
003310      add Al-Energy-Kwh to Pt-Kwh (Pt-Ix)
003320      add Al-M3         to Pt-M3 (Pt-Ix)
003330      add Al-Overlap-H  to Pt-Hours (Pt-Ix)
003340      perform ba120-Find-Zone-Ix
003350      if Dp-Zone-Ix not = 0
003360          add Al-Energy-Kwh to Pt-Zn-Kwh (Pt-Ix, Dp-Zone-Ix)
003370          add Al-Overlap-H  to Pt-Zn-Hours (Pt-Ix, Dp-Zone-Ix)
003380*         tally the count and sum-of-squares of the per-alloc-
003390*          ation energy shares going into this zone - ba225
003400*          turns these two running totals into the mean and
003410*          standard deviation once every Alloc-Rec for the
003420*          product has been seen.
003430          add 1 to Pt-Zn-Count (Pt-Ix, Dp-Zone-Ix)
003440          compute Dp-Energy-Sq = Al-Energy-Kwh * Al-Energy-Kwh
003450          add Dp-Energy-Sq to Pt-Zn-Sumsq (Pt-Ix, Dp-Zone-Ix)
003460      end-if
003470      perform ba105-Read-Alloc
003480      .
003490  ba110-Exit.
003500      exit.
003510*
003520* ba120 - which of the four zone slots this allocation row's
003530*  zone code matches, zero if none of them do.
003540  ba120-Find-Zone-Ix section.
003550  ba120-Start.
003560      move 0 to Dp-Zone-Ix
003570      perform ba122-Test-One-Zone
003580          varying Dp-Zone-Ix from 1 by 1
003590          until Dp-Zone-Ix > 4
003600              or Al-Zone = Dp-Zone-Code-Entry (Dp-Zone-Ix)
003610      if Al-Zone not = Dp-Zone-Code-Entry (Dp-Zone-Ix)
003620          move 0 to Dp-Zone-Ix
003630      end-if
003640      .
003650  ba120-Exit.
003660      exit.
003670*
003680* ba122 - deliberately empty; the varying clause's own until
003690*  condition does the whole match, this paragraph just gives
003700*  perform a body to iterate.
003710  ba122-Test-One-Zone section.
003720  ba122-Start.
003730      continue
003740      .
003750  ba122-Exit.
003760      exit.
003770*
003780* ba200 - kWh/m3 at product and zone level, recomputed from the
003790*  summed figures, same rule as dry000 - never averaged up. A
003800*  product that never got a recorded m3 falls back to the shop's
003810*  estimating-table rule instead of sitting at zero.
003820  ba200-Finish-Profile-Calcs section.
003830  ba200-Start.
003840      move 1 to Pt-Ix
003850      perform ba210-Finish-One-Product
003860          varying Pt-Ix from 1 by 1
003870          until Pt-Ix > Pt-Count
003880      .
003890  ba200-Exit.
003900      exit.
003910*
003920* ba210 - one product row's overall kWh/m3 and all four of its
003930*  zone sub-totals finished off in one pass.
003940  ba210-Finish-One-Product section.
003950  ba210-Start.
003960      if Pt-M3 (Pt-Ix) = 0
003970          compute Pt-Kwh-Per-M3 (Pt-Ix) rounded =
003980              80 + (Pt-Thickness (Pt-Ix) - 28) * 2
003990      else
004000          compute Pt-Kwh-Per-M3 (Pt-Ix) rounded =
004010              Pt-Kwh (Pt-Ix) / Pt-M3 (Pt-Ix)
004020      end-if
004030      move 1 to Dp-Zone-Ix
004040      perform ba220-Finish-One-Zone
004050          varying Dp-Zone-Ix from 1 by 1
004060          until Dp-Zone-Ix > 4
004070      .
004080  ba210-Exit.
004090      exit.
004100*
004110  ba220-Finish-One-Zone section.
004120  ba220-Start.
004130      if Pt-M3 (Pt-Ix) = 0
004140          move 0 to Pt-Zn-Kwh-M3 (Pt-Ix, Dp-Zone-Ix)
004150      else
004160          compute Pt-Zn-Kwh-M3 (Pt-Ix, Dp-Zone-Ix) rounded =
004170              Pt-Zn-Kwh (Pt-Ix, Dp-Zone-Ix) / Pt-M3 (Pt-Ix)
004180      end-if
004190      perform ba225-Compute-Stddev
004200      .
004210  ba220-Exit.
004220      exit.
004230*
004240* ba225 - mean and standard deviation of the per-allocation
004250*  energy shares that fed this zone (Pt-Zn-Count/Pt-Zn-Sumsq,
004260*  tallied in ba110 as the allocation detail went by). No wagons
004270*  in a zone leaves both fields at zero - nothing to be ragged
004280*  about if nothing ran there.
004290  ba225-Compute-Stddev section.
004300  ba225-Start.
004310      if Pt-Zn-Count (Pt-Ix, Dp-Zone-Ix) = 0
004320          move 0 to Pt-Zn-Mean (Pt-Ix, Dp-Zone-Ix)
004330          move 0 to Pt-Zn-Stddev (Pt-Ix, Dp-Zone-Ix)
004340      else
004350          compute Pt-Zn-Mean (Pt-Ix, Dp-Zone-Ix) rounded =
004360              Pt-Zn-Kwh (Pt-Ix, Dp-Zone-Ix)
004370                  / Pt-Zn-Count (Pt-Ix, Dp-Zone-Ix)
004380          compute Dp-Variance =
004390              (Pt-Zn-Sumsq (Pt-Ix, Dp-Zone-Ix)
004400                  / Pt-Zn-Count (Pt-Ix, Dp-Zone-Ix))
004410              - (Pt-Zn-Mean (Pt-Ix, Dp-Zone-Ix)
004420                  * Pt-Zn-Mean (Pt-Ix, Dp-Zone-Ix))
004430*         rounding on a near-constant zone can tip Dp-Variance a
004440*          hair below zero - treat that as zero spread rather
004450*          than feed a negative number into the square root.
004460          if Dp-Variance < 0
004470              move 0 to Dp-Variance
004480          end-if
004490          if Dp-Variance = 0
004500              move 0 to Pt-Zn-Stddev (Pt-Ix, Dp-Zone-Ix)
004510          else
004520              move Dp-Variance to Dp-Sqrt-X
004530              perform ba227-One-Newton-Step
004540                  varying Dp-Sqrt-Ix from 1 by 1
004550                  until Dp-Sqrt-Ix > 12
004560              move Dp-Sqrt-X to Pt-Zn-Stddev (Pt-Ix, Dp-Zone-Ix)
004570          end-if
004580      end-if
004590      .
004600  ba225-Exit.
004610      exit.
004620*
004630* ba227 - one step of Newton-Raphson against x*x = Dp-Variance,
004640*  starting from Dp-Variance itself as the initial guess. Twelve
004650*  passes settles the shop's 2-decimal money-style fields to well
004660*  past the figures printed on the profile.
004670  ba227-One-Newton-Step section.
004680  ba227-Start.
004690      compute Dp-Sqrt-X rounded =
004700          (Dp-Sqrt-X + (Dp-Variance / Dp-Sqrt-X)) / 2
004710      .
004720  ba227-Exit.
004730      exit.
004740*
004750* ba300 - Profile-File is a straight dump, confidence band picked
004760*  off the wagon count.
004770  ba300-Write-Profile-File section.
004780  ba300-Start.
004790      move 1 to Pt-Ix
004800      perform ba310-Write-One-Profile
004810          varying Pt-Ix from 1 by 1
004820          until Pt-Ix > Pt-Count
004830      .
004840  ba300-Exit.
004850      exit.
004860*
004870* ba310 - one Profile-Record out, zone groups filled by
004880*  ba330, confidence band by ba320.
004890  ba310-Write-One-Profile section.
004900  ba310-Start.
004910      move Pt-Produkt (Pt-Ix)     to Pf-Produkt
004920      move Pt-Type (Pt-Ix)        to Pf-Type
004930      move Pt-Thickness (Pt-Ix)   to Pf-Thickness
004940      move Pt-Wagon-Count (Pt-Ix) to Pf-Wagon-Count
004950      move Pt-M3 (Pt-Ix)          to Pf-Total-M3
004960      move Pt-Kwh (Pt-Ix)         to Pf-Total-Kwh
004970      move Pt-Hours (Pt-Ix)       to Pf-Total-Hours
004980      move Pt-Kwh-Per-M3 (Pt-Ix)  to Pf-Kwh-Per-M3
004990      if Pt-Wagon-Count (Pt-Ix) = 0
005000          move 0 to Pf-Kwh-Per-Wagon
005010      else
005020          compute Pf-Kwh-Per-Wagon rounded =
005030              Pt-Kwh (Pt-Ix) / Pt-Wagon-Count (Pt-Ix)
005040      end-if
005050      perform ba320-Set-Confidence
005060      move 1 to Dp-Zone-Ix
005070      perform ba330-Move-One-Zone
005080          varying Dp-Zone-Ix from 1 by 1
005090          until Dp-Zone-Ix > 4
005100      write Profile-Record
005110      .
005120  ba310-Exit.
005130      exit.
005140*
005150* the four zone groups in Profile-Record, filled in via the
005160*  occurs-table REDEFINES - one move per zone instead of twelve.
005170  ba330-Move-One-Zone section.
005180  ba330-Start.
005190      move Pt-Zn-Kwh    (Pt-Ix, Dp-Zone-Ix)
005200                               to Pz-Kwh (Dp-Zone-Ix)
005210      move Pt-Zn-Kwh-M3 (Pt-Ix, Dp-Zone-Ix)
005220                               to Pz-Kwh-M3 (Dp-Zone-Ix)
005230      move Pt-Zn-Hours  (Pt-Ix, Dp-Zone-Ix)
005240                               to Pz-Hours (Dp-Zone-Ix)
005250      move Pt-Zn-Mean   (Pt-Ix, Dp-Zone-Ix)
005260                               to Pz-Mean (Dp-Zone-Ix)
005270      move Pt-Zn-Stddev (Pt-Ix, Dp-Zone-Ix)
005280                               to Pz-Stddev (Dp-Zone-Ix)
005290      .
005300  ba330-Exit.
005310      exit.
005320*
005330* ba320 - the confidence band off the wagon count, BUSINESS
005340*  RULES/PROFILE-BUILD - 50+ HIGH, 20+ MEDIUM, 5+ LOW, else
005350*  VERY LOW.
005360  ba320-Set-Confidence section.
005370  ba320-Start.
005380      if Pt-Wagon-Count (Pt-Ix) >= 50
005390          move "HIGH"      to Pf-Confidence
005400      else
005410          if Pt-Wagon-Count (Pt-Ix) >= 20
005420              move "MEDIUM"    to Pf-Confidence
005430          else
005440              if Pt-Wagon-Count (Pt-Ix) >= 5
005450                  move "LOW"       to Pf-Confidence
005460              else
005470                  move "VERY LOW"  to Pf-Confidence
005480              end-if
005490          end-if
005500      end-if
005510      .
005520  ba320-Exit.
005530      exit.
005540*
005550* ba400 - the N x N transition matrix, every pair including the
005560*  diagonal (kept at zero) so dryopt can load it as a plain table
005570*  with no special-casing.
005580  ba400-Build-Matrix section.
005590  ba400-Start.
005600      move 1 to Pt-Ix
005610      perform ba410-One-From-Row
005620          varying Pt-Ix from 1 by 1
005630          until Pt-Ix > Pt-Count
005640      .
005650  ba400-Exit.
005660      exit.
005670*
005680* ba410 - one product's whole matrix row, every column
005690*  including the diagonal.
005700  ba410-One-From-Row section.
005710  ba410-Start.
005720      move 1 to Pt-Jx
005730      perform ba420-One-Cell
005740          varying Pt-Jx from 1 by 1
005750          until Pt-Jx > Pt-Count
005760      .
005770  ba410-Exit.
005780      exit.
005790*
005800* ba420 - one Transition-Record written, cost zero on the
005810*  diagonal, worked out by da400 everywhere else.
005820  ba420-One-Cell section.
005830  ba420-Start.
005840      move Pt-Produkt (Pt-Ix) to Tr-From
005850      move Pt-Produkt (Pt-Jx) to Tr-To
005860      if Pt-Ix = Pt-Jx
005870          move 0 to Tr-Cost-Kwh
005880      else
005890          perform da400-Compute-Cost
005900      end-if
005910      write Transition-Record
005920      .
005930  ba420-Exit.
005940      exit.
005950*
005960* da400 - the cost formula itself, BUSINESS RULES/PROFILE-BUILD.
005970  da400-Compute-Cost section.
005980  da400-Start.
005990      compute Dp-Thick-Diff =
006000          Pt-Thickness (Pt-Ix) - Pt-Thickness (Pt-Jx)
006010      if Dp-Thick-Diff < 0
006020          compute Dp-Thick-Diff = Dp-Thick-Diff * -1
006030      end-if
006040      compute Tr-Cost-Kwh rounded = Dp-Thick-Diff * 3.0
006050      if Pt-Type (Pt-Ix) not = Pt-Type (Pt-Jx)
006060          compute Tr-Cost-Kwh rounded = Tr-Cost-Kwh + 50
006070      end-if
006080      perform da410-Add-Energy-Term
006090      move 1 to Dp-Zone-Ix
006100      perform da420-Add-One-Zone-Term
006110          varying Dp-Zone-Ix from 1 by 1
006120          until Dp-Zone-Ix > 4
006130      .
006140  da400-Exit.
006150      exit.
006160*
006170* da410 - the overall kWh/m3 gap between the two products,
006180*  weighted 0.8 into the running cost.
006190  da410-Add-Energy-Term section.
006200  da410-Start.
006210      compute Dp-Energy-Diff =
006220          Pt-Kwh-Per-M3 (Pt-Ix) - Pt-Kwh-Per-M3 (Pt-Jx)
006230      if Dp-Energy-Diff < 0
006240          compute Dp-Energy-Diff = Dp-Energy-Diff * -1
006250      end-if
006260      compute Tr-Cost-Kwh rounded = Tr-Cost-Kwh +
006270          (Dp-Energy-Diff * 0.8)
006280      .
006290  da410-Exit.
006300      exit.
006310*
006320* da420 - one zone's kWh/m3 gap added at 0.2 weight, but only
006330*  when both products actually ran wagons through that zone -
006340*  an untried zone has nothing to compare.
006350  da420-Add-One-Zone-Term section.
006360  da420-Start.
006370      if Pt-Zn-Kwh (Pt-Ix, Dp-Zone-Ix) not = 0
006380         and Pt-Zn-Kwh (Pt-Jx, Dp-Zone-Ix) not = 0
006390          compute Dp-Energy-Diff =
006400              Pt-Zn-Kwh-M3 (Pt-Ix, Dp-Zone-Ix)
006410              - Pt-Zn-Kwh-M3 (Pt-Jx, Dp-Zone-Ix)
006420          if Dp-Energy-Diff < 0
006430              compute Dp-Energy-Diff = Dp-Energy-Diff * -1
006440          end-if
006450          compute Tr-Cost-Kwh rounded = Tr-Cost-Kwh +
006460              (Dp-Energy-Diff * 0.2)
006470      end-if
006480      .
006490  da420-Exit.
006500      exit.
006510*
006520* da050 - find an existing product row or add one, deriving the
006530*  type and thickness off the product code the first time it is
006540*  seen.  One shared paragraph so the wagon pass and the alloc
006550*  pass never disagree on a product's row.
006560  da050-Find-Or-Add-Product section.
006570  da050-Start.
006580      move 0   to Dp-Found-Ix
006590      move 1   to Pt-Ix
006600      perform da055-Test-One-Product
006610          varying Pt-Ix from 1 by 1
006620          until Pt-Ix > Pt-Count
006630              or Dp-Found-Ix not = 0
006640      if Dp-Found-Ix = 0
006650          add 1 to Pt-Count
006660          move Pt-Count to Pt-Ix
006670          move Da050-Produkt        to Pt-Produkt (Pt-Ix)
006680          move Da050-Produkt (1:1)  to Pt-Type (Pt-Ix)
006690          perform da060-Get-Thickness
006700      else
006710          move Dp-Found-Ix to Pt-Ix
006720      end-if
006730      .
006740  da050-Exit.
006750      exit.
006760*
006770* da055 - one Pt-Table row tested against the product code
006780*  under look-up in da050.
006790  da055-Test-One-Product section.
006800  da055-Start.
006810      if Da050-Produkt = Pt-Produkt (Pt-Ix)
006820          move Pt-Ix to Dp-Found-Ix
006830      end-if
006840      .
006850  da055-Exit.
006860      exit.
006870*
006880* da060 - digits embedded in the code, mm, default 36 if none.
006890*  the code is always one type letter followed by up to three
006900*  digits, left-justified and space-padded - chars 2-4.
006910  da060-Get-Thickness section.
006920  da060-Start.
006930      if Da050-Produkt (4:1) is numeric
006940          move Da050-Produkt (2:3) to Pt-Thickness (Pt-Ix)
006950      else
006960          if Da050-Produkt (3:1) is numeric
006970              move 0 to Dp-Thick-Diff
006980              move Da050-Produkt (2:2) to Pt-Thickness (Pt-Ix)
006990          else
007000              if Da050-Produkt (2:1) is numeric
007010                  move Da050-Produkt (2:1) to Pt-Thickness (Pt-Ix)
007020              else
007030                  move 36 to Pt-Thickness (Pt-Ix)
007040              end-if
007050          end-if
007060      end-if
007070      .
007080  da060-Exit.
007090      exit.
007100*
007110* ca000 - the changeover rules the op wanted on the run sheet -
007120*  no file of its own, console only.
007130  ca000-Derive-Rules section.
007140  ca000-Start.
007150      perform ba040-Sort-By-Type-Thick
007160      display "DRYPROF - RUN DATE " Dp-Run-Date
007170      display "DRYPROF - TYPE GROUPS, ASCENDING THICKNESS"
007180      move 1 to Pt-Ix
007190      perform ca010-Show-One-Type-Row
007200          varying Pt-Ix from 1 by 1
007210          until Pt-Ix > Pt-Count
007220      perform ca100-Show-Energy-Intensive
007230      perform ca200-Show-Quick-Changeover
007240      .
007250  ca000-Exit.
007260      exit.
007270*
007280* ca010 - one product's type/thickness line on the rule
007290*  display, in the type-then-thickness order ba040 just sorted.
007300  ca010-Show-One-Type-Row section.
007310  ca010-Start.
007320      display "  TYPE " Pt-Type (Pt-Ix)
007330              " PRODUCT " Pt-Produkt (Pt-Ix)
007340              " THICK " Pt-Thickness (Pt-Ix)
007350      .
007360  ca010-Exit.
007370      exit.
007380*
007390* ba040 - bubble sort of Pt-Table by type then thickness, for the
007400*  rule display above.
007410  ba040-Sort-By-Type-Thick section.
007420  ba040-Start.
007430      move "Y" to Dp-Swap-Made
007440      perform ba042-One-Bubble-Pass
007450          until Dp-Swap-Made = "N"
007460      .
007470  ba040-Exit.
007480      exit.
007490*
007500* ba042 - one pass of the type/thickness sort.
007510  ba042-One-Bubble-Pass section.
007520  ba042-Start.
007530      move "N" to Dp-Swap-Made
007540      move 1   to Dp-Ix
007550      perform ba044-Compare-One-Pair
007560          varying Dp-Ix from 1 by 1
007570          until Dp-Ix > Pt-Count - 1
007580      .
007590  ba042-Exit.
007600      exit.
007610*
007620* ba044 - swap a whole Pt-Bytes row when the pair is out of
007630*  type order (or tied on type and out of thickness order).
007640  ba044-Compare-One-Pair section.
007650  ba044-Start.
007660      if Pt-Type (Dp-Ix) > Pt-Type (Dp-Ix + 1)
007670         or (Pt-Type (Dp-Ix) = Pt-Type (Dp-Ix + 1)
007680             and Pt-Thickness (Dp-Ix) > Pt-Thickness (Dp-Ix + 1))
007690          move Pt-Bytes (Dp-Ix)      to Dp-Row-Hold
007700          move Pt-Bytes (Dp-Ix + 1)  to Pt-Bytes (Dp-Ix)
007710          move Dp-Row-Hold           to Pt-Bytes (Dp-Ix + 1)
007720          move "Y" to Dp-Swap-Made
007730      end-if
007740      .
007750  ba044-Exit.
007760      exit.
007770*
007780* ca100 - energy-intensive set, top 30% by kWh/m3, count
007790*  truncated.
007800  ca100-Show-Energy-Intensive section.
007810  ca100-Start.
007820      perform ba050-Sort-By-Kwh-M3-Desc
007830      compute Dp-Top-Tenths = Pt-Count * 3
007840      divide Dp-Top-Tenths by 10 giving Dp-Top-Count
007850      display "DRYPROF - ENERGY-INTENSIVE (TOP " Dp-Top-Count
007860              " OF " Pt-Count ")"
007870      if Dp-Top-Count > 0
007880          move 1 to Pt-Ix
007890          perform ca110-Show-One-Intensive
007900              varying Pt-Ix from 1 by 1
007910              until Pt-Ix > Dp-Top-Count
007920      end-if
007930      .
007940  ca100-Exit.
007950      exit.
007960*
007970* ca110 - one product's line on the energy-intensive display.
007980  ca110-Show-One-Intensive section.
007990  ca110-Start.
008000      display "  PRODUCT " Pt-Produkt (Pt-Ix)
008010              " KWH/M3 " Pt-Kwh-Per-M3 (Pt-Ix)
008020      .
008030  ca110-Exit.
008040      exit.
008050*
008060* ba050 - same bubble idiom as ba040, descending on kWh/m3
008070*  this time so ca100 can just read off the top slice.
008080  ba050-Sort-By-Kwh-M3-Desc section.
008090  ba050-Start.
008100      move "Y" to Dp-Swap-Made
008110      perform ba052-One-Bubble-Pass
008120          until Dp-Swap-Made = "N"
008130      .
008140  ba050-Exit.
008150      exit.
008160*
008170* ba052 - one pass of the kWh/m3 sort.
008180  ba052-One-Bubble-Pass section.
008190  ba052-Start.
008200      move "N" to Dp-Swap-Made
008210      move 1   to Dp-Ix
008220      perform ba054-Compare-One-Pair
008230          varying Dp-Ix from 1 by 1
008240          until Dp-Ix > Pt-Count - 1
008250      .
008260  ba052-Exit.
008270      exit.
008280*
008290* ba054 - swap a whole Pt-Bytes row when the pair is out of
008300*  descending kWh/m3 order.
008310  ba054-Compare-One-Pair section.
008320  ba054-Start.
008330      if Pt-Kwh-Per-M3 (Dp-Ix) < Pt-Kwh-Per-M3 (Dp-Ix + 1)
008340          move Pt-Bytes (Dp-Ix)      to Dp-Row-Hold
008350          move Pt-Bytes (Dp-Ix + 1)  to Pt-Bytes (Dp-Ix)
008360          move Dp-Row-Hold           to Pt-Bytes (Dp-Ix + 1)
008370          move "Y" to Dp-Swap-Made
008380      end-if
008390      .
008400  ba054-Exit.
008410      exit.
008420*
008430* ca200 - quick-changeover pairs, same type and within 4mm, off
008440*  the table as it stands now (still sorted by kWh/m3, order does
008450*  not matter for this scan).
008460  ca200-Show-Quick-Changeover section.
008470  ca200-Start.
008480      display "DRYPROF - QUICK CHANGEOVER PAIRS, SAME TYPE +/-4MM"
008490      move 1 to Pt-Ix
008500      perform ca210-One-From-Row
008510          varying Pt-Ix from 1 by 1
008520          until Pt-Ix > Pt-Count
008530      .
008540  ca200-Exit.
008550      exit.
008560*
008570* ca210 - every later row paired against this one; pairs are
008580*  only ever checked once, never the other way round.
008590  ca210-One-From-Row section.
008600  ca210-Start.
008610      if Pt-Ix < Pt-Count
008620          move Pt-Ix to Dp-Jx
008630          add 1 to Dp-Jx
008640          perform ca220-One-Pair
008650              varying Dp-Jx from Dp-Jx by 1
008660              until Dp-Jx > Pt-Count
008670      end-if
008680      .
008690  ca210-Exit.
008700      exit.
008710*
008720* ca220 - one candidate pair tested and, if it qualifies,
008730*  printed straight to the console.
008740  ca220-One-Pair section.
008750  ca220-Start.
008760      if Pt-Type (Pt-Ix) = Pt-Type (Dp-Jx)
008770          compute Dp-Thick-Diff =
008780              Pt-Thickness (Pt-Ix) - Pt-Thickness (Dp-Jx)
008790          if Dp-Thick-Diff < 0
008800              compute Dp-Thick-Diff = Dp-Thick-Diff * -1
008810          end-if
008820          if Dp-Thick-Diff <= 4
008830              display "  " Pt-Produkt (Pt-Ix) " <-> "
008840                      Pt-Produkt (Dp-Jx)
008850          end-if
008860      end-if
008870      .
008880  ca220-Exit.
008890      exit.
008900
